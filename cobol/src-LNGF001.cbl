000100 CBL OPT(2)                                                       
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    LNGF001.                                          
000400 AUTHOR.        BELLINI.                                          
000500 INSTALLATION.  MI2457 DATA CENTER.                               
000600 DATE-WRITTEN.  08/01/88.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      NONE.                                             
000900*---------------------------------------------------------------- 
001000* LNGF001                                                         
001100* **++ servizio di analisi per frequenza delle lettere: calcola   
001200* la frequenza relativa di ciascuna lettera nel testo e misura    
001300* la distanza euclidea dal vettore standard di ogni lingua.       
001400* DISTANZA PIU' BASSA = LINGUA PIU' VICINA (detectLanguage usa    
001500* il MINIMO, NON il massimo - vedi CHANGE LOG 14/06/95).          
001600*---------------------------------------------------------------- 
001700* CHANGE LOG                                                      
001800*---------------------------------------------------------------- 
001900* DATE     BY   TKT/REQ      DESCRIPTION                          
002000* -------- ---- ------------ ---------------------------------    
002100* 08/01/88 GB   MI2457-016   VERSIONE INIZIALE - DISTANZA EUCLIDEA
002200*                            SU 26 LETTERE, 5 LINGUE RESIDENTI    
002300* 19/04/89 GB   MI2457-042   RICHIAMA LNGQ001 PER LA RADICE       
002400*                            QUADRATA (NESSUNA FUNCTION SQRT)     
002500* 14/06/95 RT   MI2457-084   DOCUMENTATO CHE IL MIGLIOR PUNTEGGIO 
002600*                            STANDALONE E' IL MINIMO, NON IL MAX  
002700* 23/11/98 PDM  MI2457-104   Y2K - NESSUN CAMPO DATA, CHIUSO      
002800* 09/03/02 PDM  MI2457-121   TOTALE LETTERE ZERO NON PROVOCA PIU' 
002900*                            DIVISIONE: FREQUENZA DOCUMENTO = 0   
003000*---------------------------------------------------------------- 
003100 ENVIRONMENT DIVISION.                                            
003200*                                                                 
003300 CONFIGURATION SECTION.                                           
003400 SOURCE-COMPUTER.    IBM-370.                                     
003500 OBJECT-COMPUTER.    IBM-370.                                     
003600 SPECIAL-NAMES.                                                   
003700     CLASS ALPHA-LOWER IS 'a' THRU 'z'.                           
003800*                                                                 
003900 INPUT-OUTPUT SECTION.                                            
004000 FILE-CONTROL.                                                    
004100**                                                                
004200 DATA DIVISION.                                                   
004300**                                                                
004400 FILE SECTION.                                                    
004500**                                                                
004600 WORKING-STORAGE SECTION.                                         
004700*                                                                 
004800 01  WK-LITERALS.                                                 
004900   03  WK-METHOD-NAME      PIC X(20) VALUE 'FREQUENCY'.           
005000   03  WK-ALPHABET         PIC X(26) VALUE                        
005100       'abcdefghijklmnopqrstuvwxyz'.                              
005200   03  WK-SQRT-ROUTINE     PIC X(8) VALUE 'LNGQ001'.              
005300   03  FILLER              PIC X(08) VALUE SPACES.                
005400*                                                                 
005500 COPY LNGMLNG.                                                    
005600 COPY LNGMSTF.                                                    
005700 COPY LNGMWRK.                                                    
005800*                                                                 
005900 01  WS-SCAN-AREA.                                                
006000   03  WV-CHAR-IDX-N       PIC 9(4) COMP VALUE ZERO.              
006100   03  WV-CHAR-IDX-X REDEFINES WV-CHAR-IDX-N                      
006200                           PIC X(2).                              
006300   03  WV-LETTER-IDX       PIC 9(2) COMP VALUE ZERO.              
006400   03  WV-FREQ-ROW-NBR     PIC 9(3) COMP VALUE ZERO.              
006500   03  FILLER              PIC X(08) VALUE SPACES.                
006600*                                                                 
006700 01  WS-SCORE-AREA.                                               
006800   03  WV-DOC-FREQ         PIC S9(1)V9(6) VALUE ZERO.             
006900   03  WV-STD-FREQ         PIC S9(1)V9(6) VALUE ZERO.             
007000   03  WV-DIFF             PIC S9(1)V9(6) VALUE ZERO.             
007100   03  WV-SUM-SQ           PIC S9(3)V9(6) VALUE ZERO.             
007200   03  WV-SUM-SQ-X REDEFINES WV-SUM-SQ                            
007300                           PIC X(9).                              
007400   03  FILLER              PIC X(08) VALUE SPACES.                
007500*                                                                 
007600 01  WS-SQRT-PARMS-WORK.                                          
007700   03  WV-SQRT-INPUT       PIC S9(3)V9(6) VALUE ZERO.             
007800   03  WV-SQRT-RESULT      PIC S9(3)V9(6) VALUE ZERO.             
007900   03  FILLER              PIC X(08) VALUE SPACES.                
008000*                                                                 
008100 LINKAGE SECTION.                                                 
008200 COPY LNGMTXT.                                                    
008300 COPY LNGMSCR.                                                    
008400*                                                                 
008500 01  LD-TEXT-TABLE REDEFINES LT-TEXT-AREA.                        
008600   03  LD-DOC-CHAR OCCURS 4096 TIMES                              
008700                    INDEXED BY LD-CHAR-IDX                        
008800                           PIC X(1).                              
008900   03  FILLER              PIC X(4525).                           
009000*                                                                 
009100**                                                                
009200 PROCEDURE DIVISION USING LT-TEXT-AREA                            
009300                          LR-SCORE-RESULT                         
009400                          LR-CALL-RESULT.                         
009500*                                                                 
009600 BEGIN.                                                           
009700     MOVE ZERO                        TO LR-RETURN-CODE           
009800     MOVE SPACES                      TO LR-DESCRIPTION           
009900     MOVE WK-METHOD-NAME               TO LR-METHOD-NAME          
010000     MOVE SPACES                      TO LR-BEST-LANG-CODE        
010100                                                                  
010200     PERFORM INIT-LETTER-TABLE                                    
010300     PERFORM COUNT-LETTERS-IN-TEXT                                
010400     PERFORM SCORE-EVERY-LANGUAGE                                 
010500     PERFORM FIND-BEST-MATCH                                      
010600                                                                  
010700     MOVE 'LNGF001 SCORING COMPLETE'   TO LR-DESCRIPTION          
010800                                                                  
010900     GOBACK.                                                      
011000*                                                                 
011100 INIT-LETTER-TABLE.                                               
011200     MOVE ZERO                        TO LW-TOTAL-LETTERS         
011300     PERFORM INIT-ONE-LETTER-ROW                                  
011400        VARYING WV-LETTER-IDX FROM 1 BY 1                         
011500        UNTIL WV-LETTER-IDX > 26.                                 
011600*                                                                 
011700 INIT-ONE-LETTER-ROW.                                             
011800     MOVE WK-ALPHABET (WV-LETTER-IDX:1)                           
011900                              TO LW-LETTER (WV-LETTER-IDX)        
012000     MOVE ZERO                        TO LW-LETTER-COUNT          
012100                                          (WV-LETTER-IDX).        
012200*                                                                 
012300 COUNT-LETTERS-IN-TEXT.                                           
012400     IF LT-DOCUMENT-LENGTH NOT GREATER THAN ZERO                  
012500        GO TO COUNT-LETTERS-IN-TEXT-EXIT                          
012600     END-IF                                                       
012700                                                                  
012800     PERFORM COUNT-ONE-CHARACTER                                  
012900        VARYING WV-CHAR-IDX-N FROM 1 BY 1                         
013000        UNTIL WV-CHAR-IDX-N > LT-DOCUMENT-LENGTH.                 
013100*                                                                 
013200 COUNT-LETTERS-IN-TEXT-EXIT.                                      
013300     EXIT.                                                        
013400*                                                                 
013500 COUNT-ONE-CHARACTER.                                             
013600     IF LD-DOC-CHAR (WV-CHAR-IDX-N) ALPHA-LOWER                   
013700        PERFORM FIND-LETTER-SLOT                                  
013800        ADD 1 TO LW-LETTER-COUNT (LW-LETTER-IDX)                  
013900        ADD 1 TO LW-TOTAL-LETTERS                                 
014000     END-IF.                                                      
014100*                                                                 
014200 FIND-LETTER-SLOT.                                                
014300     SET LW-LETTER-IDX TO 1                                       
014400     SEARCH LW-LETTER-ROW                                         
014500        AT END                                                    
014600           SET LW-LETTER-IDX TO 1                                 
014700        WHEN LW-LETTER (LW-LETTER-IDX)                            
014800                EQUAL LD-DOC-CHAR (WV-CHAR-IDX-N)                 
014900           CONTINUE                                               
015000     END-SEARCH.                                                  
015100*                                                                 
015200 SCORE-EVERY-LANGUAGE.                                            
015300     PERFORM SCORE-ONE-LANGUAGE                                   
015400        VARYING LR-LANG-IDX FROM 1 BY 1                           
015500        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL.                    
015600*                                                                 
015700 SCORE-ONE-LANGUAGE.                                              
015800     MOVE LN-LANG-CODE (LR-LANG-IDX)                              
015900                                TO LR-LANG-CODE (LR-LANG-IDX)     
016000     MOVE 'N'                  TO LR-BEST-MATCH-SW (LR-LANG-IDX)  
016100     MOVE ZERO                 TO WV-SUM-SQ                       
016200                                                                  
016300     PERFORM ACCUMULATE-ONE-LETTER-DIFF                           
016400        VARYING WV-LETTER-IDX FROM 1 BY 1                         
016500        UNTIL WV-LETTER-IDX > 26                                  
016600                                                                  
016700     MOVE WV-SUM-SQ             TO WV-SQRT-INPUT                  
016800     CALL WK-SQRT-ROUTINE USING WS-SQRT-PARMS-WORK                
016900         ON EXCEPTION                                             
017000            MOVE ZERO           TO WV-SQRT-RESULT                 
017100     END-CALL                                                     
017200                                                                  
017300     MOVE WV-SQRT-RESULT        TO LR-SCORE-VALUE (LR-LANG-IDX).  
017400*                                                                 
017500 ACCUMULATE-ONE-LETTER-DIFF.                                      
017600     IF LW-TOTAL-LETTERS GREATER THAN ZERO                        
017700        COMPUTE WV-DOC-FREQ ROUNDED =                             
017800           LW-LETTER-COUNT (WV-LETTER-IDX) / LW-TOTAL-LETTERS     
017900     ELSE                                                         
018000        MOVE ZERO               TO WV-DOC-FREQ                    
018100     END-IF                                                       
018200                                                                  
018300     COMPUTE WV-FREQ-ROW-NBR =                                    
018400        ((LR-LANG-IDX - 1) * 26) + WV-LETTER-IDX                  
018500                                                                  
018600     COMPUTE WV-STD-FREQ ROUNDED =                                
018700        LF-STD-FREQ-PCT (WV-FREQ-ROW-NBR) / 100                   
018800                                                                  
018900     COMPUTE WV-DIFF = WV-DOC-FREQ - WV-STD-FREQ                  
019000                                                                  
019100     COMPUTE WV-SUM-SQ ROUNDED =                                  
019200        WV-SUM-SQ + (WV-DIFF * WV-DIFF).                          
019300*                                                                 
019400 FIND-BEST-MATCH.                                                 
019500     SET LR-LANG-IDX TO 1                                         
019600     MOVE LR-SCORE-VALUE (1)          TO WV-SQRT-RESULT           
019700     MOVE LN-LANG-CODE (1)            TO LR-BEST-LANG-CODE        
019800                                                                  
019900     PERFORM COMPARE-ONE-LANGUAGE-MIN                             
020000        VARYING LR-LANG-IDX FROM 2 BY 1                           
020100        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL                     
020200                                                                  
020300     PERFORM MARK-BEST-LANGUAGE                                   
020400        VARYING LR-LANG-IDX FROM 1 BY 1                           
020500        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL.                    
020600*                                                                 
020700 COMPARE-ONE-LANGUAGE-MIN.                                        
020800     IF LR-SCORE-VALUE (LR-LANG-IDX) LESS THAN WV-SQRT-RESULT     
020900        MOVE LR-SCORE-VALUE (LR-LANG-IDX)   TO WV-SQRT-RESULT     
021000        MOVE LR-LANG-CODE (LR-LANG-IDX)     TO LR-BEST-LANG-CODE  
021100     END-IF.                                                      
021200*                                                                 
021300 MARK-BEST-LANGUAGE.                                              
021400     IF LR-LANG-CODE (LR-LANG-IDX) EQUAL LR-BEST-LANG-CODE        
021500        MOVE 'Y'     TO LR-BEST-MATCH-SW (LR-LANG-IDX)            
021600     END-IF.                                                      
