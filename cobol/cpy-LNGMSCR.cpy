000100*                                                                 
000200*****++ LNGMSCR -- LANGUAGE-SCORE-RESULT LINKAGE AREA             
000300*  RETURNED BY EVERY DETECTION SUBPROGRAM TO ITS CALLER -- ONE    
000400*  ROW PER LANGUAGE, FIXED SCAN ORDER (SEE LNGMLNG).  LR-CALL-    
000500*  RESULT CARRIES BACK THE SAME RETURN-CODE/DESCRIPTION PAIR ON   
000600*  EVERY CALL BOUNDARY IN THE SUITE -- STANDING SHOP CONVENTION   
000700*  FOR CALL-BOUNDARY RETURN-CODE/DESCRIPTION PAIRS.               
000800*                                                                 
000900 01  LR-SCORE-RESULT.                                             
001000   03  LR-METHOD-NAME        PIC X(20) VALUE SPACES.              
001100   03  LR-LANGUAGE-SCORE OCCURS 5 TIMES                           
001200                         INDEXED BY LR-LANG-IDX.                  
001300       05  LR-LANG-CODE      PIC X(7) VALUE SPACES.               
001400       05  LR-SCORE-VALUE    PIC S9(3)V9(6) VALUE ZERO.           
001500       05  LR-BEST-MATCH-SW  PIC X(1) VALUE 'N'.                  
001600           88  LR-IS-BEST-MATCH        VALUE 'Y'.                 
001700           88  LR-NOT-BEST-MATCH       VALUE 'N'.                 
001800   03  LR-BEST-LANG-CODE     PIC X(7) VALUE SPACES.               
001900   03  FILLER                PIC X(08) VALUE SPACES.              
002000*                                                                 
002100 01  LR-CALL-RESULT.                                              
002200   03  LR-RETURN-CODE        PIC S9(4) COMP VALUE ZERO.           
002300   03  LR-DESCRIPTION        PIC X(60) VALUE SPACES.              
002400   03  FILLER                PIC X(08) VALUE SPACES.              
