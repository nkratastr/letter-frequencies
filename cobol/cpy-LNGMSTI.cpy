000100*                                                                 
000200*****++ LNGMSTI -- LANGUAGE-IC-TABLE (RESIDENT TABLE)             
000300*  EXPECTED INDEX-OF-COINCIDENCE PER LANGUAGE, ONE ROW EACH.      
000400*  A TRUE RANDOM 26-LETTER ALPHABET HAS IC APPROX 0.0385; NATURAL 
000500*  LANGUAGE TEXT RUNS HIGHER BECAUSE LETTERS ARE NOT UNIFORM.     
000600*                                                                 
000700 01  LI-STD-IC-VALUES.                                            
000800   03  FILLER.                                                    
000900     05  FILLER              PIC X(7)  VALUE 'ENGLISH'.           
001000     05  FILLER              PIC S9(1)V9(4) VALUE +0.0667.        
001100   03  FILLER.                                                    
001200     05  FILLER              PIC X(7)  VALUE 'FRENCH'.            
001300     05  FILLER              PIC S9(1)V9(4) VALUE +0.0778.        
001400   03  FILLER.                                                    
001500     05  FILLER              PIC X(7)  VALUE 'GERMAN'.            
001600     05  FILLER              PIC S9(1)V9(4) VALUE +0.0762.        
001700   03  FILLER.                                                    
001800     05  FILLER              PIC X(7)  VALUE 'ITALIAN'.           
001900     05  FILLER              PIC S9(1)V9(4) VALUE +0.0738.        
002000   03  FILLER.                                                    
002100     05  FILLER              PIC X(7)  VALUE 'DUTCH'.             
002200     05  FILLER              PIC S9(1)V9(4) VALUE +0.0798.        
002300*                                                                 
002400 01  LI-STD-IC-TABLE REDEFINES LI-STD-IC-VALUES.                  
002500   03  LI-IC-ROW             OCCURS 5 TIMES                       
002600                             INDEXED BY LI-IC-IDX.                
002700     05  LI-LANG-CODE        PIC X(7).                            
002800     05  LI-EXPECTED-IC      PIC S9(1)V9(4).                      
