000100*                                                                 
000200*****++ LNGMTXT -- DOCUMENT / WORD-TABLE LINKAGE AREA             
000300*  PASSED ON EVERY CALL FROM THE DRIVER PROGRAMS (LNGD001/LNGD002)
000400*  INTO EACH DETECTION SUBPROGRAM.  LT-DOCUMENT-TEXT HOLDS THE    
000500*  FULLY CONCATENATED, LOWER-CASED INPUT DOCUMENT; LT-WORD-TABLE  
000600*  HOLDS THE WHITESPACE-SPLIT TOKENS SHARED BY THE WORD-BASED     
000700*  SCORING SERVICES (STOPWORD, LEVENSHTEIN) SO EACH SERVICE DOES  
000800*  NOT RE-TOKENIZE THE SAME DOCUMENT.                             
000900*                                                                 
001000 01  LT-TEXT-AREA.                                                
001100   03  LT-DOCUMENT-TEXT      PIC X(4096) VALUE SPACES.            
001200   03  LT-DOCUMENT-LENGTH    PIC 9(9) COMP VALUE ZERO.            
001300   03  LT-DOCUMENT-SWITCH    PIC X(1) VALUE 'N'.                  
001400       88  LT-DOCUMENT-VALID           VALUE 'Y'.                 
001500       88  LT-DOCUMENT-REJECTED        VALUE 'N'.                 
001600   03  LT-REJECT-MESSAGE     PIC X(40) VALUE SPACES.              
001700   03  LT-WORD-TOTAL         PIC 9(9) COMP VALUE ZERO.            
001800   03  LT-WORD-TABLE.                                             
001900     05  LT-WORD OCCURS 0 TO 800 TIMES                            
002000               DEPENDING ON LT-WORD-TOTAL                         
002100               INDEXED BY LT-WORD-IDX.                            
002200         07  LT-WORD-TEXT    PIC X(30) VALUE SPACES.              
002300         07  LT-WORD-LENGTH  PIC 9(2) COMP VALUE ZERO.            
002400   03  FILLER                PIC X(08) VALUE SPACES.              
