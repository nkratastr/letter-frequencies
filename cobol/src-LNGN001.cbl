000100 CBL OPT(2)                                                       
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    LNGN001.                                          
000400 AUTHOR.        GAROFALO.                                         
000500 INSTALLATION.  MI2457 DATA CENTER.                               
000600 DATE-WRITTEN.  22/02/88.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      NONE.                                             
000900*---------------------------------------------------------------- 
001000* LNGN001                                                         
001100* **++ servizio di analisi per bigrammi di caratteri: calcola     
001200* la frequenza relativa di ogni coppia di lettere consecutive     
001300* nel testo ripulito (solo a-z) e misura la similarita' coseno    
001400* con la tabella di bigrammi standard di ciascuna lingua.         
001500* PUNTEGGIO PIU' ALTO = LINGUA PIU' VICINA.                       
001600*---------------------------------------------------------------- 
001700* CHANGE LOG                                                      
001800*---------------------------------------------------------------- 
001900* DATE     BY   TKT/REQ      DESCRIPTION                          
002000* -------- ---- ------------ ---------------------------------    
002100* 22/02/88 GB   MI2457-017   VERSIONE INIZIALE - VETTORE BIGRAMMI 
002200*                            A 676 POSIZIONI (26X26), INDICE      
002300*                            ARITMETICAMENTE, NON RICERCATO       
002400* 30/05/89 GB   MI2457-043   RICHIAMA LNGQ001 PER LE NORME VETTORE
002500* 17/08/96 RT   MI2457-091   COSENO A ZERO SE UNA NORMA E'        
002600*                            UNA DELLE DUE NORME E' ZERO          
002700* 25/11/98 PDM  MI2457-105   Y2K - NESSUN CAMPO DATA, CHIUSO      
002800* 23/01/05 SF   MI2457-113   CORRETTO IL CALCOLO DELLA NORMA DEL  
002900*                            VETTORE SU DOCUMENTI MOLTO BREVI     
003000*---------------------------------------------------------------- 
003100 ENVIRONMENT DIVISION.                                            
003200*                                                                 
003300 CONFIGURATION SECTION.                                           
003400 SOURCE-COMPUTER.    IBM-370.                                     
003500 OBJECT-COMPUTER.    IBM-370.                                     
003600 SPECIAL-NAMES.                                                   
003700     CLASS ALPHA-LOWER IS 'a' THRU 'z'.                           
003800*                                                                 
003900 INPUT-OUTPUT SECTION.                                            
004000 FILE-CONTROL.                                                    
004100**                                                                
004200 DATA DIVISION.                                                   
004300**                                                                
004400 FILE SECTION.                                                    
004500**                                                                
004600 WORKING-STORAGE SECTION.                                         
004700*                                                                 
004800 01  WK-LITERALS.                                                 
004900   03  WK-METHOD-NAME      PIC X(20) VALUE 'NGRAM'.               
005000   03  WK-SQRT-ROUTINE     PIC X(8) VALUE 'LNGQ001'.              
005100   03  FILLER              PIC X(08) VALUE SPACES.                
005200*                                                                 
005300 01  WK-ALPHABET-VALUES.                                          
005400   03  FILLER              PIC X(26) VALUE                        
005500       'abcdefghijklmnopqrstuvwxyz'.                              
005600*                                                                 
005700 01  WK-ALPHABET-TABLE REDEFINES WK-ALPHABET-VALUES.              
005800   03  WK-ALPHA-LETTER OCCURS 26 TIMES                            
005900                    INDEXED BY WK-ALPHA-IDX                       
006000                           PIC X(1).                              
006100*                                                                 
006200 COPY LNGMLNG.                                                    
006300 COPY LNGMSTB.                                                    
006400*                                                                 
006500 01  WK-CLEAN-TEXT-AREA.                                          
006600   03  WK-CLEAN-TEXT       PIC X(4096) VALUE SPACES.              
006700   03  WK-CLEAN-LEN        PIC 9(9) COMP VALUE ZERO.              
006800   03  FILLER              PIC X(08) VALUE SPACES.                
006900*                                                                 
007000 01  WK-BIGRAM-VECTOR.                                            
007100   03  WK-BIGRAM-COUNT OCCURS 676 TIMES                           
007200                    INDEXED BY WK-BG-CNT-IDX                      
007300                           PIC 9(5) COMP.                         
007400   03  WK-BIGRAM-FREQ  OCCURS 676 TIMES                           
007500                    INDEXED BY WK-BG-FRQ-IDX                      
007600                           PIC S9(1)V9(6).                        
007700   03  FILLER              PIC X(08) VALUE SPACES.                
007800*                                                                 
007900 01  WS-SCAN-AREA.                                                
008000   03  WV-CHAR-IDX-N       PIC 9(4) COMP VALUE ZERO.              
008100   03  WV-CHAR-IDX-X REDEFINES WV-CHAR-IDX-N                      
008200                           PIC X(2).                              
008300   03  WV-BG-IDX           PIC 9(4) COMP VALUE ZERO.              
008400   03  WV-SUBIDX           PIC 9(4) COMP VALUE ZERO.              
008500   03  WV-LANG-START       PIC 9(4) COMP VALUE ZERO.              
008600   03  WV-LANG-END         PIC 9(4) COMP VALUE ZERO.              
008700   03  WV-RANK-1           PIC 9(2) COMP VALUE ZERO.              
008800   03  WV-RANK-2           PIC 9(2) COMP VALUE ZERO.              
008900   03  WV-BG-INDEX         PIC 9(4) COMP VALUE ZERO.              
009000   03  WV-TARGET-CHAR      PIC X(1) VALUE SPACE.                  
009100   03  FILLER              PIC X(08) VALUE SPACES.                
009200*                                                                 
009300 01  WS-SCORE-AREA.                                               
009400   03  WV-SUM-SQ-DOC       PIC S9(3)V9(6) VALUE ZERO.             
009500   03  WV-SUM-SQ-DOC-X REDEFINES WV-SUM-SQ-DOC                    
009600                           PIC X(9).                              
009700   03  WV-SUM-SQ-LANG      PIC S9(3)V9(6) VALUE ZERO.             
009800   03  WV-DOT-PRODUCT      PIC S9(3)V9(6) VALUE ZERO.             
009900   03  WV-NORM-DOC         PIC S9(3)V9(6) VALUE ZERO.             
010000   03  WV-NORM-LANG        PIC S9(3)V9(6) VALUE ZERO.             
010100   03  WV-LANG-FREQ        PIC S9(1)V9(4) VALUE ZERO.             
010200   03  FILLER              PIC X(08) VALUE SPACES.                
010300*                                                                 
010400 01  WS-SQRT-PARMS-WORK.                                          
010500   03  WV-SQRT-INPUT       PIC S9(3)V9(6) VALUE ZERO.             
010600   03  WV-SQRT-RESULT      PIC S9(3)V9(6) VALUE ZERO.             
010700   03  FILLER              PIC X(08) VALUE SPACES.                
010800*                                                                 
010900 LINKAGE SECTION.                                                 
011000 COPY LNGMTXT.                                                    
011100 COPY LNGMSCR.                                                    
011200*                                                                 
011300 01  LD-TEXT-TABLE REDEFINES LT-TEXT-AREA.                        
011400   03  LD-DOC-CHAR OCCURS 4096 TIMES                              
011500                    INDEXED BY LD-CHAR-IDX                        
011600                           PIC X(1).                              
011700   03  FILLER              PIC X(4525).                           
011800*                                                                 
011900**                                                                
012000 PROCEDURE DIVISION USING LT-TEXT-AREA                            
012100                          LR-SCORE-RESULT                         
012200                          LR-CALL-RESULT.                         
012300*                                                                 
012400 BEGIN.                                                           
012500     MOVE ZERO                        TO LR-RETURN-CODE           
012600     MOVE SPACES                      TO LR-DESCRIPTION           
012700     MOVE WK-METHOD-NAME               TO LR-METHOD-NAME          
012800     MOVE SPACES                      TO LR-BEST-LANG-CODE        
012900                                                                  
013000     PERFORM BUILD-CLEAN-TEXT                                     
013100     PERFORM BUILD-BIGRAM-VECTOR                                  
013200     PERFORM COMPUTE-DOC-NORM                                     
013300     PERFORM SCORE-EVERY-LANGUAGE                                 
013400     PERFORM FIND-BEST-MATCH                                      
013500                                                                  
013600     MOVE 'LNGN001 SCORING COMPLETE'   TO LR-DESCRIPTION          
013700                                                                  
013800     GOBACK.                                                      
013900*                                                                 
014000 BUILD-CLEAN-TEXT.                                                
014100     MOVE SPACES                      TO WK-CLEAN-TEXT            
014200     MOVE ZERO                        TO WK-CLEAN-LEN             
014300                                                                  
014400     IF LT-DOCUMENT-LENGTH NOT GREATER THAN ZERO                  
014500        GO TO BUILD-CLEAN-TEXT-EXIT                               
014600     END-IF                                                       
014700                                                                  
014800     PERFORM COPY-ONE-CLEAN-CHAR                                  
014900        VARYING WV-CHAR-IDX-N FROM 1 BY 1                         
015000        UNTIL WV-CHAR-IDX-N > LT-DOCUMENT-LENGTH.                 
015100*                                                                 
015200 BUILD-CLEAN-TEXT-EXIT.                                           
015300     EXIT.                                                        
015400*                                                                 
015500 COPY-ONE-CLEAN-CHAR.                                             
015600     IF LD-DOC-CHAR (WV-CHAR-IDX-N) ALPHA-LOWER                   
015700        ADD 1 TO WK-CLEAN-LEN                                     
015800        MOVE LD-DOC-CHAR (WV-CHAR-IDX-N)                          
015900                         TO WK-CLEAN-TEXT (WK-CLEAN-LEN:1)        
016000     END-IF.                                                      
016100*                                                                 
016200 BUILD-BIGRAM-VECTOR.                                             
016300     PERFORM ZERO-ONE-BIGRAM-SLOT                                 
016400        VARYING WV-BG-IDX FROM 1 BY 1                             
016500        UNTIL WV-BG-IDX > 676                                     
016600                                                                  
016700     IF WK-CLEAN-LEN LESS THAN 2                                  
016800        GO TO BUILD-BIGRAM-VECTOR-EXIT                            
016900     END-IF                                                       
017000                                                                  
017100     COMPUTE WV-CHAR-IDX-N = WK-CLEAN-LEN - 1                     
017200                                                                  
017300     PERFORM COUNT-ONE-BIGRAM                                     
017400        VARYING WV-SUBIDX FROM 1 BY 1                             
017500        UNTIL WV-SUBIDX > WV-CHAR-IDX-N                           
017600                                                                  
017700     COMPUTE WV-SQRT-INPUT = WK-CLEAN-LEN - 1                     
017800                                                                  
017900     PERFORM BUILD-ONE-BIGRAM-FREQ                                
018000        VARYING WV-BG-IDX FROM 1 BY 1                             
018100        UNTIL WV-BG-IDX > 676.                                    
018200*                                                                 
018300 BUILD-BIGRAM-VECTOR-EXIT.                                        
018400     EXIT.                                                        
018500*                                                                 
018600 ZERO-ONE-BIGRAM-SLOT.                                            
018700     MOVE ZERO TO WK-BIGRAM-COUNT (WV-BG-IDX)                     
018800     MOVE ZERO TO WK-BIGRAM-FREQ (WV-BG-IDX).                     
018900*                                                                 
019000 COUNT-ONE-BIGRAM.                                                
019100     MOVE WK-CLEAN-TEXT (WV-SUBIDX:1)  TO WV-TARGET-CHAR          
019200     PERFORM FIND-ALPHA-RANK                                      
019300     MOVE WK-ALPHA-IDX                 TO WV-RANK-1               
019400                                                                  
019500     MOVE WK-CLEAN-TEXT (WV-SUBIDX + 1:1)                         
019600                                       TO WV-TARGET-CHAR          
019700     PERFORM FIND-ALPHA-RANK                                      
019800     MOVE WK-ALPHA-IDX                 TO WV-RANK-2               
019900                                                                  
020000     COMPUTE WV-BG-INDEX = ((WV-RANK-1 - 1) * 26) + WV-RANK-2     
020100                                                                  
020200     ADD 1 TO WK-BIGRAM-COUNT (WV-BG-INDEX).                      
020300*                                                                 
020400 FIND-ALPHA-RANK.                                                 
020500     SET WK-ALPHA-IDX TO 1                                        
020600     SEARCH WK-ALPHA-LETTER                                       
020700        AT END                                                    
020800           SET WK-ALPHA-IDX TO 1                                  
020900        WHEN WK-ALPHA-LETTER (WK-ALPHA-IDX) EQUAL WV-TARGET-CHAR  
021000           CONTINUE                                               
021100     END-SEARCH.                                                  
021200*                                                                 
021300 BUILD-ONE-BIGRAM-FREQ.                                           
021400     IF WK-BIGRAM-COUNT (WV-BG-IDX) GREATER THAN ZERO             
021500        COMPUTE WK-BIGRAM-FREQ (WV-BG-IDX) ROUNDED =              
021600           WK-BIGRAM-COUNT (WV-BG-IDX) / WV-SQRT-INPUT            
021700     END-IF.                                                      
021800*                                                                 
021900 COMPUTE-DOC-NORM.                                                
022000     MOVE ZERO                        TO WV-SUM-SQ-DOC            
022100                                                                  
022200     PERFORM ACCUMULATE-ONE-DOC-SQUARE                            
022300        VARYING WV-BG-IDX FROM 1 BY 1                             
022400        UNTIL WV-BG-IDX > 676                                     
022500                                                                  
022600     MOVE WV-SUM-SQ-DOC                TO WV-SQRT-INPUT           
022700     CALL WK-SQRT-ROUTINE USING WS-SQRT-PARMS-WORK                
022800         ON EXCEPTION                                             
022900            MOVE ZERO                  TO WV-SQRT-RESULT          
023000     END-CALL                                                     
023100     MOVE WV-SQRT-RESULT               TO WV-NORM-DOC.            
023200*                                                                 
023300 ACCUMULATE-ONE-DOC-SQUARE.                                       
023400     COMPUTE WV-SUM-SQ-DOC ROUNDED =                              
023500        WV-SUM-SQ-DOC +                                           
023600          (WK-BIGRAM-FREQ(WV-BG-IDX) * WK-BIGRAM-FREQ(WV-BG-IDX)).
023700*                                                                 
023800 SCORE-EVERY-LANGUAGE.                                            
023900     PERFORM SCORE-ONE-LANGUAGE                                   
024000        VARYING LR-LANG-IDX FROM 1 BY 1                           
024100        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL.                    
024200*                                                                 
024300 SCORE-ONE-LANGUAGE.                                              
024400     MOVE LN-LANG-CODE (LR-LANG-IDX)                              
024500                                TO LR-LANG-CODE (LR-LANG-IDX)     
024600     MOVE 'N'                  TO LR-BEST-MATCH-SW (LR-LANG-IDX)  
024700     MOVE ZERO                 TO WV-SUM-SQ-LANG                  
024800     MOVE ZERO                 TO WV-DOT-PRODUCT                  
024900                                                                  
025000     COMPUTE WV-LANG-START = ((LR-LANG-IDX - 1) * 20) + 1         
025100     COMPUTE WV-LANG-END   = LR-LANG-IDX * 20                     
025200                                                                  
025300     PERFORM ACCUMULATE-ONE-LANG-BIGRAM                           
025400        VARYING WV-SUBIDX FROM WV-LANG-START BY 1                 
025500        UNTIL WV-SUBIDX > WV-LANG-END                             
025600                                                                  
025700     MOVE WV-SUM-SQ-LANG        TO WV-SQRT-INPUT                  
025800     CALL WK-SQRT-ROUTINE USING WS-SQRT-PARMS-WORK                
025900         ON EXCEPTION                                             
026000            MOVE ZERO           TO WV-SQRT-RESULT                 
026100     END-CALL                                                     
026200     MOVE WV-SQRT-RESULT        TO WV-NORM-LANG                   
026300                                                                  
026400     IF WV-NORM-DOC EQUAL ZERO OR WV-NORM-LANG EQUAL ZERO         
026500        MOVE ZERO               TO LR-SCORE-VALUE (LR-LANG-IDX)   
026600     ELSE                                                         
026700        COMPUTE LR-SCORE-VALUE (LR-LANG-IDX) ROUNDED =            
026800           WV-DOT-PRODUCT / (WV-NORM-DOC * WV-NORM-LANG)          
026900     END-IF.                                                      
027000*                                                                 
027100 ACCUMULATE-ONE-LANG-BIGRAM.                                      
027200     MOVE LB-BIGRAM (WV-SUBIDX) (1:1)  TO WV-TARGET-CHAR          
027300     PERFORM FIND-ALPHA-RANK                                      
027400     MOVE WK-ALPHA-IDX                 TO WV-RANK-1               
027500                                                                  
027600     MOVE LB-BIGRAM (WV-SUBIDX) (2:1)  TO WV-TARGET-CHAR          
027700     PERFORM FIND-ALPHA-RANK                                      
027800     MOVE WK-ALPHA-IDX                 TO WV-RANK-2               
027900                                                                  
028000     COMPUTE WV-BG-INDEX = ((WV-RANK-1 - 1) * 26) + WV-RANK-2     
028100     MOVE LB-STD-BIGRAM-FREQ (WV-SUBIDX) TO WV-LANG-FREQ          
028200                                                                  
028300     COMPUTE WV-SUM-SQ-LANG ROUNDED =                             
028400        WV-SUM-SQ-LANG + (WV-LANG-FREQ * WV-LANG-FREQ)            
028500                                                                  
028600     COMPUTE WV-DOT-PRODUCT ROUNDED =                             
028700        WV-DOT-PRODUCT +                                          
028800           (WV-LANG-FREQ * WK-BIGRAM-FREQ (WV-BG-INDEX)).         
028900*                                                                 
029000 FIND-BEST-MATCH.                                                 
029100     SET LR-LANG-IDX TO 1                                         
029200     MOVE LR-SCORE-VALUE (1)          TO WV-SQRT-RESULT           
029300     MOVE LN-LANG-CODE (1)            TO LR-BEST-LANG-CODE        
029400                                                                  
029500     PERFORM COMPARE-ONE-LANGUAGE-MAX                             
029600        VARYING LR-LANG-IDX FROM 2 BY 1                           
029700        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL                     
029800                                                                  
029900     PERFORM MARK-BEST-LANGUAGE                                   
030000        VARYING LR-LANG-IDX FROM 1 BY 1                           
030100        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL.                    
030200*                                                                 
030300 COMPARE-ONE-LANGUAGE-MAX.                                        
030400     IF LR-SCORE-VALUE (LR-LANG-IDX) GREATER THAN WV-SQRT-RESULT  
030500        MOVE LR-SCORE-VALUE (LR-LANG-IDX)   TO WV-SQRT-RESULT     
030600        MOVE LR-LANG-CODE (LR-LANG-IDX)     TO LR-BEST-LANG-CODE  
030700     END-IF.                                                      
030800*                                                                 
030900 MARK-BEST-LANGUAGE.                                              
031000     IF LR-LANG-CODE (LR-LANG-IDX) EQUAL LR-BEST-LANG-CODE        
031100        MOVE 'Y'     TO LR-BEST-MATCH-SW (LR-LANG-IDX)            
031200     END-IF.                                                      
