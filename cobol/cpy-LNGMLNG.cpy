000100*                                                                 
000200*****++ LNGMLNG -- LANGUAGE NAME / DISPLAY-ORDER TABLE            
000300*  ONE ROW PER SUPPORTED LANGUAGE, HELD IN THE FIXED SCAN ORDER   
000400*  USED FOR EVERY TIE-BREAK IN THE DETECTION SUITE --             
000500*  ENGLISH, FRENCH, GERMAN, ITALIAN, DUTCH.  DO NOT RESEQUENCE.   
000600*                                                                 
000700 01  LN-LANGUAGE-NAME-VALUES.                                     
000800   03  FILLER              PIC X(20) VALUE 'ENGLISH English     '.
000900   03  FILLER              PIC X(20) VALUE 'FRENCH  French      '.
001000   03  FILLER              PIC X(20) VALUE 'GERMAN  German      '.
001100   03  FILLER              PIC X(20) VALUE 'ITALIAN Italian     '.
001200   03  FILLER              PIC X(20) VALUE 'DUTCH   Dutch       '.
001300*                                                                 
001400 01  LN-LANGUAGE-NAME-TABLE REDEFINES LN-LANGUAGE-NAME-VALUES.    
001500   03  LN-LANGUAGE-ENTRY   OCCURS 5 TIMES                         
001600                           INDEXED BY LN-LANG-IDX.                
001700     05  LN-LANG-CODE      PIC X(7).                              
001800     05  LN-LANG-DISPLAY   PIC X(13).                             
001900 01  LN-LANGUAGE-TOTAL     PIC 9(1) COMP VALUE 5.                 
