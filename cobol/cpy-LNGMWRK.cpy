000100*                                                                 
000200*****++ LNGMWRK -- LETTER-COUNT-WORK-AREA                         
000300*  PER-DOCUMENT DERIVED TABLE, ONE ROW PER LETTER A THRU Z,       
000400*  BUILT FRESH FOR EVERY DOCUMENT BY FREQUENCY, INDEX-OF-         
000500*  COINCIDENCE AND THE LEGACY REPORT.  LW-LETTER-PCT CARRIES      
000600*  EITHER A 4-DECIMAL LEGACY PERCENTAGE OR A 6-DECIMAL RELATIVE   
000700*  FRACTION DEPENDING ON THE CALLING SERVICE -- SEE SPEC RULES.   
000800*                                                                 
000900 01  LW-LETTER-WORK-AREA.                                         
001000   03  LW-TOTAL-LETTERS      PIC 9(9) COMP VALUE ZERO.            
001100   03  LW-LETTER-ROW OCCURS 26 TIMES                              
001200                     INDEXED BY LW-LETTER-IDX.                    
001300       05  LW-LETTER         PIC X(1) VALUE SPACE.                
001400       05  LW-LETTER-COUNT   PIC 9(7) COMP VALUE ZERO.            
001500       05  LW-LETTER-PCT     PIC S9(2)V9(4) VALUE ZERO.           
001600   03  FILLER                PIC X(08) VALUE SPACES.              
