000100*                                                                 
000200*****++ LNGMSTF -- LANGUAGE-STD-FREQ-TABLE (RESIDENT TABLE)       
000300*  ONE ROW PER LETTER PER LANGUAGE (26 X 5 = 130 ROWS).           
000400*  STD-FREQ-PCT IS THE PUBLISHED RELATIVE FREQUENCY OF THE        
000500*  LETTER IN RUNNING TEXT OF THE LANGUAGE, AS A PERCENTAGE        
000600*  CARRIED TO 4 DECIMALS.  LOADED BY VALUE CLAUSE AT              
000700*  PROGRAM START -- NO RUNTIME FILE I/O AGAINST THIS TABLE.       
000800*                                                                 
000900 01  LF-STD-FREQ-VALUES.                                          
001000   03  FILLER.                                                    
001100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
001200     05  FILLER            PIC X(1)  VALUE 'a'.                   
001300     05  FILLER            PIC S9(2)V9(4)                         
001400                           VALUE +08.1670.                        
001500   03  FILLER.                                                    
001600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
001700     05  FILLER            PIC X(1)  VALUE 'b'.                   
001800     05  FILLER            PIC S9(2)V9(4)                         
001900                           VALUE +01.4920.                        
002000   03  FILLER.                                                    
002100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
002200     05  FILLER            PIC X(1)  VALUE 'c'.                   
002300     05  FILLER            PIC S9(2)V9(4)                         
002400                           VALUE +02.7820.                        
002500   03  FILLER.                                                    
002600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
002700     05  FILLER            PIC X(1)  VALUE 'd'.                   
002800     05  FILLER            PIC S9(2)V9(4)                         
002900                           VALUE +04.2530.                        
003000   03  FILLER.                                                    
003100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
003200     05  FILLER            PIC X(1)  VALUE 'e'.                   
003300     05  FILLER            PIC S9(2)V9(4)                         
003400                           VALUE +12.7020.                        
003500   03  FILLER.                                                    
003600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
003700     05  FILLER            PIC X(1)  VALUE 'f'.                   
003800     05  FILLER            PIC S9(2)V9(4)                         
003900                           VALUE +02.2280.                        
004000   03  FILLER.                                                    
004100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
004200     05  FILLER            PIC X(1)  VALUE 'g'.                   
004300     05  FILLER            PIC S9(2)V9(4)                         
004400                           VALUE +02.0150.                        
004500   03  FILLER.                                                    
004600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
004700     05  FILLER            PIC X(1)  VALUE 'h'.                   
004800     05  FILLER            PIC S9(2)V9(4)                         
004900                           VALUE +06.0940.                        
005000   03  FILLER.                                                    
005100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
005200     05  FILLER            PIC X(1)  VALUE 'i'.                   
005300     05  FILLER            PIC S9(2)V9(4)                         
005400                           VALUE +06.9660.                        
005500   03  FILLER.                                                    
005600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
005700     05  FILLER            PIC X(1)  VALUE 'j'.                   
005800     05  FILLER            PIC S9(2)V9(4)                         
005900                           VALUE +00.1530.                        
006000   03  FILLER.                                                    
006100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
006200     05  FILLER            PIC X(1)  VALUE 'k'.                   
006300     05  FILLER            PIC S9(2)V9(4)                         
006400                           VALUE +00.7720.                        
006500   03  FILLER.                                                    
006600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
006700     05  FILLER            PIC X(1)  VALUE 'l'.                   
006800     05  FILLER            PIC S9(2)V9(4)                         
006900                           VALUE +04.0250.                        
007000   03  FILLER.                                                    
007100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
007200     05  FILLER            PIC X(1)  VALUE 'm'.                   
007300     05  FILLER            PIC S9(2)V9(4)                         
007400                           VALUE +02.4060.                        
007500   03  FILLER.                                                    
007600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
007700     05  FILLER            PIC X(1)  VALUE 'n'.                   
007800     05  FILLER            PIC S9(2)V9(4)                         
007900                           VALUE +06.7490.                        
008000   03  FILLER.                                                    
008100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
008200     05  FILLER            PIC X(1)  VALUE 'o'.                   
008300     05  FILLER            PIC S9(2)V9(4)                         
008400                           VALUE +07.5070.                        
008500   03  FILLER.                                                    
008600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
008700     05  FILLER            PIC X(1)  VALUE 'p'.                   
008800     05  FILLER            PIC S9(2)V9(4)                         
008900                           VALUE +01.9290.                        
009000   03  FILLER.                                                    
009100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
009200     05  FILLER            PIC X(1)  VALUE 'q'.                   
009300     05  FILLER            PIC S9(2)V9(4)                         
009400                           VALUE +00.0950.                        
009500   03  FILLER.                                                    
009600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
009700     05  FILLER            PIC X(1)  VALUE 'r'.                   
009800     05  FILLER            PIC S9(2)V9(4)                         
009900                           VALUE +05.9870.                        
010000   03  FILLER.                                                    
010100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
010200     05  FILLER            PIC X(1)  VALUE 's'.                   
010300     05  FILLER            PIC S9(2)V9(4)                         
010400                           VALUE +06.3270.                        
010500   03  FILLER.                                                    
010600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
010700     05  FILLER            PIC X(1)  VALUE 't'.                   
010800     05  FILLER            PIC S9(2)V9(4)                         
010900                           VALUE +09.0560.                        
011000   03  FILLER.                                                    
011100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
011200     05  FILLER            PIC X(1)  VALUE 'u'.                   
011300     05  FILLER            PIC S9(2)V9(4)                         
011400                           VALUE +02.7580.                        
011500   03  FILLER.                                                    
011600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
011700     05  FILLER            PIC X(1)  VALUE 'v'.                   
011800     05  FILLER            PIC S9(2)V9(4)                         
011900                           VALUE +00.9780.                        
012000   03  FILLER.                                                    
012100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
012200     05  FILLER            PIC X(1)  VALUE 'w'.                   
012300     05  FILLER            PIC S9(2)V9(4)                         
012400                           VALUE +02.3600.                        
012500   03  FILLER.                                                    
012600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
012700     05  FILLER            PIC X(1)  VALUE 'x'.                   
012800     05  FILLER            PIC S9(2)V9(4)                         
012900                           VALUE +00.1500.                        
013000   03  FILLER.                                                    
013100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
013200     05  FILLER            PIC X(1)  VALUE 'y'.                   
013300     05  FILLER            PIC S9(2)V9(4)                         
013400                           VALUE +01.9740.                        
013500   03  FILLER.                                                    
013600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
013700     05  FILLER            PIC X(1)  VALUE 'z'.                   
013800     05  FILLER            PIC S9(2)V9(4)                         
013900                           VALUE +00.0740.                        
014000   03  FILLER.                                                    
014100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
014200     05  FILLER            PIC X(1)  VALUE 'a'.                   
014300     05  FILLER            PIC S9(2)V9(4)                         
014400                           VALUE +07.6360.                        
014500   03  FILLER.                                                    
014600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
014700     05  FILLER            PIC X(1)  VALUE 'b'.                   
014800     05  FILLER            PIC S9(2)V9(4)                         
014900                           VALUE +00.9010.                        
015000   03  FILLER.                                                    
015100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
015200     05  FILLER            PIC X(1)  VALUE 'c'.                   
015300     05  FILLER            PIC S9(2)V9(4)                         
015400                           VALUE +03.2600.                        
015500   03  FILLER.                                                    
015600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
015700     05  FILLER            PIC X(1)  VALUE 'd'.                   
015800     05  FILLER            PIC S9(2)V9(4)                         
015900                           VALUE +03.6690.                        
016000   03  FILLER.                                                    
016100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
016200     05  FILLER            PIC X(1)  VALUE 'e'.                   
016300     05  FILLER            PIC S9(2)V9(4)                         
016400                           VALUE +14.7150.                        
016500   03  FILLER.                                                    
016600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
016700     05  FILLER            PIC X(1)  VALUE 'f'.                   
016800     05  FILLER            PIC S9(2)V9(4)                         
016900                           VALUE +01.0660.                        
017000   03  FILLER.                                                    
017100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
017200     05  FILLER            PIC X(1)  VALUE 'g'.                   
017300     05  FILLER            PIC S9(2)V9(4)                         
017400                           VALUE +00.8660.                        
017500   03  FILLER.                                                    
017600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
017700     05  FILLER            PIC X(1)  VALUE 'h'.                   
017800     05  FILLER            PIC S9(2)V9(4)                         
017900                           VALUE +00.7370.                        
018000   03  FILLER.                                                    
018100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
018200     05  FILLER            PIC X(1)  VALUE 'i'.                   
018300     05  FILLER            PIC S9(2)V9(4)                         
018400                           VALUE +07.5290.                        
018500   03  FILLER.                                                    
018600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
018700     05  FILLER            PIC X(1)  VALUE 'j'.                   
018800     05  FILLER            PIC S9(2)V9(4)                         
018900                           VALUE +00.6130.                        
019000   03  FILLER.                                                    
019100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
019200     05  FILLER            PIC X(1)  VALUE 'k'.                   
019300     05  FILLER            PIC S9(2)V9(4)                         
019400                           VALUE +00.0490.                        
019500   03  FILLER.                                                    
019600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
019700     05  FILLER            PIC X(1)  VALUE 'l'.                   
019800     05  FILLER            PIC S9(2)V9(4)                         
019900                           VALUE +05.4560.                        
020000   03  FILLER.                                                    
020100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
020200     05  FILLER            PIC X(1)  VALUE 'm'.                   
020300     05  FILLER            PIC S9(2)V9(4)                         
020400                           VALUE +02.9680.                        
020500   03  FILLER.                                                    
020600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
020700     05  FILLER            PIC X(1)  VALUE 'n'.                   
020800     05  FILLER            PIC S9(2)V9(4)                         
020900                           VALUE +07.0950.                        
021000   03  FILLER.                                                    
021100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
021200     05  FILLER            PIC X(1)  VALUE 'o'.                   
021300     05  FILLER            PIC S9(2)V9(4)                         
021400                           VALUE +05.7960.                        
021500   03  FILLER.                                                    
021600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
021700     05  FILLER            PIC X(1)  VALUE 'p'.                   
021800     05  FILLER            PIC S9(2)V9(4)                         
021900                           VALUE +02.5210.                        
022000   03  FILLER.                                                    
022100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
022200     05  FILLER            PIC X(1)  VALUE 'q'.                   
022300     05  FILLER            PIC S9(2)V9(4)                         
022400                           VALUE +01.3620.                        
022500   03  FILLER.                                                    
022600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
022700     05  FILLER            PIC X(1)  VALUE 'r'.                   
022800     05  FILLER            PIC S9(2)V9(4)                         
022900                           VALUE +06.6930.                        
023000   03  FILLER.                                                    
023100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
023200     05  FILLER            PIC X(1)  VALUE 's'.                   
023300     05  FILLER            PIC S9(2)V9(4)                         
023400                           VALUE +07.9480.                        
023500   03  FILLER.                                                    
023600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
023700     05  FILLER            PIC X(1)  VALUE 't'.                   
023800     05  FILLER            PIC S9(2)V9(4)                         
023900                           VALUE +07.2440.                        
024000   03  FILLER.                                                    
024100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
024200     05  FILLER            PIC X(1)  VALUE 'u'.                   
024300     05  FILLER            PIC S9(2)V9(4)                         
024400                           VALUE +06.3110.                        
024500   03  FILLER.                                                    
024600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
024700     05  FILLER            PIC X(1)  VALUE 'v'.                   
024800     05  FILLER            PIC S9(2)V9(4)                         
024900                           VALUE +01.8380.                        
025000   03  FILLER.                                                    
025100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
025200     05  FILLER            PIC X(1)  VALUE 'w'.                   
025300     05  FILLER            PIC S9(2)V9(4)                         
025400                           VALUE +00.0740.                        
025500   03  FILLER.                                                    
025600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
025700     05  FILLER            PIC X(1)  VALUE 'x'.                   
025800     05  FILLER            PIC S9(2)V9(4)                         
025900                           VALUE +00.4270.                        
026000   03  FILLER.                                                    
026100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
026200     05  FILLER            PIC X(1)  VALUE 'y'.                   
026300     05  FILLER            PIC S9(2)V9(4)                         
026400                           VALUE +00.1280.                        
026500   03  FILLER.                                                    
026600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
026700     05  FILLER            PIC X(1)  VALUE 'z'.                   
026800     05  FILLER            PIC S9(2)V9(4)                         
026900                           VALUE +00.3260.                        
027000   03  FILLER.                                                    
027100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
027200     05  FILLER            PIC X(1)  VALUE 'a'.                   
027300     05  FILLER            PIC S9(2)V9(4)                         
027400                           VALUE +06.5160.                        
027500   03  FILLER.                                                    
027600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
027700     05  FILLER            PIC X(1)  VALUE 'b'.                   
027800     05  FILLER            PIC S9(2)V9(4)                         
027900                           VALUE +01.8860.                        
028000   03  FILLER.                                                    
028100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
028200     05  FILLER            PIC X(1)  VALUE 'c'.                   
028300     05  FILLER            PIC S9(2)V9(4)                         
028400                           VALUE +02.7320.                        
028500   03  FILLER.                                                    
028600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
028700     05  FILLER            PIC X(1)  VALUE 'd'.                   
028800     05  FILLER            PIC S9(2)V9(4)                         
028900                           VALUE +05.0760.                        
029000   03  FILLER.                                                    
029100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
029200     05  FILLER            PIC X(1)  VALUE 'e'.                   
029300     05  FILLER            PIC S9(2)V9(4)                         
029400                           VALUE +16.3960.                        
029500   03  FILLER.                                                    
029600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
029700     05  FILLER            PIC X(1)  VALUE 'f'.                   
029800     05  FILLER            PIC S9(2)V9(4)                         
029900                           VALUE +01.6560.                        
030000   03  FILLER.                                                    
030100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
030200     05  FILLER            PIC X(1)  VALUE 'g'.                   
030300     05  FILLER            PIC S9(2)V9(4)                         
030400                           VALUE +03.0090.                        
030500   03  FILLER.                                                    
030600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
030700     05  FILLER            PIC X(1)  VALUE 'h'.                   
030800     05  FILLER            PIC S9(2)V9(4)                         
030900                           VALUE +04.5770.                        
031000   03  FILLER.                                                    
031100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
031200     05  FILLER            PIC X(1)  VALUE 'i'.                   
031300     05  FILLER            PIC S9(2)V9(4)                         
031400                           VALUE +06.5500.                        
031500   03  FILLER.                                                    
031600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
031700     05  FILLER            PIC X(1)  VALUE 'j'.                   
031800     05  FILLER            PIC S9(2)V9(4)                         
031900                           VALUE +00.2680.                        
032000   03  FILLER.                                                    
032100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
032200     05  FILLER            PIC X(1)  VALUE 'k'.                   
032300     05  FILLER            PIC S9(2)V9(4)                         
032400                           VALUE +01.4170.                        
032500   03  FILLER.                                                    
032600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
032700     05  FILLER            PIC X(1)  VALUE 'l'.                   
032800     05  FILLER            PIC S9(2)V9(4)                         
032900                           VALUE +03.4370.                        
033000   03  FILLER.                                                    
033100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
033200     05  FILLER            PIC X(1)  VALUE 'm'.                   
033300     05  FILLER            PIC S9(2)V9(4)                         
033400                           VALUE +02.5340.                        
033500   03  FILLER.                                                    
033600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
033700     05  FILLER            PIC X(1)  VALUE 'n'.                   
033800     05  FILLER            PIC S9(2)V9(4)                         
033900                           VALUE +09.7760.                        
034000   03  FILLER.                                                    
034100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
034200     05  FILLER            PIC X(1)  VALUE 'o'.                   
034300     05  FILLER            PIC S9(2)V9(4)                         
034400                           VALUE +02.5940.                        
034500   03  FILLER.                                                    
034600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
034700     05  FILLER            PIC X(1)  VALUE 'p'.                   
034800     05  FILLER            PIC S9(2)V9(4)                         
034900                           VALUE +00.6700.                        
035000   03  FILLER.                                                    
035100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
035200     05  FILLER            PIC X(1)  VALUE 'q'.                   
035300     05  FILLER            PIC S9(2)V9(4)                         
035400                           VALUE +00.0180.                        
035500   03  FILLER.                                                    
035600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
035700     05  FILLER            PIC X(1)  VALUE 'r'.                   
035800     05  FILLER            PIC S9(2)V9(4)                         
035900                           VALUE +07.0030.                        
036000   03  FILLER.                                                    
036100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
036200     05  FILLER            PIC X(1)  VALUE 's'.                   
036300     05  FILLER            PIC S9(2)V9(4)                         
036400                           VALUE +07.2700.                        
036500   03  FILLER.                                                    
036600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
036700     05  FILLER            PIC X(1)  VALUE 't'.                   
036800     05  FILLER            PIC S9(2)V9(4)                         
036900                           VALUE +06.1540.                        
037000   03  FILLER.                                                    
037100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
037200     05  FILLER            PIC X(1)  VALUE 'u'.                   
037300     05  FILLER            PIC S9(2)V9(4)                         
037400                           VALUE +04.1660.                        
037500   03  FILLER.                                                    
037600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
037700     05  FILLER            PIC X(1)  VALUE 'v'.                   
037800     05  FILLER            PIC S9(2)V9(4)                         
037900                           VALUE +00.8460.                        
038000   03  FILLER.                                                    
038100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
038200     05  FILLER            PIC X(1)  VALUE 'w'.                   
038300     05  FILLER            PIC S9(2)V9(4)                         
038400                           VALUE +01.9210.                        
038500   03  FILLER.                                                    
038600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
038700     05  FILLER            PIC X(1)  VALUE 'x'.                   
038800     05  FILLER            PIC S9(2)V9(4)                         
038900                           VALUE +00.0340.                        
039000   03  FILLER.                                                    
039100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
039200     05  FILLER            PIC X(1)  VALUE 'y'.                   
039300     05  FILLER            PIC S9(2)V9(4)                         
039400                           VALUE +00.0390.                        
039500   03  FILLER.                                                    
039600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
039700     05  FILLER            PIC X(1)  VALUE 'z'.                   
039800     05  FILLER            PIC S9(2)V9(4)                         
039900                           VALUE +01.1340.                        
040000   03  FILLER.                                                    
040100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
040200     05  FILLER            PIC X(1)  VALUE 'a'.                   
040300     05  FILLER            PIC S9(2)V9(4)                         
040400                           VALUE +11.7450.                        
040500   03  FILLER.                                                    
040600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
040700     05  FILLER            PIC X(1)  VALUE 'b'.                   
040800     05  FILLER            PIC S9(2)V9(4)                         
040900                           VALUE +00.9270.                        
041000   03  FILLER.                                                    
041100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
041200     05  FILLER            PIC X(1)  VALUE 'c'.                   
041300     05  FILLER            PIC S9(2)V9(4)                         
041400                           VALUE +04.5010.                        
041500   03  FILLER.                                                    
041600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
041700     05  FILLER            PIC X(1)  VALUE 'd'.                   
041800     05  FILLER            PIC S9(2)V9(4)                         
041900                           VALUE +03.7360.                        
042000   03  FILLER.                                                    
042100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
042200     05  FILLER            PIC X(1)  VALUE 'e'.                   
042300     05  FILLER            PIC S9(2)V9(4)                         
042400                           VALUE +11.7920.                        
042500   03  FILLER.                                                    
042600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
042700     05  FILLER            PIC X(1)  VALUE 'f'.                   
042800     05  FILLER            PIC S9(2)V9(4)                         
042900                           VALUE +01.1530.                        
043000   03  FILLER.                                                    
043100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
043200     05  FILLER            PIC X(1)  VALUE 'g'.                   
043300     05  FILLER            PIC S9(2)V9(4)                         
043400                           VALUE +01.6440.                        
043500   03  FILLER.                                                    
043600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
043700     05  FILLER            PIC X(1)  VALUE 'h'.                   
043800     05  FILLER            PIC S9(2)V9(4)                         
043900                           VALUE +01.5410.                        
044000   03  FILLER.                                                    
044100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
044200     05  FILLER            PIC X(1)  VALUE 'i'.                   
044300     05  FILLER            PIC S9(2)V9(4)                         
044400                           VALUE +10.1430.                        
044500   03  FILLER.                                                    
044600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
044700     05  FILLER            PIC X(1)  VALUE 'j'.                   
044800     05  FILLER            PIC S9(2)V9(4)                         
044900                           VALUE +00.0110.                        
045000   03  FILLER.                                                    
045100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
045200     05  FILLER            PIC X(1)  VALUE 'k'.                   
045300     05  FILLER            PIC S9(2)V9(4)                         
045400                           VALUE +00.0090.                        
045500   03  FILLER.                                                    
045600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
045700     05  FILLER            PIC X(1)  VALUE 'l'.                   
045800     05  FILLER            PIC S9(2)V9(4)                         
045900                           VALUE +06.5100.                        
046000   03  FILLER.                                                    
046100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
046200     05  FILLER            PIC X(1)  VALUE 'm'.                   
046300     05  FILLER            PIC S9(2)V9(4)                         
046400                           VALUE +02.5120.                        
046500   03  FILLER.                                                    
046600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
046700     05  FILLER            PIC X(1)  VALUE 'n'.                   
046800     05  FILLER            PIC S9(2)V9(4)                         
046900                           VALUE +06.8830.                        
047000   03  FILLER.                                                    
047100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
047200     05  FILLER            PIC X(1)  VALUE 'o'.                   
047300     05  FILLER            PIC S9(2)V9(4)                         
047400                           VALUE +09.8320.                        
047500   03  FILLER.                                                    
047600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
047700     05  FILLER            PIC X(1)  VALUE 'p'.                   
047800     05  FILLER            PIC S9(2)V9(4)                         
047900                           VALUE +03.0560.                        
048000   03  FILLER.                                                    
048100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
048200     05  FILLER            PIC X(1)  VALUE 'q'.                   
048300     05  FILLER            PIC S9(2)V9(4)                         
048400                           VALUE +00.5050.                        
048500   03  FILLER.                                                    
048600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
048700     05  FILLER            PIC X(1)  VALUE 'r'.                   
048800     05  FILLER            PIC S9(2)V9(4)                         
048900                           VALUE +06.3670.                        
049000   03  FILLER.                                                    
049100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
049200     05  FILLER            PIC X(1)  VALUE 's'.                   
049300     05  FILLER            PIC S9(2)V9(4)                         
049400                           VALUE +04.9810.                        
049500   03  FILLER.                                                    
049600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
049700     05  FILLER            PIC X(1)  VALUE 't'.                   
049800     05  FILLER            PIC S9(2)V9(4)                         
049900                           VALUE +05.6230.                        
050000   03  FILLER.                                                    
050100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
050200     05  FILLER            PIC X(1)  VALUE 'u'.                   
050300     05  FILLER            PIC S9(2)V9(4)                         
050400                           VALUE +03.0110.                        
050500   03  FILLER.                                                    
050600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
050700     05  FILLER            PIC X(1)  VALUE 'v'.                   
050800     05  FILLER            PIC S9(2)V9(4)                         
050900                           VALUE +02.0970.                        
051000   03  FILLER.                                                    
051100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
051200     05  FILLER            PIC X(1)  VALUE 'w'.                   
051300     05  FILLER            PIC S9(2)V9(4)                         
051400                           VALUE +00.0330.                        
051500   03  FILLER.                                                    
051600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
051700     05  FILLER            PIC X(1)  VALUE 'x'.                   
051800     05  FILLER            PIC S9(2)V9(4)                         
051900                           VALUE +00.0030.                        
052000   03  FILLER.                                                    
052100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
052200     05  FILLER            PIC X(1)  VALUE 'y'.                   
052300     05  FILLER            PIC S9(2)V9(4)                         
052400                           VALUE +00.0200.                        
052500   03  FILLER.                                                    
052600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
052700     05  FILLER            PIC X(1)  VALUE 'z'.                   
052800     05  FILLER            PIC S9(2)V9(4)                         
052900                           VALUE +01.1810.                        
053000   03  FILLER.                                                    
053100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
053200     05  FILLER            PIC X(1)  VALUE 'a'.                   
053300     05  FILLER            PIC S9(2)V9(4)                         
053400                           VALUE +07.4860.                        
053500   03  FILLER.                                                    
053600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
053700     05  FILLER            PIC X(1)  VALUE 'b'.                   
053800     05  FILLER            PIC S9(2)V9(4)                         
053900                           VALUE +01.5840.                        
054000   03  FILLER.                                                    
054100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
054200     05  FILLER            PIC X(1)  VALUE 'c'.                   
054300     05  FILLER            PIC S9(2)V9(4)                         
054400                           VALUE +01.2420.                        
054500   03  FILLER.                                                    
054600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
054700     05  FILLER            PIC X(1)  VALUE 'd'.                   
054800     05  FILLER            PIC S9(2)V9(4)                         
054900                           VALUE +05.9330.                        
055000   03  FILLER.                                                    
055100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
055200     05  FILLER            PIC X(1)  VALUE 'e'.                   
055300     05  FILLER            PIC S9(2)V9(4)                         
055400                           VALUE +18.9100.                        
055500   03  FILLER.                                                    
055600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
055700     05  FILLER            PIC X(1)  VALUE 'f'.                   
055800     05  FILLER            PIC S9(2)V9(4)                         
055900                           VALUE +00.8050.                        
056000   03  FILLER.                                                    
056100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
056200     05  FILLER            PIC X(1)  VALUE 'g'.                   
056300     05  FILLER            PIC S9(2)V9(4)                         
056400                           VALUE +03.4030.                        
056500   03  FILLER.                                                    
056600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
056700     05  FILLER            PIC X(1)  VALUE 'h'.                   
056800     05  FILLER            PIC S9(2)V9(4)                         
056900                           VALUE +02.3800.                        
057000   03  FILLER.                                                    
057100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
057200     05  FILLER            PIC X(1)  VALUE 'i'.                   
057300     05  FILLER            PIC S9(2)V9(4)                         
057400                           VALUE +06.4990.                        
057500   03  FILLER.                                                    
057600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
057700     05  FILLER            PIC X(1)  VALUE 'j'.                   
057800     05  FILLER            PIC S9(2)V9(4)                         
057900                           VALUE +01.4600.                        
058000   03  FILLER.                                                    
058100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
058200     05  FILLER            PIC X(1)  VALUE 'k'.                   
058300     05  FILLER            PIC S9(2)V9(4)                         
058400                           VALUE +02.2480.                        
058500   03  FILLER.                                                    
058600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
058700     05  FILLER            PIC X(1)  VALUE 'l'.                   
058800     05  FILLER            PIC S9(2)V9(4)                         
058900                           VALUE +03.5680.                        
059000   03  FILLER.                                                    
059100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
059200     05  FILLER            PIC X(1)  VALUE 'm'.                   
059300     05  FILLER            PIC S9(2)V9(4)                         
059400                           VALUE +02.2130.                        
059500   03  FILLER.                                                    
059600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
059700     05  FILLER            PIC X(1)  VALUE 'n'.                   
059800     05  FILLER            PIC S9(2)V9(4)                         
059900                           VALUE +10.0320.                        
060000   03  FILLER.                                                    
060100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
060200     05  FILLER            PIC X(1)  VALUE 'o'.                   
060300     05  FILLER            PIC S9(2)V9(4)                         
060400                           VALUE +06.0630.                        
060500   03  FILLER.                                                    
060600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
060700     05  FILLER            PIC X(1)  VALUE 'p'.                   
060800     05  FILLER            PIC S9(2)V9(4)                         
060900                           VALUE +01.5700.                        
061000   03  FILLER.                                                    
061100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
061200     05  FILLER            PIC X(1)  VALUE 'q'.                   
061300     05  FILLER            PIC S9(2)V9(4)                         
061400                           VALUE +00.0090.                        
061500   03  FILLER.                                                    
061600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
061700     05  FILLER            PIC X(1)  VALUE 'r'.                   
061800     05  FILLER            PIC S9(2)V9(4)                         
061900                           VALUE +06.4110.                        
062000   03  FILLER.                                                    
062100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
062200     05  FILLER            PIC X(1)  VALUE 's'.                   
062300     05  FILLER            PIC S9(2)V9(4)                         
062400                           VALUE +03.7300.                        
062500   03  FILLER.                                                    
062600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
062700     05  FILLER            PIC X(1)  VALUE 't'.                   
062800     05  FILLER            PIC S9(2)V9(4)                         
062900                           VALUE +06.7900.                        
063000   03  FILLER.                                                    
063100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
063200     05  FILLER            PIC X(1)  VALUE 'u'.                   
063300     05  FILLER            PIC S9(2)V9(4)                         
063400                           VALUE +01.9900.                        
063500   03  FILLER.                                                    
063600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
063700     05  FILLER            PIC X(1)  VALUE 'v'.                   
063800     05  FILLER            PIC S9(2)V9(4)                         
063900                           VALUE +02.8500.                        
064000   03  FILLER.                                                    
064100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
064200     05  FILLER            PIC X(1)  VALUE 'w'.                   
064300     05  FILLER            PIC S9(2)V9(4)                         
064400                           VALUE +01.5200.                        
064500   03  FILLER.                                                    
064600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
064700     05  FILLER            PIC X(1)  VALUE 'x'.                   
064800     05  FILLER            PIC S9(2)V9(4)                         
064900                           VALUE +00.0360.                        
065000   03  FILLER.                                                    
065100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
065200     05  FILLER            PIC X(1)  VALUE 'y'.                   
065300     05  FILLER            PIC S9(2)V9(4)                         
065400                           VALUE +00.0350.                        
065500   03  FILLER.                                                    
065600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
065700     05  FILLER            PIC X(1)  VALUE 'z'.                   
065800     05  FILLER            PIC S9(2)V9(4)                         
065900                           VALUE +01.3900.                        
066000*                                                                 
066100 01  LF-STD-FREQ-TABLE REDEFINES LF-STD-FREQ-VALUES.              
066200   03  LF-FREQ-ROW         OCCURS 130 TIMES                       
066300                           INDEXED BY LF-FREQ-IDX.                
066400     05  LF-LANG-CODE      PIC X(7).                              
066500     05  LF-LETTER         PIC X(1).                              
066600     05  LF-STD-FREQ-PCT   PIC S9(2)V9(4).                        
