000100 CBL OPT(2)                                                       
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    LNGQ001.                                          
000400 AUTHOR.        BELLINI.                                          
000500 INSTALLATION.  MI2457 DATA CENTER.                               
000600 DATE-WRITTEN.  18/12/87.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      NONE.                                             
000900*---------------------------------------------------------------- 
001000* LNGQ001                                                         
001100* **++ utility generica di radice quadrata, richiamata dai        
001200* servizi di analisi (distanza euclidea, similarita' coseno).     
001300* NESSUNA FUNZIONE INTRINSECA DISPONIBILE SU QUESTO COMPILATORE - 
001400* METODO ITERATIVO DI NEWTON-RAPHSON, 20 PASSI FISSI.             
001500*---------------------------------------------------------------- 
001600* CHANGE LOG                                                      
001700*---------------------------------------------------------------- 
001800* DATE     BY   TKT/REQ      DESCRIPTION                          
001900* -------- ---- ------------ ---------------------------------    
002000* 18/12/87 GB   MI2457-015   VERSIONE INIZIALE - 20 ITERAZIONI    
002100* 02/05/89 GB   MI2457-040   INGRESSO ZERO O NEGATIVO RESTITUISCE 
002200*                            RISULTATO ZERO SENZA ITERARE         
002300* 11/07/94 RT   MI2457-081   AUMENTATE LE ITERAZIONI DA 12 A 20   
002400*                            PER MIGLIORARE LA PRECISIONE FINALE  
002500* 20/11/98 PDM  MI2457-103   Y2K - NESSUN CAMPO DATA, CHIUSO      
002600* 30/11/03 SF   MI2457-110   VERIFICATA LA CONVERGENZA A 20       
002700*                            ITERAZIONI CON VALORI PICCOLI        
002800*---------------------------------------------------------------- 
002900 ENVIRONMENT DIVISION.                                            
003000*                                                                 
003100 CONFIGURATION SECTION.                                           
003200 SOURCE-COMPUTER.    IBM-370.                                     
003300 OBJECT-COMPUTER.    IBM-370.                                     
003400 SPECIAL-NAMES.                                                   
003500     CLASS NUMVAL-VALID IS '0' THRU '9'.                          
003600*                                                                 
003700 INPUT-OUTPUT SECTION.                                            
003800 FILE-CONTROL.                                                    
003900**                                                                
004000 DATA DIVISION.                                                   
004100**                                                                
004200 FILE SECTION.                                                    
004300**                                                                
004400 WORKING-STORAGE SECTION.                                         
004500*                                                                 
004600 01  WK-SQRT-WORK-AREA.                                           
004700   03  WK-SQRT-GUESS       PIC S9(3)V9(6) VALUE ZERO.             
004800   03  WK-SQRT-GUESS-X REDEFINES WK-SQRT-GUESS                    
004900                           PIC X(9).                              
005000   03  WK-SQRT-ITER        PIC 9(2) COMP VALUE ZERO.              
005100   03  WK-SQRT-ITER-X REDEFINES WK-SQRT-ITER                      
005200                           PIC X(2).                              
005300   03  WK-SQRT-MAX-ITER    PIC 9(2) COMP VALUE 20.                
005400   03  FILLER              PIC X(08) VALUE SPACES.                
005500*                                                                 
005600 LINKAGE SECTION.                                                 
005700 01  LQ-SQRT-PARMS.                                               
005800   03  LQ-SQRT-INPUT       PIC S9(3)V9(6) VALUE ZERO.             
005900   03  LQ-SQRT-RESULT      PIC S9(3)V9(6) VALUE ZERO.             
006000   03  FILLER              PIC X(08) VALUE SPACES.                
006100*                                                                 
006200 01  LQ-SQRT-PARMS-TBL REDEFINES LQ-SQRT-PARMS.                   
006300   03  LQ-SQRT-PARM-ELEMENT OCCURS 2 TIMES                        
006400                    INDEXED BY LQ-SQRT-PARM-IDX                   
006500                           PIC S9(3)V9(6).                        
006600*                                                                 
006700**                                                                
006800 PROCEDURE DIVISION USING LQ-SQRT-PARMS.                          
006900*                                                                 
007000 BEGIN.                                                           
007100     MOVE ZERO                        TO LQ-SQRT-RESULT           
007200                                                                  
007300     IF LQ-SQRT-INPUT GREATER THAN ZERO                           
007400        PERFORM ESTIMATE-SQUARE-ROOT                              
007500     END-IF                                                       
007600                                                                  
007700     GOBACK.                                                      
007800*                                                                 
007900 ESTIMATE-SQUARE-ROOT.                                            
008000     MOVE LQ-SQRT-INPUT                TO WK-SQRT-GUESS           
008100                                                                  
008200     PERFORM REFINE-SQRT-GUESS                                    
008300        VARYING WK-SQRT-ITER FROM 1 BY 1                          
008400        UNTIL WK-SQRT-ITER > WK-SQRT-MAX-ITER                     
008500                                                                  
008600     MOVE WK-SQRT-GUESS                TO LQ-SQRT-RESULT.         
008700*                                                                 
008800 REFINE-SQRT-GUESS.                                               
008900     COMPUTE WK-SQRT-GUESS ROUNDED =                              
009000        (WK-SQRT-GUESS + (LQ-SQRT-INPUT / WK-SQRT-GUESS)) / 2.    
