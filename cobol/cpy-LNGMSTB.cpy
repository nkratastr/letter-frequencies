000100*                                                                 
000200*****++ LNGMSTB -- LANGUAGE-STD-BIGRAM-TABLE (RESIDENT TABLE)     
000300*  TOP 20 CHARACTER BIGRAMS PER LANGUAGE (100 ROWS). A BIGRAM     
000400*  NOT LISTED FOR A LANGUAGE DEFAULTS TO FREQUENCY ZERO WHEN      
000500*  SCORED BY THE COSINE-SIMILARITY PARAGRAPH.                     
000600*                                                                 
000700 01  LB-STD-BIGRAM-VALUES.                                        
000800   03  FILLER.                                                    
000900     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
001000     05  FILLER            PIC X(2)  VALUE 'th'.                  
001100     05  FILLER            PIC S9(1)V9(4)                         
001200                           VALUE +0.0356.                         
001300   03  FILLER.                                                    
001400     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
001500     05  FILLER            PIC X(2)  VALUE 'he'.                  
001600     05  FILLER            PIC S9(1)V9(4)                         
001700                           VALUE +0.0307.                         
001800   03  FILLER.                                                    
001900     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
002000     05  FILLER            PIC X(2)  VALUE 'in'.                  
002100     05  FILLER            PIC S9(1)V9(4)                         
002200                           VALUE +0.0243.                         
002300   03  FILLER.                                                    
002400     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
002500     05  FILLER            PIC X(2)  VALUE 'er'.                  
002600     05  FILLER            PIC S9(1)V9(4)                         
002700                           VALUE +0.0205.                         
002800   03  FILLER.                                                    
002900     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
003000     05  FILLER            PIC X(2)  VALUE 'an'.                  
003100     05  FILLER            PIC S9(1)V9(4)                         
003200                           VALUE +0.0199.                         
003300   03  FILLER.                                                    
003400     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
003500     05  FILLER            PIC X(2)  VALUE 're'.                  
003600     05  FILLER            PIC S9(1)V9(4)                         
003700                           VALUE +0.0185.                         
003800   03  FILLER.                                                    
003900     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
004000     05  FILLER            PIC X(2)  VALUE 'on'.                  
004100     05  FILLER            PIC S9(1)V9(4)                         
004200                           VALUE +0.0176.                         
004300   03  FILLER.                                                    
004400     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
004500     05  FILLER            PIC X(2)  VALUE 'at'.                  
004600     05  FILLER            PIC S9(1)V9(4)                         
004700                           VALUE +0.0149.                         
004800   03  FILLER.                                                    
004900     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
005000     05  FILLER            PIC X(2)  VALUE 'en'.                  
005100     05  FILLER            PIC S9(1)V9(4)                         
005200                           VALUE +0.0145.                         
005300   03  FILLER.                                                    
005400     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
005500     05  FILLER            PIC X(2)  VALUE 'nd'.                  
005600     05  FILLER            PIC S9(1)V9(4)                         
005700                           VALUE +0.0135.                         
005800   03  FILLER.                                                    
005900     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
006000     05  FILLER            PIC X(2)  VALUE 'ti'.                  
006100     05  FILLER            PIC S9(1)V9(4)                         
006200                           VALUE +0.0134.                         
006300   03  FILLER.                                                    
006400     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
006500     05  FILLER            PIC X(2)  VALUE 'es'.                  
006600     05  FILLER            PIC S9(1)V9(4)                         
006700                           VALUE +0.0134.                         
006800   03  FILLER.                                                    
006900     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
007000     05  FILLER            PIC X(2)  VALUE 'or'.                  
007100     05  FILLER            PIC S9(1)V9(4)                         
007200                           VALUE +0.0128.                         
007300   03  FILLER.                                                    
007400     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
007500     05  FILLER            PIC X(2)  VALUE 'te'.                  
007600     05  FILLER            PIC S9(1)V9(4)                         
007700                           VALUE +0.0120.                         
007800   03  FILLER.                                                    
007900     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
008000     05  FILLER            PIC X(2)  VALUE 'of'.                  
008100     05  FILLER            PIC S9(1)V9(4)                         
008200                           VALUE +0.0117.                         
008300   03  FILLER.                                                    
008400     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
008500     05  FILLER            PIC X(2)  VALUE 'ed'.                  
008600     05  FILLER            PIC S9(1)V9(4)                         
008700                           VALUE +0.0117.                         
008800   03  FILLER.                                                    
008900     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
009000     05  FILLER            PIC X(2)  VALUE 'is'.                  
009100     05  FILLER            PIC S9(1)V9(4)                         
009200                           VALUE +0.0113.                         
009300   03  FILLER.                                                    
009400     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
009500     05  FILLER            PIC X(2)  VALUE 'it'.                  
009600     05  FILLER            PIC S9(1)V9(4)                         
009700                           VALUE +0.0112.                         
009800   03  FILLER.                                                    
009900     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
010000     05  FILLER            PIC X(2)  VALUE 'al'.                  
010100     05  FILLER            PIC S9(1)V9(4)                         
010200                           VALUE +0.0109.                         
010300   03  FILLER.                                                    
010400     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
010500     05  FILLER            PIC X(2)  VALUE 'ar'.                  
010600     05  FILLER            PIC S9(1)V9(4)                         
010700                           VALUE +0.0107.                         
010800   03  FILLER.                                                    
010900     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
011000     05  FILLER            PIC X(2)  VALUE 'es'.                  
011100     05  FILLER            PIC S9(1)V9(4)                         
011200                           VALUE +0.0313.                         
011300   03  FILLER.                                                    
011400     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
011500     05  FILLER            PIC X(2)  VALUE 'le'.                  
011600     05  FILLER            PIC S9(1)V9(4)                         
011700                           VALUE +0.0251.                         
011800   03  FILLER.                                                    
011900     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
012000     05  FILLER            PIC X(2)  VALUE 'de'.                  
012100     05  FILLER            PIC S9(1)V9(4)                         
012200                           VALUE +0.0231.                         
012300   03  FILLER.                                                    
012400     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
012500     05  FILLER            PIC X(2)  VALUE 'en'.                  
012600     05  FILLER            PIC S9(1)V9(4)                         
012700                           VALUE +0.0220.                         
012800   03  FILLER.                                                    
012900     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
013000     05  FILLER            PIC X(2)  VALUE 're'.                  
013100     05  FILLER            PIC S9(1)V9(4)                         
013200                           VALUE +0.0209.                         
013300   03  FILLER.                                                    
013400     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
013500     05  FILLER            PIC X(2)  VALUE 'nt'.                  
013600     05  FILLER            PIC S9(1)V9(4)                         
013700                           VALUE +0.0196.                         
013800   03  FILLER.                                                    
013900     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
014000     05  FILLER            PIC X(2)  VALUE 'on'.                  
014100     05  FILLER            PIC S9(1)V9(4)                         
014200                           VALUE +0.0188.                         
014300   03  FILLER.                                                    
014400     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
014500     05  FILLER            PIC X(2)  VALUE 'te'.                  
014600     05  FILLER            PIC S9(1)V9(4)                         
014700                           VALUE +0.0177.                         
014800   03  FILLER.                                                    
014900     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
015000     05  FILLER            PIC X(2)  VALUE 'is'.                  
015100     05  FILLER            PIC S9(1)V9(4)                         
015200                           VALUE +0.0150.                         
015300   03  FILLER.                                                    
015400     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
015500     05  FILLER            PIC X(2)  VALUE 'qu'.                  
015600     05  FILLER            PIC S9(1)V9(4)                         
015700                           VALUE +0.0148.                         
015800   03  FILLER.                                                    
015900     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
016000     05  FILLER            PIC X(2)  VALUE 'ai'.                  
016100     05  FILLER            PIC S9(1)V9(4)                         
016200                           VALUE +0.0146.                         
016300   03  FILLER.                                                    
016400     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
016500     05  FILLER            PIC X(2)  VALUE 'ou'.                  
016600     05  FILLER            PIC S9(1)V9(4)                         
016700                           VALUE +0.0141.                         
016800   03  FILLER.                                                    
016900     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
017000     05  FILLER            PIC X(2)  VALUE 'ur'.                  
017100     05  FILLER            PIC S9(1)V9(4)                         
017200                           VALUE +0.0138.                         
017300   03  FILLER.                                                    
017400     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
017500     05  FILLER            PIC X(2)  VALUE 'an'.                  
017600     05  FILLER            PIC S9(1)V9(4)                         
017700                           VALUE +0.0136.                         
017800   03  FILLER.                                                    
017900     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
018000     05  FILLER            PIC X(2)  VALUE 'it'.                  
018100     05  FILLER            PIC S9(1)V9(4)                         
018200                           VALUE +0.0128.                         
018300   03  FILLER.                                                    
018400     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
018500     05  FILLER            PIC X(2)  VALUE 'er'.                  
018600     05  FILLER            PIC S9(1)V9(4)                         
018700                           VALUE +0.0126.                         
018800   03  FILLER.                                                    
018900     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
019000     05  FILLER            PIC X(2)  VALUE 'se'.                  
019100     05  FILLER            PIC S9(1)V9(4)                         
019200                           VALUE +0.0124.                         
019300   03  FILLER.                                                    
019400     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
019500     05  FILLER            PIC X(2)  VALUE 'ue'.                  
019600     05  FILLER            PIC S9(1)V9(4)                         
019700                           VALUE +0.0118.                         
019800   03  FILLER.                                                    
019900     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
020000     05  FILLER            PIC X(2)  VALUE 'me'.                  
020100     05  FILLER            PIC S9(1)V9(4)                         
020200                           VALUE +0.0112.                         
020300   03  FILLER.                                                    
020400     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
020500     05  FILLER            PIC X(2)  VALUE 'ue'.                  
020600     05  FILLER            PIC S9(1)V9(4)                         
020700                           VALUE +0.0108.                         
020800   03  FILLER.                                                    
020900     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
021000     05  FILLER            PIC X(2)  VALUE 'en'.                  
021100     05  FILLER            PIC S9(1)V9(4)                         
021200                           VALUE +0.0400.                         
021300   03  FILLER.                                                    
021400     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
021500     05  FILLER            PIC X(2)  VALUE 'er'.                  
021600     05  FILLER            PIC S9(1)V9(4)                         
021700                           VALUE +0.0337.                         
021800   03  FILLER.                                                    
021900     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
022000     05  FILLER            PIC X(2)  VALUE 'ch'.                  
022100     05  FILLER            PIC S9(1)V9(4)                         
022200                           VALUE +0.0243.                         
022300   03  FILLER.                                                    
022400     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
022500     05  FILLER            PIC X(2)  VALUE 'de'.                  
022600     05  FILLER            PIC S9(1)V9(4)                         
022700                           VALUE +0.0201.                         
022800   03  FILLER.                                                    
022900     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
023000     05  FILLER            PIC X(2)  VALUE 'ei'.                  
023100     05  FILLER            PIC S9(1)V9(4)                         
023200                           VALUE +0.0188.                         
023300   03  FILLER.                                                    
023400     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
023500     05  FILLER            PIC X(2)  VALUE 'te'.                  
023600     05  FILLER            PIC S9(1)V9(4)                         
023700                           VALUE +0.0184.                         
023800   03  FILLER.                                                    
023900     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
024000     05  FILLER            PIC X(2)  VALUE 'in'.                  
024100     05  FILLER            PIC S9(1)V9(4)                         
024200                           VALUE +0.0180.                         
024300   03  FILLER.                                                    
024400     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
024500     05  FILLER            PIC X(2)  VALUE 'nd'.                  
024600     05  FILLER            PIC S9(1)V9(4)                         
024700                           VALUE +0.0177.                         
024800   03  FILLER.                                                    
024900     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
025000     05  FILLER            PIC X(2)  VALUE 'ie'.                  
025100     05  FILLER            PIC S9(1)V9(4)                         
025200                           VALUE +0.0174.                         
025300   03  FILLER.                                                    
025400     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
025500     05  FILLER            PIC X(2)  VALUE 'ge'.                  
025600     05  FILLER            PIC S9(1)V9(4)                         
025700                           VALUE +0.0158.                         
025800   03  FILLER.                                                    
025900     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
026000     05  FILLER            PIC X(2)  VALUE 'un'.                  
026100     05  FILLER            PIC S9(1)V9(4)                         
026200                           VALUE +0.0146.                         
026300   03  FILLER.                                                    
026400     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
026500     05  FILLER            PIC X(2)  VALUE 'st'.                  
026600     05  FILLER            PIC S9(1)V9(4)                         
026700                           VALUE +0.0141.                         
026800   03  FILLER.                                                    
026900     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
027000     05  FILLER            PIC X(2)  VALUE 'an'.                  
027100     05  FILLER            PIC S9(1)V9(4)                         
027200                           VALUE +0.0140.                         
027300   03  FILLER.                                                    
027400     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
027500     05  FILLER            PIC X(2)  VALUE 'be'.                  
027600     05  FILLER            PIC S9(1)V9(4)                         
027700                           VALUE +0.0125.                         
027800   03  FILLER.                                                    
027900     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
028000     05  FILLER            PIC X(2)  VALUE 'es'.                  
028100     05  FILLER            PIC S9(1)V9(4)                         
028200                           VALUE +0.0122.                         
028300   03  FILLER.                                                    
028400     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
028500     05  FILLER            PIC X(2)  VALUE 'he'.                  
028600     05  FILLER            PIC S9(1)V9(4)                         
028700                           VALUE +0.0121.                         
028800   03  FILLER.                                                    
028900     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
029000     05  FILLER            PIC X(2)  VALUE 'sc'.                  
029100     05  FILLER            PIC S9(1)V9(4)                         
029200                           VALUE +0.0109.                         
029300   03  FILLER.                                                    
029400     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
029500     05  FILLER            PIC X(2)  VALUE 'ie'.                  
029600     05  FILLER            PIC S9(1)V9(4)                         
029700                           VALUE +0.0103.                         
029800   03  FILLER.                                                    
029900     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
030000     05  FILLER            PIC X(2)  VALUE 'ne'.                  
030100     05  FILLER            PIC S9(1)V9(4)                         
030200                           VALUE +0.0098.                         
030300   03  FILLER.                                                    
030400     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
030500     05  FILLER            PIC X(2)  VALUE 're'.                  
030600     05  FILLER            PIC S9(1)V9(4)                         
030700                           VALUE +0.0096.                         
030800   03  FILLER.                                                    
030900     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
031000     05  FILLER            PIC X(2)  VALUE 'di'.                  
031100     05  FILLER            PIC S9(1)V9(4)                         
031200                           VALUE +0.0259.                         
031300   03  FILLER.                                                    
031400     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
031500     05  FILLER            PIC X(2)  VALUE 'er'.                  
031600     05  FILLER            PIC S9(1)V9(4)                         
031700                           VALUE +0.0216.                         
031800   03  FILLER.                                                    
031900     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
032000     05  FILLER            PIC X(2)  VALUE 'co'.                  
032100     05  FILLER            PIC S9(1)V9(4)                         
032200                           VALUE +0.0210.                         
032300   03  FILLER.                                                    
032400     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
032500     05  FILLER            PIC X(2)  VALUE 're'.                  
032600     05  FILLER            PIC S9(1)V9(4)                         
032700                           VALUE +0.0201.                         
032800   03  FILLER.                                                    
032900     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
033000     05  FILLER            PIC X(2)  VALUE 'la'.                  
033100     05  FILLER            PIC S9(1)V9(4)                         
033200                           VALUE +0.0196.                         
033300   03  FILLER.                                                    
033400     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
033500     05  FILLER            PIC X(2)  VALUE 'on'.                  
033600     05  FILLER            PIC S9(1)V9(4)                         
033700                           VALUE +0.0190.                         
033800   03  FILLER.                                                    
033900     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
034000     05  FILLER            PIC X(2)  VALUE 'to'.                  
034100     05  FILLER            PIC S9(1)V9(4)                         
034200                           VALUE +0.0182.                         
034300   03  FILLER.                                                    
034400     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
034500     05  FILLER            PIC X(2)  VALUE 'ch'.                  
034600     05  FILLER            PIC S9(1)V9(4)                         
034700                           VALUE +0.0176.                         
034800   03  FILLER.                                                    
034900     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
035000     05  FILLER            PIC X(2)  VALUE 'ta'.                  
035100     05  FILLER            PIC S9(1)V9(4)                         
035200                           VALUE +0.0168.                         
035300   03  FILLER.                                                    
035400     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
035500     05  FILLER            PIC X(2)  VALUE 'ra'.                  
035600     05  FILLER            PIC S9(1)V9(4)                         
035700                           VALUE +0.0165.                         
035800   03  FILLER.                                                    
035900     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
036000     05  FILLER            PIC X(2)  VALUE 'no'.                  
036100     05  FILLER            PIC S9(1)V9(4)                         
036200                           VALUE +0.0160.                         
036300   03  FILLER.                                                    
036400     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
036500     05  FILLER            PIC X(2)  VALUE 'te'.                  
036600     05  FILLER            PIC S9(1)V9(4)                         
036700                           VALUE +0.0157.                         
036800   03  FILLER.                                                    
036900     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
037000     05  FILLER            PIC X(2)  VALUE 'ne'.                  
037100     05  FILLER            PIC S9(1)V9(4)                         
037200                           VALUE +0.0153.                         
037300   03  FILLER.                                                    
037400     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
037500     05  FILLER            PIC X(2)  VALUE 'nt'.                  
037600     05  FILLER            PIC S9(1)V9(4)                         
037700                           VALUE +0.0148.                         
037800   03  FILLER.                                                    
037900     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
038000     05  FILLER            PIC X(2)  VALUE 'al'.                  
038100     05  FILLER            PIC S9(1)V9(4)                         
038200                           VALUE +0.0144.                         
038300   03  FILLER.                                                    
038400     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
038500     05  FILLER            PIC X(2)  VALUE 'si'.                  
038600     05  FILLER            PIC S9(1)V9(4)                         
038700                           VALUE +0.0141.                         
038800   03  FILLER.                                                    
038900     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
039000     05  FILLER            PIC X(2)  VALUE 'il'.                  
039100     05  FILLER            PIC S9(1)V9(4)                         
039200                           VALUE +0.0136.                         
039300   03  FILLER.                                                    
039400     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
039500     05  FILLER            PIC X(2)  VALUE 'is'.                  
039600     05  FILLER            PIC S9(1)V9(4)                         
039700                           VALUE +0.0133.                         
039800   03  FILLER.                                                    
039900     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
040000     05  FILLER            PIC X(2)  VALUE 'ma'.                  
040100     05  FILLER            PIC S9(1)V9(4)                         
040200                           VALUE +0.0129.                         
040300   03  FILLER.                                                    
040400     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
040500     05  FILLER            PIC X(2)  VALUE 'ri'.                  
040600     05  FILLER            PIC S9(1)V9(4)                         
040700                           VALUE +0.0125.                         
040800   03  FILLER.                                                    
040900     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
041000     05  FILLER            PIC X(2)  VALUE 'en'.                  
041100     05  FILLER            PIC S9(1)V9(4)                         
041200                           VALUE +0.0361.                         
041300   03  FILLER.                                                    
041400     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
041500     05  FILLER            PIC X(2)  VALUE 'de'.                  
041600     05  FILLER            PIC S9(1)V9(4)                         
041700                           VALUE +0.0312.                         
041800   03  FILLER.                                                    
041900     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
042000     05  FILLER            PIC X(2)  VALUE 'er'.                  
042100     05  FILLER            PIC S9(1)V9(4)                         
042200                           VALUE +0.0246.                         
042300   03  FILLER.                                                    
042400     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
042500     05  FILLER            PIC X(2)  VALUE 'ee'.                  
042600     05  FILLER            PIC S9(1)V9(4)                         
042700                           VALUE +0.0203.                         
042800   03  FILLER.                                                    
042900     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
043000     05  FILLER            PIC X(2)  VALUE 'aa'.                  
043100     05  FILLER            PIC S9(1)V9(4)                         
043200                           VALUE +0.0182.                         
043300   03  FILLER.                                                    
043400     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
043500     05  FILLER            PIC X(2)  VALUE 'an'.                  
043600     05  FILLER            PIC S9(1)V9(4)                         
043700                           VALUE +0.0178.                         
043800   03  FILLER.                                                    
043900     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
044000     05  FILLER            PIC X(2)  VALUE 'in'.                  
044100     05  FILLER            PIC S9(1)V9(4)                         
044200                           VALUE +0.0174.                         
044300   03  FILLER.                                                    
044400     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
044500     05  FILLER            PIC X(2)  VALUE 'ge'.                  
044600     05  FILLER            PIC S9(1)V9(4)                         
044700                           VALUE +0.0169.                         
044800   03  FILLER.                                                    
044900     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
045000     05  FILLER            PIC X(2)  VALUE 'et'.                  
045100     05  FILLER            PIC S9(1)V9(4)                         
045200                           VALUE +0.0160.                         
045300   03  FILLER.                                                    
045400     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
045500     05  FILLER            PIC X(2)  VALUE 'op'.                  
045600     05  FILLER            PIC S9(1)V9(4)                         
045700                           VALUE +0.0143.                         
045800   03  FILLER.                                                    
045900     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
046000     05  FILLER            PIC X(2)  VALUE 'te'.                  
046100     05  FILLER            PIC S9(1)V9(4)                         
046200                           VALUE +0.0141.                         
046300   03  FILLER.                                                    
046400     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
046500     05  FILLER            PIC X(2)  VALUE 'ie'.                  
046600     05  FILLER            PIC S9(1)V9(4)                         
046700                           VALUE +0.0137.                         
046800   03  FILLER.                                                    
046900     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
047000     05  FILLER            PIC X(2)  VALUE 'on'.                  
047100     05  FILLER            PIC S9(1)V9(4)                         
047200                           VALUE +0.0131.                         
047300   03  FILLER.                                                    
047400     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
047500     05  FILLER            PIC X(2)  VALUE 'ti'.                  
047600     05  FILLER            PIC S9(1)V9(4)                         
047700                           VALUE +0.0126.                         
047800   03  FILLER.                                                    
047900     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
048000     05  FILLER            PIC X(2)  VALUE 'ng'.                  
048100     05  FILLER            PIC S9(1)V9(4)                         
048200                           VALUE +0.0122.                         
048300   03  FILLER.                                                    
048400     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
048500     05  FILLER            PIC X(2)  VALUE 'st'.                  
048600     05  FILLER            PIC S9(1)V9(4)                         
048700                           VALUE +0.0119.                         
048800   03  FILLER.                                                    
048900     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
049000     05  FILLER            PIC X(2)  VALUE 've'.                  
049100     05  FILLER            PIC S9(1)V9(4)                         
049200                           VALUE +0.0114.                         
049300   03  FILLER.                                                    
049400     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
049500     05  FILLER            PIC X(2)  VALUE 'he'.                  
049600     05  FILLER            PIC S9(1)V9(4)                         
049700                           VALUE +0.0111.                         
049800   03  FILLER.                                                    
049900     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
050000     05  FILLER            PIC X(2)  VALUE 'oo'.                  
050100     05  FILLER            PIC S9(1)V9(4)                         
050200                           VALUE +0.0106.                         
050300   03  FILLER.                                                    
050400     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
050500     05  FILLER            PIC X(2)  VALUE 'ed'.                  
050600     05  FILLER            PIC S9(1)V9(4)                         
050700                           VALUE +0.0101.                         
050800*                                                                 
050900 01  LB-STD-BIGRAM-TABLE REDEFINES LB-STD-BIGRAM-VALUES.          
051000   03  LB-BIGRAM-ROW       OCCURS 100 TIMES                       
051100                           INDEXED BY LB-BIGRAM-IDX.              
051200     05  LB-LANG-CODE      PIC X(7).                              
051300     05  LB-BIGRAM         PIC X(2).                              
051400     05  LB-STD-BIGRAM-FREQ PIC S9(1)V9(4).                       
