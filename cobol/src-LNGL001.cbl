000100 CBL OPT(2)                                                       
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    LNGL001.                                          
000400 AUTHOR.        ALAIMO.                                           
000500 INSTALLATION.  MI2457 DATA CENTER.                               
000600 DATE-WRITTEN.  11/07/88.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      NONE.                                             
000900*---------------------------------------------------------------- 
001000* LNGL001                                                         
001100* **++ servizio di analisi per distanza di Levenshtein: per       
001200* ogni parola di lunghezza >= 3 cerca, nell'elenco di parole      
001300* comuni di ciascuna lingua (LNGMSTP), la parola piu' simile      
001400* per distanza di edit normalizzata, e assegna un voto alla       
001500* lingua vincente.  A PARITA' VINCE LA LINGUA GIA' IN TESTA       
001600* (PRIMA LINGUA CHE RAGGIUNGE IL PUNTEGGIO, NON L'ULTIMA).        
001700*---------------------------------------------------------------- 
001800* CHANGE LOG                                                      
001900*---------------------------------------------------------------- 
002000* DATE     BY   TKT/REQ      DESCRIPTION                          
002100* -------- ---- ------------ ---------------------------------    
002200* 11/07/88 GB   MI2457-020   VERSIONE INIZIALE - TABELLA DI       
002300*                            PROGRAMMAZIONE DINAMICA 31X11        
002400* 04/12/89 GB   MI2457-046   SOLO PAROLE DI LUNGHEZZA >= 3        
002500*                            PARTECIPANO AL VOTO                  
002600* 30/06/97 RT   MI2457-096   CHIARITO IL CRITERIO DI PARITA':     
002700*                            SERVE UN PUNTEGGIO STRETTAMENTE      
002800*                            MAGGIORE PER SCAVALCARE IL MIGLIORE  
002900* 30/11/98 PDM  MI2457-108   Y2K - NESSUN CAMPO DATA, CHIUSO      
003000* 11/05/06 SF   MI2457-117   VERIFICATA LA TABELLA DP CON PAROLE  
003100*                            VICINE AL LIMITE DI 30 CARATTERI     
003200*---------------------------------------------------------------- 
003300 ENVIRONMENT DIVISION.                                            
003400*                                                                 
003500 CONFIGURATION SECTION.                                           
003600 SOURCE-COMPUTER.    IBM-370.                                     
003700 OBJECT-COMPUTER.    IBM-370.                                     
003800 SPECIAL-NAMES.                                                   
003900     CLASS ALPHA-LOWER IS 'a' THRU 'z'.                           
004000*                                                                 
004100 INPUT-OUTPUT SECTION.                                            
004200 FILE-CONTROL.                                                    
004300**                                                                
004400 DATA DIVISION.                                                   
004500**                                                                
004600 FILE SECTION.                                                    
004700**                                                                
004800 WORKING-STORAGE SECTION.                                         
004900*                                                                 
005000 01  WK-LITERALS.                                                 
005100   03  WK-METHOD-NAME      PIC X(20) VALUE 'LEVENSHTEIN'.         
005200   03  FILLER              PIC X(08) VALUE SPACES.                
005300*                                                                 
005400 COPY LNGMLNG.                                                    
005500 COPY LNGMSTP.                                                    
005600*                                                                 
005700 01  WK-WORD-BUILD.                                               
005800   03  WK-WORD-BUFFER      PIC X(30) VALUE SPACES.                
005900   03  WK-WORD-LEN         PIC 9(2) COMP VALUE ZERO.              
006000   03  FILLER              PIC X(08) VALUE SPACES.                
006100*                                                                 
006200 01  WK-VOTE-AREA.                                                
006300   03  WK-LANG-VOTES OCCURS 5 TIMES                               
006400                    INDEXED BY WK-VOTE-IDX                        
006500                           PIC 9(5) COMP.                         
006600   03  WK-TOTAL-VOTES      PIC 9(5) COMP VALUE ZERO.              
006700   03  WK-TOTAL-VOTES-X REDEFINES WK-TOTAL-VOTES                  
006800                           PIC X(5).                              
006900   03  FILLER              PIC X(08) VALUE SPACES.                
007000*                                                                 
007100 01  WK-LEVENSHTEIN-AREA.                                         
007200   03  WK-LEV-WORD1        PIC X(30) VALUE SPACES.                
007300   03  WK-LEV-LEN1         PIC 9(2) COMP VALUE ZERO.              
007400   03  WK-LEV-WORD2        PIC X(10) VALUE SPACES.                
007500   03  WK-LEV-LEN2         PIC 9(2) COMP VALUE ZERO.              
007600   03  WK-LEV-DISTANCE     PIC 9(2) COMP VALUE ZERO.              
007700   03  WK-LEV-DISTANCE-X REDEFINES WK-LEV-DISTANCE                
007800                           PIC X(2).                              
007900   03  WK-LEV-MAXLEN       PIC 9(2) COMP VALUE ZERO.              
008000   03  WK-LEV-SIMILARITY   PIC S9(1)V9(6) VALUE ZERO.             
008100   03  FILLER              PIC X(08) VALUE SPACES.                
008200*                                                                 
008300 01  WK-DP-TABLE-AREA.                                            
008400   03  WK-DP-ROW OCCURS 31 TIMES                                  
008500                    INDEXED BY WK-DP-I.                           
008600       05  WK-DP-CELL OCCURS 11 TIMES                             
008700                    INDEXED BY WK-DP-J                            
008800                           PIC 9(2) COMP.                         
008900   03  FILLER              PIC X(08) VALUE SPACES.                
009000*                                                                 
009100 01  WK-DP-WORK.                                                  
009200   03  WK-CAND-A           PIC 9(2) COMP VALUE ZERO.              
009300   03  WK-CAND-B           PIC 9(2) COMP VALUE ZERO.              
009400   03  WK-CAND-C           PIC 9(2) COMP VALUE ZERO.              
009500   03  WK-MIN-VAL          PIC 9(2) COMP VALUE ZERO.              
009600   03  FILLER              PIC X(08) VALUE SPACES.                
009700*                                                                 
009800 01  WS-SCAN-AREA.                                                
009900   03  WV-CHAR-IDX-N       PIC 9(4) COMP VALUE ZERO.              
010000   03  WV-CHAR-IDX-X REDEFINES WV-CHAR-IDX-N                      
010100                           PIC X(2).                              
010200   03  WV-WORD-IDX         PIC 9(4) COMP VALUE ZERO.              
010300   03  WV-SUBIDX           PIC 9(4) COMP VALUE ZERO.              
010400   03  WV-LANG-START       PIC 9(4) COMP VALUE ZERO.              
010500   03  WV-LANG-END         PIC 9(4) COMP VALUE ZERO.              
010600   03  WV-TRIM-POS         PIC 9(2) COMP VALUE ZERO.              
010700   03  WV-TRIM-FOUND-SW    PIC X(1) VALUE 'N'.                    
010800       88  TRIM-FOUND-YES         VALUE 'Y'.                      
010900   03  WV-DP-I-VAL         PIC 9(2) COMP VALUE ZERO.              
011000   03  WV-DP-J-VAL         PIC 9(2) COMP VALUE ZERO.              
011100   03  WV-MAX-SIM-THIS-LANG                                       
011200                           PIC S9(1)V9(6) VALUE ZERO.             
011300   03  WV-BEST-WORD-SIM    PIC S9(1)V9(6) VALUE ZERO.             
011400   03  WV-BEST-WORD-LANG   PIC 9(1) COMP VALUE ZERO.              
011500   03  FILLER              PIC X(08) VALUE SPACES.                
011600*                                                                 
011700 LINKAGE SECTION.                                                 
011800 COPY LNGMTXT.                                                    
011900 COPY LNGMSCR.                                                    
012000*                                                                 
012100 01  LD-TEXT-TABLE REDEFINES LT-TEXT-AREA.                        
012200   03  LD-DOC-CHAR OCCURS 4096 TIMES                              
012300                    INDEXED BY LD-CHAR-IDX                        
012400                           PIC X(1).                              
012500   03  FILLER              PIC X(4525).                           
012600*                                                                 
012700**                                                                
012800 PROCEDURE DIVISION USING LT-TEXT-AREA                            
012900                          LR-SCORE-RESULT                         
013000                          LR-CALL-RESULT.                         
013100*                                                                 
013200 BEGIN.                                                           
013300     MOVE ZERO                        TO LR-RETURN-CODE           
013400     MOVE SPACES                      TO LR-DESCRIPTION           
013500     MOVE WK-METHOD-NAME               TO LR-METHOD-NAME          
013600     MOVE SPACES                      TO LR-BEST-LANG-CODE        
013700     MOVE ZERO                        TO WK-TOTAL-VOTES           
013800                                                                  
013900     PERFORM TOKENIZE-DOCUMENT                                    
014000     PERFORM ZERO-ALL-VOTES                                       
014100     PERFORM VOTE-EVERY-WORD                                      
014200     PERFORM SCORE-EVERY-LANGUAGE                                 
014300     PERFORM FIND-BEST-MATCH                                      
014400                                                                  
014500     MOVE 'LNGL001 SCORING COMPLETE'   TO LR-DESCRIPTION          
014600                                                                  
014700     GOBACK.                                                      
014800*                                                                 
014900 TOKENIZE-DOCUMENT.                                               
015000     MOVE ZERO                        TO LT-WORD-TOTAL            
015100     MOVE SPACES                      TO WK-WORD-BUFFER           
015200     MOVE ZERO                        TO WK-WORD-LEN              
015300                                                                  
015400     IF LT-DOCUMENT-LENGTH NOT GREATER THAN ZERO                  
015500        GO TO TOKENIZE-DOCUMENT-EXIT                              
015600     END-IF                                                       
015700                                                                  
015800     PERFORM TOKENIZE-ONE-CHAR                                    
015900        VARYING WV-CHAR-IDX-N FROM 1 BY 1                         
016000        UNTIL WV-CHAR-IDX-N > LT-DOCUMENT-LENGTH                  
016100                                                                  
016200     PERFORM FLUSH-CURRENT-WORD.                                  
016300*                                                                 
016400 TOKENIZE-DOCUMENT-EXIT.                                          
016500     EXIT.                                                        
016600*                                                                 
016700 TOKENIZE-ONE-CHAR.                                               
016800     IF LD-DOC-CHAR (WV-CHAR-IDX-N) ALPHA-LOWER                   
016900        IF WK-WORD-LEN LESS THAN 30                               
017000           ADD 1 TO WK-WORD-LEN                                   
017100           MOVE LD-DOC-CHAR (WV-CHAR-IDX-N)                       
017200                    TO WK-WORD-BUFFER (WK-WORD-LEN:1)             
017300        END-IF                                                    
017400     ELSE                                                         
017500        PERFORM FLUSH-CURRENT-WORD                                
017600     END-IF.                                                      
017700*                                                                 
017800 FLUSH-CURRENT-WORD.                                              
017900     IF WK-WORD-LEN GREATER THAN ZERO                             
018000           AND LT-WORD-TOTAL LESS THAN 800                        
018100        ADD 1 TO LT-WORD-TOTAL                                    
018200        MOVE WK-WORD-BUFFER TO LT-WORD-TEXT (LT-WORD-TOTAL)       
018300        MOVE WK-WORD-LEN    TO LT-WORD-LENGTH (LT-WORD-TOTAL)     
018400     END-IF                                                       
018500     MOVE SPACES                      TO WK-WORD-BUFFER           
018600     MOVE ZERO                        TO WK-WORD-LEN.             
018700*                                                                 
018800 ZERO-ALL-VOTES.                                                  
018900     PERFORM ZERO-ONE-VOTE-SLOT                                   
019000        VARYING WK-VOTE-IDX FROM 1 BY 1                           
019100        UNTIL WK-VOTE-IDX > LN-LANGUAGE-TOTAL.                    
019200*                                                                 
019300 ZERO-ONE-VOTE-SLOT.                                              
019400     MOVE ZERO TO WK-LANG-VOTES (WK-VOTE-IDX).                    
019500*                                                                 
019600 VOTE-EVERY-WORD.                                                 
019700     IF LT-WORD-TOTAL NOT GREATER THAN ZERO                       
019800        GO TO VOTE-EVERY-WORD-EXIT                                
019900     END-IF                                                       
020000                                                                  
020100     PERFORM VOTE-ONE-WORD                                        
020200        VARYING WV-WORD-IDX FROM 1 BY 1                           
020300        UNTIL WV-WORD-IDX > LT-WORD-TOTAL.                        
020400*                                                                 
020500 VOTE-EVERY-WORD-EXIT.                                            
020600     EXIT.                                                        
020700*                                                                 
020800 VOTE-ONE-WORD.                                                   
020900     IF LT-WORD-LENGTH (WV-WORD-IDX) LESS THAN 3                  
021000        GO TO VOTE-ONE-WORD-EXIT                                  
021100     END-IF                                                       
021200                                                                  
021300     MOVE LT-WORD-TEXT (WV-WORD-IDX)   TO WK-LEV-WORD1            
021400     MOVE LT-WORD-LENGTH (WV-WORD-IDX) TO WK-LEV-LEN1             
021500     MOVE ZERO                         TO WV-BEST-WORD-SIM        
021600     MOVE 1                            TO WV-BEST-WORD-LANG       
021700                                                                  
021800     PERFORM EVAL-LANGUAGE-FOR-WORD                               
021900        VARYING LR-LANG-IDX FROM 1 BY 1                           
022000        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL                     
022100                                                                  
022200     ADD 1 TO WK-LANG-VOTES (WV-BEST-WORD-LANG)                   
022300     ADD 1 TO WK-TOTAL-VOTES.                                     
022400*                                                                 
022500 VOTE-ONE-WORD-EXIT.                                              
022600     EXIT.                                                        
022700*                                                                 
022800 EVAL-LANGUAGE-FOR-WORD.                                          
022900     MOVE ZERO                        TO WV-MAX-SIM-THIS-LANG     
023000     COMPUTE WV-LANG-START = ((LR-LANG-IDX - 1) * 30) + 1         
023100     COMPUTE WV-LANG-END   = LR-LANG-IDX * 30                     
023200                                                                  
023300     PERFORM EVAL-ONE-COMMON-WORD                                 
023400        VARYING WV-SUBIDX FROM WV-LANG-START BY 1                 
023500        UNTIL WV-SUBIDX > WV-LANG-END                             
023600                                                                  
023700     IF WV-MAX-SIM-THIS-LANG GREATER THAN WV-BEST-WORD-SIM        
023800        MOVE WV-MAX-SIM-THIS-LANG      TO WV-BEST-WORD-SIM        
023900        SET WV-BEST-WORD-LANG          TO LR-LANG-IDX             
024000     END-IF.                                                      
024100*                                                                 
024200 EVAL-ONE-COMMON-WORD.                                            
024300     MOVE LP-STOPWORD (WV-SUBIDX)      TO WK-LEV-WORD2            
024400     PERFORM TRIM-COMMON-WORD-LEN                                 
024500     PERFORM COMPUTE-LEVENSHTEIN-SIM                              
024600                                                                  
024700     IF WK-LEV-SIMILARITY GREATER THAN WV-MAX-SIM-THIS-LANG       
024800        MOVE WK-LEV-SIMILARITY         TO WV-MAX-SIM-THIS-LANG    
024900     END-IF.                                                      
025000*                                                                 
025100 TRIM-COMMON-WORD-LEN.                                            
025200     MOVE 10                          TO WK-LEV-LEN2              
025300     MOVE 'N'                         TO WV-TRIM-FOUND-SW         
025400                                                                  
025500     PERFORM CHECK-ONE-TRIM-POS                                   
025600        VARYING WV-TRIM-POS FROM 10 BY -1                         
025700        UNTIL WV-TRIM-POS LESS THAN 1 OR TRIM-FOUND-YES           
025800                                                                  
025900     IF NOT TRIM-FOUND-YES                                        
026000        MOVE ZERO                     TO WK-LEV-LEN2              
026100     END-IF.                                                      
026200*                                                                 
026300 CHECK-ONE-TRIM-POS.                                              
026400     IF WK-LEV-WORD2 (WV-TRIM-POS:1) NOT EQUAL SPACE              
026500        MOVE WV-TRIM-POS              TO WK-LEV-LEN2              
026600        SET TRIM-FOUND-YES            TO TRUE                     
026700     END-IF.                                                      
026800*                                                                 
026900 COMPUTE-LEVENSHTEIN-SIM.                                         
027000     IF WK-LEV-LEN1 EQUAL ZERO AND WK-LEV-LEN2 EQUAL ZERO         
027100        MOVE 1                        TO WK-LEV-SIMILARITY        
027200        GO TO COMPUTE-LEVENSHTEIN-SIM-EXIT                        
027300     END-IF                                                       
027400                                                                  
027500     PERFORM BUILD-DP-ROW-ZERO                                    
027600        VARYING WV-DP-J-VAL FROM 0 BY 1                           
027700        UNTIL WV-DP-J-VAL > WK-LEV-LEN2                           
027800                                                                  
027900     PERFORM BUILD-DP-COL-ZERO                                    
028000        VARYING WV-DP-I-VAL FROM 0 BY 1                           
028100        UNTIL WV-DP-I-VAL > WK-LEV-LEN1                           
028200                                                                  
028300     PERFORM FILL-ONE-DP-CELL                                     
028400        VARYING WV-DP-I-VAL FROM 1 BY 1                           
028500        UNTIL WV-DP-I-VAL > WK-LEV-LEN1                           
028600        AFTER WV-DP-J-VAL FROM 1 BY 1                             
028700        UNTIL WV-DP-J-VAL > WK-LEV-LEN2                           
028800                                                                  
028900     SET WK-DP-I TO WK-LEV-LEN1                                   
029000     SET WK-DP-I UP BY 1                                          
029100     SET WK-DP-J TO WK-LEV-LEN2                                   
029200     SET WK-DP-J UP BY 1                                          
029300     MOVE WK-DP-CELL (WK-DP-I WK-DP-J) TO WK-LEV-DISTANCE         
029400                                                                  
029500     IF WK-LEV-LEN1 GREATER THAN WK-LEV-LEN2                      
029600        MOVE WK-LEV-LEN1              TO WK-LEV-MAXLEN            
029700     ELSE                                                         
029800        MOVE WK-LEV-LEN2              TO WK-LEV-MAXLEN            
029900     END-IF                                                       
030000                                                                  
030100     COMPUTE WK-LEV-SIMILARITY ROUNDED =                          
030200        1 - (WK-LEV-DISTANCE / WK-LEV-MAXLEN).                    
030300*                                                                 
030400 COMPUTE-LEVENSHTEIN-SIM-EXIT.                                    
030500     EXIT.                                                        
030600*                                                                 
030700 BUILD-DP-ROW-ZERO.                                               
030800     SET WK-DP-I TO 1                                             
030900     SET WK-DP-J TO WV-DP-J-VAL                                   
031000     SET WK-DP-J UP BY 1                                          
031100     MOVE WV-DP-J-VAL TO WK-DP-CELL (WK-DP-I WK-DP-J).            
031200*                                                                 
031300 BUILD-DP-COL-ZERO.                                               
031400     SET WK-DP-I TO WV-DP-I-VAL                                   
031500     SET WK-DP-I UP BY 1                                          
031600     SET WK-DP-J TO 1                                             
031700     MOVE WV-DP-I-VAL TO WK-DP-CELL (WK-DP-I WK-DP-J).            
031800*                                                                 
031900 FILL-ONE-DP-CELL.                                                
032000     SET WK-DP-I TO WV-DP-I-VAL                                   
032100     SET WK-DP-J TO WV-DP-J-VAL                                   
032200     SET WK-DP-J UP BY 1                                          
032300     MOVE WK-DP-CELL (WK-DP-I WK-DP-J) TO WK-CAND-A               
032400     ADD 1 TO WK-CAND-A                                           
032500                                                                  
032600     SET WK-DP-I TO WV-DP-I-VAL                                   
032700     SET WK-DP-I UP BY 1                                          
032800     SET WK-DP-J TO WV-DP-J-VAL                                   
032900     MOVE WK-DP-CELL (WK-DP-I WK-DP-J) TO WK-CAND-B               
033000     ADD 1 TO WK-CAND-B                                           
033100                                                                  
033200     SET WK-DP-I TO WV-DP-I-VAL                                   
033300     SET WK-DP-J TO WV-DP-J-VAL                                   
033400     IF WK-LEV-WORD1 (WV-DP-I-VAL:1)                              
033500           EQUAL WK-LEV-WORD2 (WV-DP-J-VAL:1)                     
033600        MOVE WK-DP-CELL (WK-DP-I WK-DP-J) TO WK-CAND-C            
033700     ELSE                                                         
033800        MOVE WK-DP-CELL (WK-DP-I WK-DP-J) TO WK-CAND-C            
033900        ADD 1 TO WK-CAND-C                                        
034000     END-IF                                                       
034100                                                                  
034200     MOVE WK-CAND-A                    TO WK-MIN-VAL              
034300     IF WK-CAND-B LESS THAN WK-MIN-VAL                            
034400        MOVE WK-CAND-B                 TO WK-MIN-VAL              
034500     END-IF                                                       
034600     IF WK-CAND-C LESS THAN WK-MIN-VAL                            
034700        MOVE WK-CAND-C                 TO WK-MIN-VAL              
034800     END-IF                                                       
034900                                                                  
035000     SET WK-DP-I TO WV-DP-I-VAL                                   
035100     SET WK-DP-I UP BY 1                                          
035200     SET WK-DP-J TO WV-DP-J-VAL                                   
035300     SET WK-DP-J UP BY 1                                          
035400     MOVE WK-MIN-VAL TO WK-DP-CELL (WK-DP-I WK-DP-J).             
035500*                                                                 
035600 SCORE-EVERY-LANGUAGE.                                            
035700     PERFORM SCORE-ONE-LANGUAGE                                   
035800        VARYING LR-LANG-IDX FROM 1 BY 1                           
035900        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL.                    
036000*                                                                 
036100 SCORE-ONE-LANGUAGE.                                              
036200     MOVE LN-LANG-CODE (LR-LANG-IDX)                              
036300                                TO LR-LANG-CODE (LR-LANG-IDX)     
036400     MOVE 'N'                  TO LR-BEST-MATCH-SW (LR-LANG-IDX)  
036500                                                                  
036600     IF WK-TOTAL-VOTES EQUAL ZERO                                 
036700        MOVE ZERO TO LR-SCORE-VALUE (LR-LANG-IDX)                 
036800     ELSE                                                         
036900        COMPUTE LR-SCORE-VALUE (LR-LANG-IDX) ROUNDED =            
037000           WK-LANG-VOTES (LR-LANG-IDX) / WK-TOTAL-VOTES           
037100     END-IF.                                                      
037200*                                                                 
037300 FIND-BEST-MATCH.                                                 
037400     SET LR-LANG-IDX TO 1                                         
037500     MOVE LR-SCORE-VALUE (1)          TO WV-BEST-WORD-SIM         
037600     MOVE LN-LANG-CODE (1)            TO LR-BEST-LANG-CODE        
037700                                                                  
037800     PERFORM COMPARE-ONE-LANGUAGE-MAX                             
037900        VARYING LR-LANG-IDX FROM 2 BY 1                           
038000        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL                     
038100                                                                  
038200     PERFORM MARK-BEST-LANGUAGE                                   
038300        VARYING LR-LANG-IDX FROM 1 BY 1                           
038400        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL.                    
038500*                                                                 
038600 COMPARE-ONE-LANGUAGE-MAX.                                        
038700     IF LR-SCORE-VALUE (LR-LANG-IDX) GREATER THAN                 
038800           WV-BEST-WORD-SIM                                       
038900        MOVE LR-SCORE-VALUE (LR-LANG-IDX)  TO WV-BEST-WORD-SIM    
039000        MOVE LR-LANG-CODE (LR-LANG-IDX)    TO LR-BEST-LANG-CODE   
039100     END-IF.                                                      
039200*                                                                 
039300 MARK-BEST-LANGUAGE.                                              
039400     IF LR-LANG-CODE (LR-LANG-IDX) EQUAL LR-BEST-LANG-CODE        
039500        MOVE 'Y'     TO LR-BEST-MATCH-SW (LR-LANG-IDX)            
039600     END-IF.                                                      
