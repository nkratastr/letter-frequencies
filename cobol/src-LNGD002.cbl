000100 CBL OPT(2)                                                       
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    LNGD002.                                          
000400 AUTHOR.        BELLINI.                                          
000500 INSTALLATION.  MI2457 DATA CENTER.                               
000600 DATE-WRITTEN.  15/01/88.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      NONE.                                             
000900*---------------------------------------------------------------- 
001000* LNGD002                                                         
001100* **++ programma pilota LEGACY - report di frequenza delle        
001200* lettere e differenza rispetto alle 5 tabelle standard di        
001300* riferimento.  Precede LNGD001 nella storia del pacchetto e      
001400* VIENE ANCORA TENUTO IN PRODUZIONE su richiesta dell'Ufficio     
001500* Metodi (report in formato storico, colonnare a 5 lingue).       
001600* NON CHIAMA LNGF001: calcola le proprie percentuali e            
001700* differenze direttamente contro LNGMSTF, come faceva il          
001800* programma originale prima che nascesse la suite a 6 motori.     
001900*---------------------------------------------------------------- 
002000* CHANGE LOG                                                      
002100*---------------------------------------------------------------- 
002200* DATE     BY   TKT/REQ      DESCRIPTION                          
002300* -------- ---- ------------ ---------------------------------    
002400* 15/01/88 GB   MI2457-017   VERSIONE INIZIALE - TABELLA LETTERE  
002500*                            E TABELLA DIFFERENZE PER LINGUA      
002600* 08/07/89 GB   MI2457-048   ARROTONDAMENTO A 3 DECIMALI SU       
002700*                            PERCENTUALI E DIFFERENZE             
002800* 21/02/94 RT   MI2457-080   LINGUA PIU' VICINA = DIFFERENZA      
002900*                            TOTALE MINIMA, PARITA' A FAVORE      
003000*                            DELLA PRIMA LINGUA IN ORDINE FISSO   
003100* 27/11/98 PDM  MI2457-105   Y2K - NESSUN CAMPO DATA, CHIUSO      
003200* 19/06/05 SF   MI2457-114   CORRETTO ARROTONDAMENTO PERCENTUALE  
003300*                            SU DOCUMENTI DI POCHE RIGHE          
003400*---------------------------------------------------------------- 
003500 ENVIRONMENT DIVISION.                                            
003600*                                                                 
003700 CONFIGURATION SECTION.                                           
003800 SOURCE-COMPUTER.    IBM-370.                                     
003900 OBJECT-COMPUTER.    IBM-370.                                     
004000 SPECIAL-NAMES.                                                   
004100     C01 IS TOP-OF-FORM                                           
004200     CLASS ALPHA-LOWER IS 'a' THRU 'z'.                           
004300*                                                                 
004400 INPUT-OUTPUT SECTION.                                            
004500 FILE-CONTROL.                                                    
004600     SELECT INPUT-TEXT-FILE           ASSIGN TO INTEXT            
004700                                      FILE STATUS IT-FS.          
004800     SELECT REPORT-FILE               ASSIGN TO LNGRPT            
004900                                      FILE STATUS RP-FS.          
005000**                                                                
005100 DATA DIVISION.                                                   
005200*                                                                 
005300 FILE SECTION.                                                    
005400 FD  INPUT-TEXT-FILE                 RECORDING F.                 
005500 01  IT-TEXT-RECORD                  PIC X(200).                  
005600*                                                                 
005700 FD  REPORT-FILE                     RECORDING F.                 
005800 01  RP-PRINT-RECORD                 PIC X(132).                  
005900**                                                                
006000 WORKING-STORAGE SECTION.                                         
006100*                                                                 
006200 01  WK-LITERALS.                                                 
006300   03  WK-PGM-LNGV         PIC X(8) VALUE 'LNGV001'.              
006400   03  WK-UPPER-ALPHA      PIC X(26) VALUE                        
006500       'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
006600   03  WK-LOWER-ALPHA      PIC X(26) VALUE                        
006700       'abcdefghijklmnopqrstuvwxyz'.                              
006800   03  WK-NEWLINE-CHAR     PIC X(1) VALUE X'0A'.                  
006900   03  WK-ALPHABET         PIC X(26) VALUE                        
007000       'abcdefghijklmnopqrstuvwxyz'.                              
007100   03  FILLER              PIC X(08) VALUE SPACES.                
007200*                                                                 
007300 COPY LNGMLNG.                                                    
007400 COPY LNGMTXT.                                                    
007500 COPY LNGMSTF.                                                    
007600 COPY LNGMWRK.                                                    
007700 COPY LNGMPRT.                                                    
007800*                                                                 
007900 01  LD-TEXT-TABLE REDEFINES LT-TEXT-AREA.                        
008000   03  LD-DOC-CHAR OCCURS 4096 TIMES                              
008100                    INDEXED BY LD-CHAR-IDX                        
008200                           PIC X(1).                              
008300   03  FILLER              PIC X(4525).                           
008400*                                                                 
008500 COPY LNGMSCR REPLACING ==LR-== BY ==WV-==.                       
008600*                                                                 
008700 01  WS-FILE-STATUSES.                                            
008800   03  IT-FS               PIC X(2) VALUE SPACES.                 
008900       88  IT-OK                  VALUE '00'.                     
009000       88  IT-EOF                 VALUE '10'.                     
009100   03  RP-FS               PIC X(2) VALUE SPACES.                 
009200       88  RP-OK                  VALUE '00'.                     
009300   03  FILLER              PIC X(08) VALUE SPACES.                
009400*                                                                 
009500 01  WS-READ-AREA.                                                
009600   03  WK-BLANK-LINE-COUNT PIC 9(2) COMP VALUE ZERO.              
009700   03  WK-BLANK-COUNT-X REDEFINES WK-BLANK-LINE-COUNT             
009800                           PIC X(2).                              
009900   03  WK-LINE-LEN         PIC 9(3) COMP VALUE ZERO.              
010000   03  WK-LINE-LEN-X REDEFINES WK-LINE-LEN                        
010100                           PIC X(2).                              
010200   03  WK-LINE-POS         PIC 9(3) COMP VALUE ZERO.              
010300   03  WV-TRIM-FOUND-SW    PIC X(1) VALUE 'N'.                    
010400       88  TRIM-FOUND-YES         VALUE 'Y'.                      
010500   03  WK-DOC-VALID-SW     PIC X(1) VALUE 'N'.                    
010600       88  DOCUMENT-IS-VALID       VALUE 'Y'.                     
010700   03  FILLER              PIC X(08) VALUE SPACES.                
010800*                                                                 
010900 01  WS-SCAN-AREA.                                                
011000   03  WV-CHAR-IDX-N       PIC 9(4) COMP VALUE ZERO.              
011100   03  WV-CHAR-IDX-X REDEFINES WV-CHAR-IDX-N                      
011200                           PIC X(2).                              
011300   03  WV-LETTER-IDX       PIC 9(2) COMP VALUE ZERO.              
011400   03  WV-WORD-IDX         PIC 9(4) COMP VALUE ZERO.              
011500   03  WV-IN-WORD-SW       PIC X(1) VALUE 'N'.                    
011600       88  CURRENTLY-IN-WORD      VALUE 'Y'.                      
011700   03  WV-FREQ-ROW-NBR     PIC 9(3) COMP VALUE ZERO.              
011800   03  FILLER              PIC X(08) VALUE SPACES.                
011900*                                                                 
012000 01  WS-TOTALS-AREA.                                              
012100   03  WK-TOTAL-WORDS      PIC 9(7) COMP VALUE ZERO.              
012200   03  WK-TOTAL-WORDS-X REDEFINES WK-TOTAL-WORDS                  
012300                           PIC X(4).                              
012400   03  WK-TOTAL-LETTERS    PIC 9(7) COMP VALUE ZERO.              
012500   03  WK-TOTAL-CHARACTERS PIC 9(7) COMP VALUE ZERO.              
012600   03  FILLER              PIC X(08) VALUE SPACES.                
012700*                                                                 
012800 01  WS-DIFF-AREA.                                                
012900   03  WK-DIFF-TABLE OCCURS 5 TIMES                               
013000                    INDEXED BY WK-DIFF-IDX.                       
013100       05  WK-DIFF-LANG-NAME   PIC X(13).                         
013200       05  WK-DIFF-TOTAL       PIC S9(5)V9(3).                    
013300       05  WK-DIFF-TOTAL-X REDEFINES WK-DIFF-TOTAL                
013400                           PIC X(9).                              
013500       05  WK-DIFF-BEST-SW     PIC X(1).                          
013600   03  WV-BEST-DIFF        PIC S9(5)V9(3) VALUE ZERO.             
013700   03  WK-PASS-IDX         PIC 9(1) COMP VALUE ZERO.              
013800   03  WK-NEXT-IDX         PIC 9(1) COMP VALUE ZERO.              
013900   03  FILLER              PIC X(08) VALUE SPACES.                
014000*                                                                 
014100 01  WS-SWAP-HOLD-AREA.                                           
014200   03  WK-SWAP-LANG-NAME   PIC X(13).                             
014300   03  WK-SWAP-TOTAL       PIC S9(5)V9(3).                        
014400   03  WK-SWAP-BEST-SW     PIC X(1).                              
014500   03  FILLER              PIC X(08) VALUE SPACES.                
014600*                                                                 
014700**                                                                
014800 PROCEDURE DIVISION.                                              
014900*                                                                 
015000 MAIN-LINE.                                                       
015100     DISPLAY ' ************** LNGD002 START **************'       
015200                                                                  
015300     PERFORM OPEN-ALL-FILES                                       
015400     PERFORM READ-ONE-DOCUMENT                                    
015500     PERFORM VALIDATE-DOCUMENT                                    
015600                                                                  
015700     IF DOCUMENT-IS-VALID                                         
015800        PERFORM COUNT-DOCUMENT-TOTALS                             
015900        PERFORM SCORE-EVERY-LETTER                                
016000        PERFORM SCORE-EVERY-LANGUAGE-DIFF                         
016100        PERFORM FIND-CLOSEST-LANGUAGE                             
016200        PERFORM PRINT-LEGACY-REPORT                               
016300     ELSE                                                         
016400        PERFORM PRINT-REJECTION-BLOCK                             
016500     END-IF                                                       
016600                                                                  
016700     PERFORM CLOSE-ALL-FILES                                      
016800                                                                  
016900     DISPLAY ' *************** LNGD002 END ***************'       
017000                                                                  
017100     GOBACK.                                                      
017200*                                                                 
017300 OPEN-ALL-FILES.                                                  
017400     OPEN INPUT  INPUT-TEXT-FILE                                  
017500     OPEN OUTPUT REPORT-FILE                                      
017600                                                                  
017700     IF NOT IT-OK                                                 
017800        DISPLAY 'INPUT-TEXT-FILE OPEN ERROR - FS: ' IT-FS         
017900        PERFORM RAISE-ERROR                                       
018000     END-IF                                                       
018100                                                                  
018200     IF NOT RP-OK                                                 
018300        DISPLAY 'REPORT-FILE OPEN ERROR - FS: ' RP-FS             
018400        PERFORM RAISE-ERROR                                       
018500     END-IF.                                                      
018600*                                                                 
018700 CLOSE-ALL-FILES.                                                 
018800     CLOSE INPUT-TEXT-FILE                                        
018900     CLOSE REPORT-FILE.                                           
019000*                                                                 
019100 READ-ONE-DOCUMENT.                                               
019200     MOVE SPACES                      TO LT-DOCUMENT-TEXT         
019300     MOVE ZERO                        TO LT-DOCUMENT-LENGTH       
019400     MOVE ZERO                        TO WK-BLANK-LINE-COUNT      
019500                                                                  
019600     PERFORM READ-INPUT-RECORD                                    
019700                                                                  
019800     PERFORM APPEND-ONE-LINE                                      
019900        UNTIL IT-EOF OR WK-BLANK-LINE-COUNT > 1.                  
020000*                                                                 
020100 READ-INPUT-RECORD.                                               
020200     READ INPUT-TEXT-FILE                                         
020300                                                                  
020400     IF NOT IT-OK AND NOT IT-EOF                                  
020500        DISPLAY 'INPUT-TEXT-FILE READ ERROR - FS: ' IT-FS         
020600        PERFORM RAISE-ERROR                                       
020700     END-IF.                                                      
020800*                                                                 
020900 APPEND-ONE-LINE.                                                 
021000     IF IT-TEXT-RECORD EQUAL SPACES                               
021100        ADD 1                         TO WK-BLANK-LINE-COUNT      
021200     ELSE                                                         
021300        MOVE ZERO                     TO WK-BLANK-LINE-COUNT      
021400        PERFORM APPEND-LINE-TO-DOCUMENT                           
021500     END-IF                                                       
021600                                                                  
021700     PERFORM READ-INPUT-RECORD.                                   
021800*                                                                 
021900 APPEND-LINE-TO-DOCUMENT.                                         
022000     INSPECT IT-TEXT-RECORD                                       
022100        CONVERTING WK-UPPER-ALPHA TO WK-LOWER-ALPHA               
022200                                                                  
022300     MOVE ZERO                        TO WK-LINE-LEN              
022400     MOVE 'N'                         TO WV-TRIM-FOUND-SW         
022500                                                                  
022600     PERFORM CHECK-ONE-LINE-TRIM-POS                              
022700        VARYING WK-LINE-POS FROM 200 BY -1                        
022800        UNTIL WK-LINE-POS LESS THAN 1 OR TRIM-FOUND-YES           
022900                                                                  
023000     IF WK-LINE-LEN GREATER THAN ZERO                             
023100           AND (LT-DOCUMENT-LENGTH + WK-LINE-LEN) LESS THAN 4096  
023200        MOVE IT-TEXT-RECORD (1:WK-LINE-LEN)                       
023300             TO LT-DOCUMENT-TEXT                                  
023400                  (LT-DOCUMENT-LENGTH + 1:WK-LINE-LEN)            
023500        ADD WK-LINE-LEN               TO LT-DOCUMENT-LENGTH       
023600     END-IF                                                       
023700                                                                  
023800     IF LT-DOCUMENT-LENGTH LESS THAN 4096                         
023900        ADD 1                         TO LT-DOCUMENT-LENGTH       
024000        MOVE WK-NEWLINE-CHAR                                      
024100             TO LT-DOCUMENT-TEXT (LT-DOCUMENT-LENGTH:1)           
024200     END-IF.                                                      
024300*                                                                 
024400 CHECK-ONE-LINE-TRIM-POS.                                         
024500     IF IT-TEXT-RECORD (WK-LINE-POS:1) NOT EQUAL SPACE            
024600        MOVE WK-LINE-POS              TO WK-LINE-LEN              
024700        SET TRIM-FOUND-YES            TO TRUE                     
024800     END-IF.                                                      
024900*                                                                 
025000 VALIDATE-DOCUMENT.                                               
025100     MOVE 'N'                         TO WK-DOC-VALID-SW          
025200                                                                  
025300     CALL WK-PGM-LNGV USING LT-TEXT-AREA WV-CALL-RESULT           
025400         ON EXCEPTION                                             
025500            DISPLAY 'CALL EXCEPTION WHEN CALLING ' WK-PGM-LNGV    
025600            PERFORM RAISE-ERROR                                   
025700     END-CALL                                                     
025800                                                                  
025900     IF LT-DOCUMENT-VALID                                         
026000        MOVE 'Y'                      TO WK-DOC-VALID-SW          
026100     END-IF.                                                      
026200*                                                                 
026300 COUNT-DOCUMENT-TOTALS.                                           
026400     MOVE ZERO                        TO WK-TOTAL-WORDS           
026500     MOVE ZERO                        TO WK-TOTAL-LETTERS         
026600     MOVE ZERO                        TO WK-TOTAL-CHARACTERS      
026700     MOVE 'N'                         TO WV-IN-WORD-SW            
026800                                                                  
026900     PERFORM INIT-ONE-LETTER-ROW                                  
027000        VARYING WV-LETTER-IDX FROM 1 BY 1                         
027100        UNTIL WV-LETTER-IDX > 26                                  
027200                                                                  
027300     IF LT-DOCUMENT-LENGTH NOT GREATER THAN ZERO                  
027400        GO TO COUNT-DOCUMENT-TOTALS-EXIT                          
027500     END-IF                                                       
027600                                                                  
027700     PERFORM COUNT-ONE-CHARACTER                                  
027800        VARYING WV-CHAR-IDX-N FROM 1 BY 1                         
027900        UNTIL WV-CHAR-IDX-N > LT-DOCUMENT-LENGTH.                 
028000*                                                                 
028100 COUNT-DOCUMENT-TOTALS-EXIT.                                      
028200     EXIT.                                                        
028300*                                                                 
028400 INIT-ONE-LETTER-ROW.                                             
028500     MOVE WK-ALPHABET (WV-LETTER-IDX:1)                           
028600                              TO LW-LETTER (WV-LETTER-IDX)        
028700     MOVE ZERO                        TO LW-LETTER-COUNT          
028800                                          (WV-LETTER-IDX).        
028900*                                                                 
029000 COUNT-ONE-CHARACTER.                                             
029100     IF LD-DOC-CHAR (WV-CHAR-IDX-N) NOT EQUAL WK-NEWLINE-CHAR     
029200        ADD 1                         TO WK-TOTAL-CHARACTERS      
029300     END-IF                                                       
029400                                                                  
029500     IF LD-DOC-CHAR (WV-CHAR-IDX-N) ALPHA-LOWER                   
029600        PERFORM FIND-LETTER-SLOT                                  
029700        ADD 1 TO LW-LETTER-COUNT (LW-LETTER-IDX)                  
029800        ADD 1 TO LW-TOTAL-LETTERS                                 
029900        ADD 1 TO WK-TOTAL-LETTERS                                 
030000        IF NOT CURRENTLY-IN-WORD                                  
030100           ADD 1                      TO WK-TOTAL-WORDS           
030200           MOVE 'Y'                   TO WV-IN-WORD-SW            
030300        END-IF                                                    
030400     ELSE                                                         
030500        MOVE 'N'                      TO WV-IN-WORD-SW            
030600     END-IF.                                                      
030700*                                                                 
030800 FIND-LETTER-SLOT.                                                
030900     SET LW-LETTER-IDX TO 1                                       
031000     SEARCH LW-LETTER-ROW                                         
031100        AT END                                                    
031200           SET LW-LETTER-IDX TO 1                                 
031300        WHEN LW-LETTER (LW-LETTER-IDX)                            
031400                EQUAL LD-DOC-CHAR (WV-CHAR-IDX-N)                 
031500           CONTINUE                                               
031600     END-SEARCH.                                                  
031700*                                                                 
031800 SCORE-EVERY-LETTER.                                              
031900     PERFORM SCORE-ONE-LETTER                                     
032000        VARYING WV-LETTER-IDX FROM 1 BY 1                         
032100        UNTIL WV-LETTER-IDX > 26.                                 
032200*                                                                 
032300 SCORE-ONE-LETTER.                                                
032400     IF LW-TOTAL-LETTERS GREATER THAN ZERO                        
032500        COMPUTE LW-LETTER-PCT (WV-LETTER-IDX) ROUNDED =           
032600           LW-LETTER-COUNT (WV-LETTER-IDX) * 100                  
032700              / LW-TOTAL-LETTERS                                  
032800     ELSE                                                         
032900        MOVE ZERO TO LW-LETTER-PCT (WV-LETTER-IDX)                
033000     END-IF.                                                      
033100*                                                                 
033200 SCORE-EVERY-LANGUAGE-DIFF.                                       
033300     PERFORM SCORE-ONE-LANGUAGE-DIFF                              
033400        VARYING LN-LANG-IDX FROM 1 BY 1                           
033500        UNTIL LN-LANG-IDX > LN-LANGUAGE-TOTAL.                    
033600*                                                                 
033700 SCORE-ONE-LANGUAGE-DIFF.                                         
033800     MOVE LN-LANG-DISPLAY (LN-LANG-IDX)                           
033900                    TO WK-DIFF-LANG-NAME (LN-LANG-IDX)            
034000     MOVE 'N'       TO WK-DIFF-BEST-SW  (LN-LANG-IDX)             
034100     MOVE ZERO      TO WK-DIFF-TOTAL    (LN-LANG-IDX)             
034200                                                                  
034300     PERFORM ACCUMULATE-ONE-LETTER-DIFF                           
034400        VARYING WV-LETTER-IDX FROM 1 BY 1                         
034500        UNTIL WV-LETTER-IDX > 26.                                 
034600*                                                                 
034700 ACCUMULATE-ONE-LETTER-DIFF.                                      
034800     IF LW-LETTER-COUNT (WV-LETTER-IDX) EQUAL ZERO                
034900        GO TO ACCUMULATE-ONE-LETTER-DIFF-EXIT                     
035000     END-IF                                                       
035100                                                                  
035200     COMPUTE WV-FREQ-ROW-NBR =                                    
035300        ((LN-LANG-IDX - 1) * 26) + WV-LETTER-IDX                  
035400                                                                  
035500     IF LW-LETTER-PCT (WV-LETTER-IDX) GREATER THAN                
035600           LF-STD-FREQ-PCT (WV-FREQ-ROW-NBR)                      
035700        COMPUTE WK-DIFF-TOTAL (LN-LANG-IDX) ROUNDED =             
035800           WK-DIFF-TOTAL (LN-LANG-IDX)                            
035900           + (LW-LETTER-PCT (WV-LETTER-IDX)                       
036000              - LF-STD-FREQ-PCT (WV-FREQ-ROW-NBR))                
036100     ELSE                                                         
036200        COMPUTE WK-DIFF-TOTAL (LN-LANG-IDX) ROUNDED =             
036300           WK-DIFF-TOTAL (LN-LANG-IDX)                            
036400           + (LF-STD-FREQ-PCT (WV-FREQ-ROW-NBR)                   
036500              - LW-LETTER-PCT (WV-LETTER-IDX))                    
036600     END-IF.                                                      
036700*                                                                 
036800 ACCUMULATE-ONE-LETTER-DIFF-EXIT.                                 
036900     EXIT.                                                        
037000*                                                                 
037100 FIND-CLOSEST-LANGUAGE.                                           
037200     SET WK-DIFF-IDX TO 1                                         
037300     MOVE WK-DIFF-TOTAL (1)           TO WV-BEST-DIFF             
037400     SET LN-LANG-IDX TO 1                                         
037500                                                                  
037600     PERFORM COMPARE-ONE-LANGUAGE-MIN                             
037700        VARYING WK-DIFF-IDX FROM 2 BY 1                           
037800        UNTIL WK-DIFF-IDX > LN-LANGUAGE-TOTAL                     
037900                                                                  
038000     MOVE 'Y' TO WK-DIFF-BEST-SW (LN-LANG-IDX).                   
038100*                                                                 
038200 COMPARE-ONE-LANGUAGE-MIN.                                        
038300     IF WK-DIFF-TOTAL (WK-DIFF-IDX) LESS THAN WV-BEST-DIFF        
038400        MOVE WK-DIFF-TOTAL (WK-DIFF-IDX) TO WV-BEST-DIFF          
038500        SET LN-LANG-IDX TO WK-DIFF-IDX                            
038600     END-IF.                                                      
038700*                                                                 
038800 PRINT-LEGACY-REPORT.                                             
038900     MOVE 'LEGACY LETTER-FREQUENCY REPORT' TO LQ-BN-TEXT          
039000     WRITE RP-PRINT-RECORD FROM LQ-BANNER-LINE                    
039100        AFTER ADVANCING TOP-OF-FORM                               
039200                                                                  
039300     MOVE WK-TOTAL-WORDS               TO LQ-LT-WORDS             
039400     MOVE WK-TOTAL-LETTERS             TO LQ-LT-LETTERS           
039500     MOVE WK-TOTAL-CHARACTERS          TO LQ-LT-CHARS             
039600     WRITE RP-PRINT-RECORD FROM LQ-LEGACY-TOTALS-LINE             
039700        AFTER ADVANCING 2 LINES                                   
039800                                                                  
039900     PERFORM PRINT-ONE-LETTER-ROW                                 
040000        VARYING WV-LETTER-IDX FROM 1 BY 1                         
040100        UNTIL WV-LETTER-IDX > 26                                  
040200                                                                  
040300     PERFORM PRINT-ONE-DIFF-ROW                                   
040400        VARYING WK-DIFF-IDX FROM 1 BY 1                           
040500        UNTIL WK-DIFF-IDX > LN-LANGUAGE-TOTAL.                    
040600*                                                                 
040700 PRINT-ONE-LETTER-ROW.                                            
040800     IF LW-LETTER-COUNT (WV-LETTER-IDX) EQUAL ZERO                
040900        GO TO PRINT-ONE-LETTER-ROW-EXIT                           
041000     END-IF                                                       
041100                                                                  
041200     MOVE LW-LETTER (WV-LETTER-IDX)    TO LQ-LL-LETTER            
041300     MOVE LW-LETTER-COUNT (WV-LETTER-IDX) TO LQ-LL-COUNT          
041400     MOVE LW-LETTER-PCT (WV-LETTER-IDX)   TO LQ-LL-DOC-PCT        
041500                                                                  
041600     COMPUTE WV-FREQ-ROW-NBR = WV-LETTER-IDX                      
041700     MOVE LF-STD-FREQ-PCT (WV-FREQ-ROW-NBR) TO LQ-LL-ENG-PCT      
041800                                                                  
041900     COMPUTE WV-FREQ-ROW-NBR = 26 + WV-LETTER-IDX                 
042000     MOVE LF-STD-FREQ-PCT (WV-FREQ-ROW-NBR) TO LQ-LL-FRE-PCT      
042100                                                                  
042200     COMPUTE WV-FREQ-ROW-NBR = 52 + WV-LETTER-IDX                 
042300     MOVE LF-STD-FREQ-PCT (WV-FREQ-ROW-NBR) TO LQ-LL-GER-PCT      
042400                                                                  
042500     COMPUTE WV-FREQ-ROW-NBR = 78 + WV-LETTER-IDX                 
042600     MOVE LF-STD-FREQ-PCT (WV-FREQ-ROW-NBR) TO LQ-LL-ITA-PCT      
042700                                                                  
042800     COMPUTE WV-FREQ-ROW-NBR = 104 + WV-LETTER-IDX                
042900     MOVE LF-STD-FREQ-PCT (WV-FREQ-ROW-NBR) TO LQ-LL-DUT-PCT      
043000                                                                  
043100     WRITE RP-PRINT-RECORD FROM LQ-LEGACY-LETTER-LINE             
043200        AFTER ADVANCING 1 LINES.                                  
043300*                                                                 
043400 PRINT-ONE-LETTER-ROW-EXIT.                                       
043500     EXIT.                                                        
043600*                                                                 
043700 PRINT-ONE-DIFF-ROW.                                              
043800     MOVE WK-DIFF-LANG-NAME (WK-DIFF-IDX)   TO LQ-LD-LANG         
043900     MOVE WK-DIFF-TOTAL     (WK-DIFF-IDX)   TO LQ-LD-DIFF         
044000                                                                  
044100     IF WK-DIFF-BEST-SW (WK-DIFF-IDX) EQUAL 'Y'                   
044200        MOVE ' (Best Match)'         TO LQ-LD-MARK                
044300     ELSE                                                         
044400        MOVE SPACES                  TO LQ-LD-MARK                
044500     END-IF                                                       
044600                                                                  
044700     WRITE RP-PRINT-RECORD FROM LQ-LEGACY-DIFF-LINE               
044800        AFTER ADVANCING 1 LINES.                                  
044900*                                                                 
045000 PRINT-REJECTION-BLOCK.                                           
045100     MOVE LT-REJECT-MESSAGE           TO LQ-BN-TEXT               
045200     WRITE RP-PRINT-RECORD FROM LQ-BANNER-LINE                    
045300        AFTER ADVANCING TOP-OF-FORM.                              
045400*                                                                 
045500 RAISE-ERROR.                                                     
045600     MOVE 8                           TO RETURN-CODE              
045700     GOBACK.                                                      
