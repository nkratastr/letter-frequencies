000100*                                                                 
000200*****++ LNGMPRT -- REPORT-FILE PRINT-LINE LAYOUTS                 
000300*  132-BYTE PRINT LINES, BUILT IN WORKING-STORAGE AND MOVED INTO  
000400*  THE FD RECORD BEFORE EACH WRITE.  ONE LAYOUT PER REPORT BLOCK: 
000500*  THE SIX-METHOD CONFIDENCE REPORT (LNGD001) AND THE TWO-TABLE   
000600*  LEGACY LETTER-FREQUENCY REPORT (LNGD002).                      
000700*                                                                 
000800 01  LQ-BANNER-LINE.                                              
000900   03  LQ-BN-TEXT            PIC X(60) VALUE SPACES.              
001000   03  FILLER                PIC X(72) VALUE SPACES.              
001100*                                                                 
001200 01  LQ-METHOD-HEADING-LINE.                                      
001300   03  FILLER                PIC X(8) VALUE 'METHOD: '.           
001400   03  LQ-MH-METHOD-NAME     PIC X(20) VALUE SPACES.              
001500   03  FILLER                PIC X(104) VALUE SPACES.             
001600*                                                                 
001700 01  LQ-METHOD-BLOCK-LINE.                                        
001800   03  LQ-MB-LANGUAGE        PIC X(13) VALUE SPACES.              
001900   03  FILLER                PIC X(02) VALUE SPACES.              
002000   03  LQ-MB-CONFIDENCE      PIC ZZZ9.99.                         
002100   03  FILLER                PIC X(01) VALUE SPACES.              
002200   03  LQ-MB-PCT-SIGN        PIC X(01) VALUE '%'.                 
002300   03  LQ-MB-BEST-MARK       PIC X(14) VALUE SPACES.              
002400   03  FILLER                PIC X(94) VALUE SPACES.              
002500*                                                                 
002600 01  LQ-LEGACY-TOTALS-LINE.                                       
002700   03  FILLER                PIC X(14) VALUE 'TOTAL WORDS: '.     
002800   03  LQ-LT-WORDS           PIC ZZZ,ZZ9.                         
002900   03  FILLER                PIC X(04) VALUE SPACES.              
003000   03  FILLER                PIC X(16) VALUE 'TOTAL LETTERS: '.   
003100   03  LQ-LT-LETTERS         PIC ZZZ,ZZ9.                         
003200   03  FILLER                PIC X(04) VALUE SPACES.              
003300   03  FILLER                PIC X(18) VALUE 'TOTAL CHARACTERS: '.
003400   03  LQ-LT-CHARS           PIC ZZZ,ZZ9.                         
003500   03  FILLER                PIC X(55) VALUE SPACES.              
003600*                                                                 
003700 01  LQ-LEGACY-LETTER-LINE.                                       
003800   03  LQ-LL-LETTER          PIC X(1) VALUE SPACES.               
003900   03  FILLER                PIC X(1) VALUE SPACES.               
004000   03  LQ-LL-COUNT           PIC ZZZZZZZ9.                        
004100   03  FILLER                PIC X(1) VALUE SPACES.               
004200   03  LQ-LL-DOC-PCT         PIC ZZZZ9.999.                       
004300   03  FILLER                PIC X(1) VALUE SPACES.               
004400   03  LQ-LL-ENG-PCT         PIC ZZZZZZ9.999.                     
004500   03  FILLER                PIC X(1) VALUE SPACES.               
004600   03  LQ-LL-FRE-PCT         PIC ZZZZZZ9.999.                     
004700   03  FILLER                PIC X(1) VALUE SPACES.               
004800   03  LQ-LL-GER-PCT         PIC ZZZZZZ9.999.                     
004900   03  FILLER                PIC X(1) VALUE SPACES.               
005000   03  LQ-LL-ITA-PCT         PIC ZZZZZZ9.999.                     
005100   03  FILLER                PIC X(1) VALUE SPACES.               
005200   03  LQ-LL-DUT-PCT         PIC ZZZZZZ9.999.                     
005300   03  FILLER                PIC X(52) VALUE SPACES.              
005400*                                                                 
005500 01  LQ-LEGACY-DIFF-LINE.                                         
005600   03  LQ-LD-LANG            PIC X(13) VALUE SPACES.              
005700   03  FILLER                PIC X(02) VALUE SPACES.              
005800   03  LQ-LD-DIFF            PIC ZZZZZZZZZ9.999.                  
005900   03  FILLER                PIC X(01) VALUE SPACES.              
006000   03  LQ-LD-PCT-SIGN        PIC X(01) VALUE '%'.                 
006100   03  LQ-LD-MARK            PIC X(14) VALUE SPACES.              
006200   03  FILLER                PIC X(87) VALUE SPACES.              
