000100 CBL OPT(2)                                                       
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    LNGC001.                                          
000400 AUTHOR.        ALAIMO.                                           
000500 INSTALLATION.  MI2457 DATA CENTER.                               
000600 DATE-WRITTEN.  02/05/89.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      NONE.                                             
000900*---------------------------------------------------------------- 
001000* LNGC001                                                         
001100* **++ servizio di analisi combinato: richiama LNGF001 (frequenza 
001200* delle lettere) e LNGL001 (distanza di Levenshtein) sullo stesso 
001300* testo e fonde i due punteggi in un unico punteggio combinato.   
001400*---------------------------------------------------------------- 
001500* ATTENZIONE - IL PUNTEGGIO GREZZO DI LNGF001 E' UNA DISTANZA     
001600* (PIU' BASSO = PIU' VICINO, VEDI LNGF001); QUI VIENE COMUNQUE    
001700* SOMMATO COME SE "PIU' ALTO" FOSSE MEGLIO, SENZA INVERTIRLO.     
001800* E' UN COMPORTAMENTO NOTO E VOLUTO DEL MOTORE COMBINATO, NON     
001900* UN DIFETTO - NON CORREGGERE (VEDI CHANGE LOG 17/08/95).         
002000*---------------------------------------------------------------- 
002100* CHANGE LOG                                                      
002200*---------------------------------------------------------------- 
002300* DATE     BY   TKT/REQ      DESCRIPTION                          
002400* -------- ---- ------------ ---------------------------------    
002500* 02/05/89 GB   MI2457-044   VERSIONE INIZIALE - RICHIAMA LNGF001 
002600*                            E LNGL001, PESI 60/40                
002700* 17/08/95 RT   MI2457-086   VERIFICATO CON L'UFFICIO METODI CHE  
002800*                            LA POLARITA' DI LNGF001 NON VA       
002900*                            INVERTITA QUI - LASCIARE COM'E'      
003000* 01/12/98 PDM  MI2457-109   Y2K - NESSUN CAMPO DATA, CHIUSO      
003100* 14/03/06 SF   MI2457-118   RIVISTO IL COMMENTO SULLA POLARITA'  
003200*                            DI LNGF001 DOPO UN DUBBIO IN AUDIT   
003300*---------------------------------------------------------------- 
003400 ENVIRONMENT DIVISION.                                            
003500*                                                                 
003600 CONFIGURATION SECTION.                                           
003700 SOURCE-COMPUTER.    IBM-370.                                     
003800 OBJECT-COMPUTER.    IBM-370.                                     
003900 SPECIAL-NAMES.                                                   
004000     CLASS ALPHA-LOWER IS 'a' THRU 'z'.                           
004100*                                                                 
004200 INPUT-OUTPUT SECTION.                                            
004300 FILE-CONTROL.                                                    
004400**                                                                
004500 DATA DIVISION.                                                   
004600**                                                                
004700 FILE SECTION.                                                    
004800**                                                                
004900 WORKING-STORAGE SECTION.                                         
005000*                                                                 
005100 01  WK-LITERALS.                                                 
005200   03  WK-METHOD-NAME      PIC X(20) VALUE 'COMBINED'.            
005300   03  WK-FREQ-PROGRAM     PIC X(8) VALUE 'LNGF001'.              
005400   03  WK-LEV-PROGRAM      PIC X(8) VALUE 'LNGL001'.              
005500   03  WK-FREQ-WEIGHT      PIC S9(1)V9(2) VALUE +0.6.             
005600   03  WK-LEV-WEIGHT       PIC S9(1)V9(2) VALUE +0.4.             
005700   03  FILLER              PIC X(08) VALUE SPACES.                
005800*                                                                 
005900 COPY LNGMLNG.                                                    
006000*                                                                 
006100 COPY LNGMSCR REPLACING ==LR-== BY ==WF-==.                       
006200 COPY LNGMSCR REPLACING ==LR-== BY ==WL-==.                       
006300*                                                                 
006400 01  WS-TRACE-AREA.                                               
006500   03  WK-CALL-COUNTER-N   PIC 9(4) COMP VALUE ZERO.              
006600   03  WK-CALL-COUNTER-X REDEFINES WK-CALL-COUNTER-N              
006700                           PIC X(2).                              
006800   03  WK-BLEND-SEQ-N      PIC 9(4) COMP VALUE ZERO.              
006900   03  WK-BLEND-SEQ-X REDEFINES WK-BLEND-SEQ-N                    
007000                           PIC X(2).                              
007100   03  WK-SUBSCR-N         PIC 9(1) COMP VALUE ZERO.              
007200   03  FILLER              PIC X(08) VALUE SPACES.                
007300*                                                                 
007400 01  WS-SCORE-AREA.                                               
007500   03  WK-COMBINED-SCORE   PIC S9(3)V9(6) VALUE ZERO.             
007600   03  WK-COMBINED-SCORE-X REDEFINES WK-COMBINED-SCORE            
007700                           PIC X(9).                              
007800   03  FILLER              PIC X(08) VALUE SPACES.                
007900*                                                                 
008000 01  WS-SCAN-AREA.                                                
008100   03  WV-BEST-SCORE       PIC S9(3)V9(6) VALUE ZERO.             
008200   03  FILLER              PIC X(08) VALUE SPACES.                
008300*                                                                 
008400 LINKAGE SECTION.                                                 
008500 COPY LNGMTXT.                                                    
008600 COPY LNGMSCR.                                                    
008700*                                                                 
008800**                                                                
008900 PROCEDURE DIVISION USING LT-TEXT-AREA                            
009000                          LR-SCORE-RESULT                         
009100                          LR-CALL-RESULT.                         
009200*                                                                 
009300 BEGIN.                                                           
009400     MOVE ZERO                        TO LR-RETURN-CODE           
009500     MOVE SPACES                      TO LR-DESCRIPTION           
009600     MOVE WK-METHOD-NAME               TO LR-METHOD-NAME          
009700     MOVE SPACES                      TO LR-BEST-LANG-CODE        
009800     MOVE ZERO                        TO WK-CALL-COUNTER-N        
009900                                                                  
010000     PERFORM RUN-FREQUENCY-SERVICE                                
010100     PERFORM RUN-LEVENSHTEIN-SERVICE                              
010200     PERFORM BLEND-EVERY-LANGUAGE                                 
010300     PERFORM FIND-BEST-MATCH                                      
010400                                                                  
010500     MOVE 'LNGC001 SCORING COMPLETE'   TO LR-DESCRIPTION          
010600                                                                  
010700     GOBACK.                                                      
010800*                                                                 
010900 RUN-FREQUENCY-SERVICE.                                           
011000     CALL WK-FREQ-PROGRAM USING LT-TEXT-AREA                      
011100                                WF-SCORE-RESULT                   
011200                                WF-CALL-RESULT                    
011300         ON EXCEPTION                                             
011400            MOVE 99            TO WF-RETURN-CODE                  
011500     END-CALL                                                     
011600     ADD 1 TO WK-CALL-COUNTER-N.                                  
011700*                                                                 
011800 RUN-LEVENSHTEIN-SERVICE.                                         
011900     CALL WK-LEV-PROGRAM USING LT-TEXT-AREA                       
012000                               WL-SCORE-RESULT                    
012100                               WL-CALL-RESULT                     
012200         ON EXCEPTION                                             
012300            MOVE 99            TO WL-RETURN-CODE                  
012400     END-CALL                                                     
012500     ADD 1 TO WK-CALL-COUNTER-N.                                  
012600*                                                                 
012700 BLEND-EVERY-LANGUAGE.                                            
012800     PERFORM BLEND-ONE-LANGUAGE                                   
012900        VARYING LR-LANG-IDX FROM 1 BY 1                           
013000        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL.                    
013100*                                                                 
013200 BLEND-ONE-LANGUAGE.                                              
013300     SET WK-SUBSCR-N                  TO LR-LANG-IDX              
013400     MOVE LN-LANG-CODE (LR-LANG-IDX)                              
013500                                TO LR-LANG-CODE (LR-LANG-IDX)     
013600     MOVE 'N'                  TO LR-BEST-MATCH-SW (LR-LANG-IDX)  
013700                                                                  
013800     COMPUTE WK-COMBINED-SCORE ROUNDED =                          
013900        (WF-SCORE-VALUE (WK-SUBSCR-N) * WK-FREQ-WEIGHT)           
014000        + (WL-SCORE-VALUE (WK-SUBSCR-N) * WK-LEV-WEIGHT)          
014100                                                                  
014200     MOVE WK-COMBINED-SCORE TO LR-SCORE-VALUE (LR-LANG-IDX).      
014300*                                                                 
014400 FIND-BEST-MATCH.                                                 
014500     SET LR-LANG-IDX TO 1                                         
014600     MOVE LR-SCORE-VALUE (1)          TO WV-BEST-SCORE            
014700     MOVE LN-LANG-CODE (1)            TO LR-BEST-LANG-CODE        
014800                                                                  
014900     PERFORM COMPARE-ONE-LANGUAGE-MAX                             
015000        VARYING LR-LANG-IDX FROM 2 BY 1                           
015100        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL                     
015200                                                                  
015300     PERFORM MARK-BEST-LANGUAGE                                   
015400        VARYING LR-LANG-IDX FROM 1 BY 1                           
015500        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL.                    
015600*                                                                 
015700 COMPARE-ONE-LANGUAGE-MAX.                                        
015800     IF LR-SCORE-VALUE (LR-LANG-IDX) GREATER THAN WV-BEST-SCORE   
015900        MOVE LR-SCORE-VALUE (LR-LANG-IDX)   TO WV-BEST-SCORE      
016000        MOVE LR-LANG-CODE (LR-LANG-IDX)     TO LR-BEST-LANG-CODE  
016100     END-IF.                                                      
016200*                                                                 
016300 MARK-BEST-LANGUAGE.                                              
016400     IF LR-LANG-CODE (LR-LANG-IDX) EQUAL LR-BEST-LANG-CODE        
016500        MOVE 'Y'     TO LR-BEST-MATCH-SW (LR-LANG-IDX)            
016600     END-IF.                                                      
