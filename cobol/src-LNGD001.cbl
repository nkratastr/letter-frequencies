000100 CBL OPT(2)                                                       
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    LNGD001.                                          
000400 AUTHOR.        ALAIMO.                                           
000500 INSTALLATION.  MI2457 DATA CENTER.                               
000600 DATE-WRITTEN.  20/12/87.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      NONE.                                             
000900*---------------------------------------------------------------- 
001000* LNGD001                                                         
001100* **++ programma pilota del pacchetto di riconoscimento lingua.   
001200* Legge un documento da INPUT-TEXT-FILE (righe fino a 200 byte,   
001300* sentinella = due righe vuote consecutive o fine file), lo       
001400* valida con LNGV001 e, se accettato, lo fa passare attraverso    
001500* tutti e sei i motori di punteggio (FREQUENCY, NGRAM, STOPWORD,  
001600* INDEXOFCOINCIDENCE, LEVENSHTEIN, COMBINED), stampando su        
001700* REPORT-FILE una tabella di confidenza per ciascun motore.       
001800*---------------------------------------------------------------- 
001900* CHANGE LOG                                                      
002000*---------------------------------------------------------------- 
002100* DATE     BY   TKT/REQ      DESCRIPTION                          
002200* -------- ---- ------------ ---------------------------------    
002300* 20/12/87 GB   MI2457-011   VERSIONE INIZIALE - SKELETON DRIVER  
002400*                            STANDARD DI REPARTO, GUIDA I 6 MOTORI
002500* 30/03/88 GB   MI2457-028   AGGIUNTA LA SENTINELLA A DUE RIGHE   
002600*                            VUOTE PER CHIUDERE UN DOCUMENTO      
002700* 12/05/90 RT   MI2457-061   FREQUENCY ORDINATA IN MODO CRESCENTE,
002800*                            TUTTI GLI ALTRI MOTORI IN DECRESCENTE
002900* 03/10/95 RT   MI2457-089   AGGIUNTO UPSI-0 PER LA TRACCIA A     
003000*                            VIDEO DEI TOTALI DI LETTURA RIGHE    
003100* 25/11/98 PDM  MI2457-107   Y2K - NESSUN CAMPO DATA, CHIUSO      
003200* 08/09/07 SF   MI2457-121   CORRETTA INTESTAZIONE REPORT PER     
003300*                            STAMPANTI DI REPARTO A 132 COLONNE   
003400*---------------------------------------------------------------- 
003500 ENVIRONMENT DIVISION.                                            
003600*                                                                 
003700 CONFIGURATION SECTION.                                           
003800 SOURCE-COMPUTER.    IBM-370.                                     
003900 OBJECT-COMPUTER.    IBM-370.                                     
004000 SPECIAL-NAMES.                                                   
004100     C01 IS TOP-OF-FORM                                           
004200     CLASS ALPHA-LOWER IS 'a' THRU 'z'                            
004300     UPSI-0 ON  STATUS IS WK-TRACE-SWITCH-ON                      
004400            OFF STATUS IS WK-TRACE-SWITCH-OFF.                    
004500*                                                                 
004600 INPUT-OUTPUT SECTION.                                            
004700 FILE-CONTROL.                                                    
004800     SELECT INPUT-TEXT-FILE           ASSIGN TO INTEXT            
004900                                      FILE STATUS IT-FS.          
005000     SELECT REPORT-FILE               ASSIGN TO LNGRPT            
005100                                      FILE STATUS RP-FS.          
005200**                                                                
005300 DATA DIVISION.                                                   
005400*                                                                 
005500 FILE SECTION.                                                    
005600 FD  INPUT-TEXT-FILE                 RECORDING F.                 
005700 01  IT-TEXT-RECORD                  PIC X(200).                  
005800*                                                                 
005900 FD  REPORT-FILE                     RECORDING F.                 
006000 01  RP-PRINT-RECORD                 PIC X(132).                  
006100**                                                                
006200 WORKING-STORAGE SECTION.                                         
006300*                                                                 
006400 01  WK-LITERALS.                                                 
006500   03  WK-PGM-LNGV         PIC X(8) VALUE 'LNGV001'.              
006600   03  WK-PGM-LNGF         PIC X(8) VALUE 'LNGF001'.              
006700   03  WK-PGM-LNGN         PIC X(8) VALUE 'LNGN001'.              
006800   03  WK-PGM-LNGP         PIC X(8) VALUE 'LNGS001'.              
006900   03  WK-PGM-LNGI         PIC X(8) VALUE 'LNGI001'.              
007000   03  WK-PGM-LNGL         PIC X(8) VALUE 'LNGL001'.              
007100   03  WK-PGM-LNGC         PIC X(8) VALUE 'LNGC001'.              
007200   03  WK-UPPER-ALPHA      PIC X(26) VALUE                        
007300       'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
007400   03  WK-LOWER-ALPHA      PIC X(26) VALUE                        
007500       'abcdefghijklmnopqrstuvwxyz'.                              
007600   03  WK-NEWLINE-CHAR     PIC X(1) VALUE X'0A'.                  
007700   03  FILLER              PIC X(08) VALUE SPACES.                
007800*                                                                 
007900 COPY LNGMLNG.                                                    
008000 COPY LNGMTXT.                                                    
008100 COPY LNGMPRT.                                                    
008200*                                                                 
008300 COPY LNGMSCR REPLACING ==LR-== BY ==WV-==.                       
008400 COPY LNGMSCR REPLACING ==LR-== BY ==WF-==.                       
008500 COPY LNGMSCR REPLACING ==LR-== BY ==WN-==.                       
008600 COPY LNGMSCR REPLACING ==LR-== BY ==WP-==.                       
008700 COPY LNGMSCR REPLACING ==LR-== BY ==WI-==.                       
008800 COPY LNGMSCR REPLACING ==LR-== BY ==WL-==.                       
008900 COPY LNGMSCR REPLACING ==LR-== BY ==WC-==.                       
009000*                                                                 
009100 01  WS-FILE-STATUSES.                                            
009200   03  IT-FS               PIC X(2) VALUE SPACES.                 
009300       88  IT-OK                  VALUE '00'.                     
009400       88  IT-EOF                 VALUE '10'.                     
009500   03  RP-FS               PIC X(2) VALUE SPACES.                 
009600       88  RP-OK                  VALUE '00'.                     
009700   03  FILLER              PIC X(08) VALUE SPACES.                
009800*                                                                 
009900 01  WS-READ-AREA.                                                
010000   03  WK-BLANK-LINE-COUNT PIC 9(2) COMP VALUE ZERO.              
010100   03  WK-BLANK-COUNT-X REDEFINES WK-BLANK-LINE-COUNT             
010200                           PIC X(2).                              
010300   03  WK-LINE-LEN         PIC 9(3) COMP VALUE ZERO.              
010400   03  WK-LINE-LEN-X REDEFINES WK-LINE-LEN                        
010500                           PIC X(2).                              
010600   03  WK-LINE-POS         PIC 9(3) COMP VALUE ZERO.              
010700   03  WV-TRIM-FOUND-SW    PIC X(1) VALUE 'N'.                    
010800       88  TRIM-FOUND-YES         VALUE 'Y'.                      
010900   03  WK-DOC-VALID-SW     PIC X(1) VALUE 'N'.                    
011000       88  DOCUMENT-IS-VALID       VALUE 'Y'.                     
011100   03  FILLER              PIC X(08) VALUE SPACES.                
011200*                                                                 
011300 01  WS-PRINT-AREA.                                               
011400   03  WK-PRINT-ROW OCCURS 5 TIMES                                
011500                    INDEXED BY WK-PRINT-IDX.                      
011600       05  WK-PRINT-LANG-NAME PIC X(13).                          
011700       05  WK-PRINT-LANG-CODE PIC X(7).                           
011800       05  WK-PRINT-SCORE     PIC S9(3)V9(6).                     
011900       05  WK-PRINT-SCORE-X REDEFINES WK-PRINT-SCORE              
012000                           PIC X(9).                              
012100       05  WK-PRINT-BEST-SW   PIC X(1).                           
012200   03  WK-SORT-DIRECTION   PIC X(1) VALUE 'D'.                    
012300       88  SORT-DESCENDING        VALUE 'D'.                      
012400       88  SORT-ASCENDING         VALUE 'A'.                      
012500   03  WK-PASS-IDX         PIC 9(1) COMP VALUE ZERO.              
012600   03  WK-NEXT-IDX         PIC 9(1) COMP VALUE ZERO.              
012700   03  WK-SRC-IDX          PIC 9(1) COMP VALUE ZERO.              
012800   03  FILLER              PIC X(08) VALUE SPACES.                
012900*                                                                 
013000 01  WS-SWAP-HOLD-AREA.                                           
013100   03  WK-SWAP-LANG-NAME   PIC X(13).                             
013200   03  WK-SWAP-LANG-CODE   PIC X(7).                              
013300   03  WK-SWAP-SCORE       PIC S9(3)V9(6).                        
013400   03  WK-SWAP-BEST-SW     PIC X(1).                              
013500   03  FILLER              PIC X(08) VALUE SPACES.                
013600*                                                                 
013700**                                                                
013800 PROCEDURE DIVISION.                                              
013900*                                                                 
014000 MAIN-LINE.                                                       
014100     DISPLAY ' ************** LNGD001 START **************'       
014200                                                                  
014300     PERFORM OPEN-ALL-FILES                                       
014400     PERFORM READ-ONE-DOCUMENT                                    
014500     PERFORM VALIDATE-DOCUMENT                                    
014600                                                                  
014700     IF DOCUMENT-IS-VALID                                         
014800        PERFORM RUN-ALL-METHODS                                   
014900        PERFORM PRINT-ALL-METHOD-BLOCKS                           
015000     ELSE                                                         
015100        PERFORM PRINT-REJECTION-BLOCK                             
015200     END-IF                                                       
015300                                                                  
015400     PERFORM CLOSE-ALL-FILES                                      
015500                                                                  
015600     DISPLAY ' *************** LNGD001 END ***************'       
015700                                                                  
015800     GOBACK.                                                      
015900*                                                                 
016000 OPEN-ALL-FILES.                                                  
016100     OPEN INPUT  INPUT-TEXT-FILE                                  
016200     OPEN OUTPUT REPORT-FILE                                      
016300                                                                  
016400     IF NOT IT-OK                                                 
016500        DISPLAY 'INPUT-TEXT-FILE OPEN ERROR - FS: ' IT-FS         
016600        PERFORM RAISE-ERROR                                       
016700     END-IF                                                       
016800                                                                  
016900     IF NOT RP-OK                                                 
017000        DISPLAY 'REPORT-FILE OPEN ERROR - FS: ' RP-FS             
017100        PERFORM RAISE-ERROR                                       
017200     END-IF.                                                      
017300*                                                                 
017400 CLOSE-ALL-FILES.                                                 
017500     CLOSE INPUT-TEXT-FILE                                        
017600     CLOSE REPORT-FILE.                                           
017700*                                                                 
017800 READ-ONE-DOCUMENT.                                               
017900     MOVE SPACES                      TO LT-DOCUMENT-TEXT         
018000     MOVE ZERO                        TO LT-DOCUMENT-LENGTH       
018100     MOVE ZERO                        TO WK-BLANK-LINE-COUNT      
018200                                                                  
018300     PERFORM READ-INPUT-RECORD                                    
018400                                                                  
018500     PERFORM APPEND-ONE-LINE                                      
018600        UNTIL IT-EOF OR WK-BLANK-LINE-COUNT > 1.                  
018700*                                                                 
018800 READ-INPUT-RECORD.                                               
018900     READ INPUT-TEXT-FILE                                         
019000                                                                  
019100     IF NOT IT-OK AND NOT IT-EOF                                  
019200        DISPLAY 'INPUT-TEXT-FILE READ ERROR - FS: ' IT-FS         
019300        PERFORM RAISE-ERROR                                       
019400     END-IF.                                                      
019500*                                                                 
019600 APPEND-ONE-LINE.                                                 
019700     IF IT-TEXT-RECORD EQUAL SPACES                               
019800        ADD 1                         TO WK-BLANK-LINE-COUNT      
019900     ELSE                                                         
020000        MOVE ZERO                     TO WK-BLANK-LINE-COUNT      
020100        PERFORM APPEND-LINE-TO-DOCUMENT                           
020200     END-IF                                                       
020300                                                                  
020400     PERFORM READ-INPUT-RECORD.                                   
020500*                                                                 
020600 APPEND-LINE-TO-DOCUMENT.                                         
020700     INSPECT IT-TEXT-RECORD                                       
020800        CONVERTING WK-UPPER-ALPHA TO WK-LOWER-ALPHA               
020900                                                                  
021000     MOVE ZERO                        TO WK-LINE-LEN              
021100     MOVE 'N'                         TO WV-TRIM-FOUND-SW         
021200                                                                  
021300     PERFORM CHECK-ONE-LINE-TRIM-POS                              
021400        VARYING WK-LINE-POS FROM 200 BY -1                        
021500        UNTIL WK-LINE-POS LESS THAN 1 OR TRIM-FOUND-YES           
021600                                                                  
021700     IF WK-LINE-LEN GREATER THAN ZERO                             
021800           AND (LT-DOCUMENT-LENGTH + WK-LINE-LEN) LESS THAN 4096  
021900        MOVE IT-TEXT-RECORD (1:WK-LINE-LEN)                       
022000             TO LT-DOCUMENT-TEXT                                  
022100                  (LT-DOCUMENT-LENGTH + 1:WK-LINE-LEN)            
022200        ADD WK-LINE-LEN               TO LT-DOCUMENT-LENGTH       
022300     END-IF                                                       
022400                                                                  
022500     IF LT-DOCUMENT-LENGTH LESS THAN 4096                         
022600        ADD 1                         TO LT-DOCUMENT-LENGTH       
022700        MOVE WK-NEWLINE-CHAR                                      
022800             TO LT-DOCUMENT-TEXT (LT-DOCUMENT-LENGTH:1)           
022900     END-IF.                                                      
023000*                                                                 
023100 CHECK-ONE-LINE-TRIM-POS.                                         
023200     IF IT-TEXT-RECORD (WK-LINE-POS:1) NOT EQUAL SPACE            
023300        MOVE WK-LINE-POS              TO WK-LINE-LEN              
023400        SET TRIM-FOUND-YES            TO TRUE                     
023500     END-IF.                                                      
023600*                                                                 
023700 VALIDATE-DOCUMENT.                                               
023800     MOVE 'N'                         TO WK-DOC-VALID-SW          
023900                                                                  
024000     CALL WK-PGM-LNGV USING LT-TEXT-AREA WV-CALL-RESULT           
024100         ON EXCEPTION                                             
024200            DISPLAY 'CALL EXCEPTION WHEN CALLING ' WK-PGM-LNGV    
024300            PERFORM RAISE-ERROR                                   
024400     END-CALL                                                     
024500                                                                  
024600     IF LT-DOCUMENT-VALID                                         
024700        MOVE 'Y'                      TO WK-DOC-VALID-SW          
024800     END-IF.                                                      
024900*                                                                 
025000 RUN-ALL-METHODS.                                                 
025100     CALL WK-PGM-LNGF USING LT-TEXT-AREA                          
025200                            WF-SCORE-RESULT WF-CALL-RESULT        
025300         ON EXCEPTION PERFORM RAISE-CALL-ERROR                    
025400     END-CALL                                                     
025500                                                                  
025600     CALL WK-PGM-LNGN USING LT-TEXT-AREA                          
025700                            WN-SCORE-RESULT WN-CALL-RESULT        
025800         ON EXCEPTION PERFORM RAISE-CALL-ERROR                    
025900     END-CALL                                                     
026000                                                                  
026100     CALL WK-PGM-LNGP USING LT-TEXT-AREA                          
026200                            WP-SCORE-RESULT WP-CALL-RESULT        
026300         ON EXCEPTION PERFORM RAISE-CALL-ERROR                    
026400     END-CALL                                                     
026500                                                                  
026600     CALL WK-PGM-LNGI USING LT-TEXT-AREA                          
026700                            WI-SCORE-RESULT WI-CALL-RESULT        
026800         ON EXCEPTION PERFORM RAISE-CALL-ERROR                    
026900     END-CALL                                                     
027000                                                                  
027100     CALL WK-PGM-LNGL USING LT-TEXT-AREA                          
027200                            WL-SCORE-RESULT WL-CALL-RESULT        
027300         ON EXCEPTION PERFORM RAISE-CALL-ERROR                    
027400     END-CALL                                                     
027500                                                                  
027600     CALL WK-PGM-LNGC USING LT-TEXT-AREA                          
027700                            WC-SCORE-RESULT WC-CALL-RESULT        
027800         ON EXCEPTION PERFORM RAISE-CALL-ERROR                    
027900     END-CALL.                                                    
028000*                                                                 
028100 PRINT-ALL-METHOD-BLOCKS.                                         
028200     MOVE 'LANGUAGE DETECTION REPORT'   TO LQ-BN-TEXT             
028300     WRITE RP-PRINT-RECORD FROM LQ-BANNER-LINE                    
028400        AFTER ADVANCING TOP-OF-FORM                               
028500                                                                  
028600     SET SORT-ASCENDING                TO TRUE                    
028700     PERFORM LOAD-PRINT-AREA-FREQ                                 
028800     PERFORM SORT-PRINT-AREA                                      
028900     PERFORM WRITE-METHOD-BLOCK                                   
029000                                                                  
029100     SET SORT-DESCENDING                TO TRUE                   
029200     PERFORM LOAD-PRINT-AREA-NGRAM                                
029300     PERFORM SORT-PRINT-AREA                                      
029400     PERFORM WRITE-METHOD-BLOCK                                   
029500                                                                  
029600     PERFORM LOAD-PRINT-AREA-STOPWORD                             
029700     PERFORM SORT-PRINT-AREA                                      
029800     PERFORM WRITE-METHOD-BLOCK                                   
029900                                                                  
030000     PERFORM LOAD-PRINT-AREA-IOC                                  
030100     PERFORM SORT-PRINT-AREA                                      
030200     PERFORM WRITE-METHOD-BLOCK                                   
030300                                                                  
030400     PERFORM LOAD-PRINT-AREA-LEV                                  
030500     PERFORM SORT-PRINT-AREA                                      
030600     PERFORM WRITE-METHOD-BLOCK                                   
030700                                                                  
030800     PERFORM LOAD-PRINT-AREA-COMBINED                             
030900     PERFORM SORT-PRINT-AREA                                      
031000     PERFORM WRITE-METHOD-BLOCK                                   
031100                                                                  
031200     IF WK-TRACE-SWITCH-ON                                        
031300        DISPLAY 'LNGD001 - RIGHE LETTE, DOCUMENTO LUNGHEZZA: '    
031400                LT-DOCUMENT-LENGTH                                
031500     END-IF.                                                      
031600*                                                                 
031700 LOAD-PRINT-AREA-FREQ.                                            
031800     MOVE 'FREQUENCY'           TO LQ-MH-METHOD-NAME              
031900     PERFORM LOAD-ONE-ROW-FREQ                                    
032000        VARYING WK-SRC-IDX FROM 1 BY 1                            
032100        UNTIL WK-SRC-IDX > LN-LANGUAGE-TOTAL.                     
032200*                                                                 
032300 LOAD-ONE-ROW-FREQ.                                               
032400     SET WK-PRINT-IDX TO WK-SRC-IDX                               
032500     MOVE LN-LANG-DISPLAY (WK-SRC-IDX)                            
032600                    TO WK-PRINT-LANG-NAME (WK-PRINT-IDX)          
032700     MOVE WF-LANG-CODE (WK-SRC-IDX)                               
032800                    TO WK-PRINT-LANG-CODE (WK-PRINT-IDX)          
032900     MOVE WF-SCORE-VALUE (WK-SRC-IDX)                             
033000                    TO WK-PRINT-SCORE (WK-PRINT-IDX)              
033100     MOVE WF-BEST-MATCH-SW (WK-SRC-IDX)                           
033200                    TO WK-PRINT-BEST-SW (WK-PRINT-IDX).           
033300*                                                                 
033400 LOAD-PRINT-AREA-NGRAM.                                           
033500     MOVE 'NGRAM'                TO LQ-MH-METHOD-NAME             
033600     PERFORM LOAD-ONE-ROW-NGRAM                                   
033700        VARYING WK-SRC-IDX FROM 1 BY 1                            
033800        UNTIL WK-SRC-IDX > LN-LANGUAGE-TOTAL.                     
033900*                                                                 
034000 LOAD-ONE-ROW-NGRAM.                                              
034100     SET WK-PRINT-IDX TO WK-SRC-IDX                               
034200     MOVE LN-LANG-DISPLAY (WK-SRC-IDX)                            
034300                    TO WK-PRINT-LANG-NAME (WK-PRINT-IDX)          
034400     MOVE WN-LANG-CODE (WK-SRC-IDX)                               
034500                    TO WK-PRINT-LANG-CODE (WK-PRINT-IDX)          
034600     MOVE WN-SCORE-VALUE (WK-SRC-IDX)                             
034700                    TO WK-PRINT-SCORE (WK-PRINT-IDX)              
034800     MOVE WN-BEST-MATCH-SW (WK-SRC-IDX)                           
034900                    TO WK-PRINT-BEST-SW (WK-PRINT-IDX).           
035000*                                                                 
035100 LOAD-PRINT-AREA-STOPWORD.                                        
035200     MOVE 'STOPWORD'             TO LQ-MH-METHOD-NAME             
035300     PERFORM LOAD-ONE-ROW-STOPWORD                                
035400        VARYING WK-SRC-IDX FROM 1 BY 1                            
035500        UNTIL WK-SRC-IDX > LN-LANGUAGE-TOTAL.                     
035600*                                                                 
035700 LOAD-ONE-ROW-STOPWORD.                                           
035800     SET WK-PRINT-IDX TO WK-SRC-IDX                               
035900     MOVE LN-LANG-DISPLAY (WK-SRC-IDX)                            
036000                    TO WK-PRINT-LANG-NAME (WK-PRINT-IDX)          
036100     MOVE WP-LANG-CODE (WK-SRC-IDX)                               
036200                    TO WK-PRINT-LANG-CODE (WK-PRINT-IDX)          
036300     MOVE WP-SCORE-VALUE (WK-SRC-IDX)                             
036400                    TO WK-PRINT-SCORE (WK-PRINT-IDX)              
036500     MOVE WP-BEST-MATCH-SW (WK-SRC-IDX)                           
036600                    TO WK-PRINT-BEST-SW (WK-PRINT-IDX).           
036700*                                                                 
036800 LOAD-PRINT-AREA-IOC.                                             
036900     MOVE 'INDEXOFCOINCIDENCE'   TO LQ-MH-METHOD-NAME             
037000     PERFORM LOAD-ONE-ROW-IOC                                     
037100        VARYING WK-SRC-IDX FROM 1 BY 1                            
037200        UNTIL WK-SRC-IDX > LN-LANGUAGE-TOTAL.                     
037300*                                                                 
037400 LOAD-ONE-ROW-IOC.                                                
037500     SET WK-PRINT-IDX TO WK-SRC-IDX                               
037600     MOVE LN-LANG-DISPLAY (WK-SRC-IDX)                            
037700                    TO WK-PRINT-LANG-NAME (WK-PRINT-IDX)          
037800     MOVE WI-LANG-CODE (WK-SRC-IDX)                               
037900                    TO WK-PRINT-LANG-CODE (WK-PRINT-IDX)          
038000     MOVE WI-SCORE-VALUE (WK-SRC-IDX)                             
038100                    TO WK-PRINT-SCORE (WK-PRINT-IDX)              
038200     MOVE WI-BEST-MATCH-SW (WK-SRC-IDX)                           
038300                    TO WK-PRINT-BEST-SW (WK-PRINT-IDX).           
038400*                                                                 
038500 LOAD-PRINT-AREA-LEV.                                             
038600     MOVE 'LEVENSHTEIN'          TO LQ-MH-METHOD-NAME             
038700     PERFORM LOAD-ONE-ROW-LEV                                     
038800        VARYING WK-SRC-IDX FROM 1 BY 1                            
038900        UNTIL WK-SRC-IDX > LN-LANGUAGE-TOTAL.                     
039000*                                                                 
039100 LOAD-ONE-ROW-LEV.                                                
039200     SET WK-PRINT-IDX TO WK-SRC-IDX                               
039300     MOVE LN-LANG-DISPLAY (WK-SRC-IDX)                            
039400                    TO WK-PRINT-LANG-NAME (WK-PRINT-IDX)          
039500     MOVE WL-LANG-CODE (WK-SRC-IDX)                               
039600                    TO WK-PRINT-LANG-CODE (WK-PRINT-IDX)          
039700     MOVE WL-SCORE-VALUE (WK-SRC-IDX)                             
039800                    TO WK-PRINT-SCORE (WK-PRINT-IDX)              
039900     MOVE WL-BEST-MATCH-SW (WK-SRC-IDX)                           
040000                    TO WK-PRINT-BEST-SW (WK-PRINT-IDX).           
040100*                                                                 
040200 LOAD-PRINT-AREA-COMBINED.                                        
040300     MOVE 'COMBINED'              TO LQ-MH-METHOD-NAME            
040400     PERFORM LOAD-ONE-ROW-COMBINED                                
040500        VARYING WK-SRC-IDX FROM 1 BY 1                            
040600        UNTIL WK-SRC-IDX > LN-LANGUAGE-TOTAL.                     
040700*                                                                 
040800 LOAD-ONE-ROW-COMBINED.                                           
040900     SET WK-PRINT-IDX TO WK-SRC-IDX                               
041000     MOVE LN-LANG-DISPLAY (WK-SRC-IDX)                            
041100                    TO WK-PRINT-LANG-NAME (WK-PRINT-IDX)          
041200     MOVE WC-LANG-CODE (WK-SRC-IDX)                               
041300                    TO WK-PRINT-LANG-CODE (WK-PRINT-IDX)          
041400     MOVE WC-SCORE-VALUE (WK-SRC-IDX)                             
041500                    TO WK-PRINT-SCORE (WK-PRINT-IDX)              
041600     MOVE WC-BEST-MATCH-SW (WK-SRC-IDX)                           
041700                    TO WK-PRINT-BEST-SW (WK-PRINT-IDX).           
041800*                                                                 
041900 SORT-PRINT-AREA.                                                 
042000     PERFORM SORT-ONE-PASS                                        
042100        VARYING WK-PASS-IDX FROM 1 BY 1                           
042200        UNTIL WK-PASS-IDX > 4.                                    
042300*                                                                 
042400 SORT-ONE-PASS.                                                   
042500     PERFORM SORT-ONE-COMPARE                                     
042600        VARYING WK-PRINT-IDX FROM 1 BY 1                          
042700        UNTIL WK-PRINT-IDX > 4.                                   
042800*                                                                 
042900 SORT-ONE-COMPARE.                                                
043000     SET WK-NEXT-IDX TO WK-PRINT-IDX                              
043100     SET WK-NEXT-IDX UP BY 1                                      
043200                                                                  
043300     EVALUATE TRUE                                                
043400        WHEN SORT-DESCENDING                                      
043500           IF WK-PRINT-SCORE (WK-PRINT-IDX) LESS THAN             
043600                 WK-PRINT-SCORE (WK-NEXT-IDX)                     
043700              PERFORM SWAP-PRINT-ROWS                             
043800           END-IF                                                 
043900        WHEN SORT-ASCENDING                                       
044000           IF WK-PRINT-SCORE (WK-PRINT-IDX) GREATER THAN          
044100                 WK-PRINT-SCORE (WK-NEXT-IDX)                     
044200              PERFORM SWAP-PRINT-ROWS                             
044300           END-IF                                                 
044400     END-EVALUATE.                                                
044500*                                                                 
044600 SWAP-PRINT-ROWS.                                                 
044700     MOVE WK-PRINT-LANG-NAME (WK-PRINT-IDX) TO WK-SWAP-LANG-NAME  
044800     MOVE WK-PRINT-LANG-CODE (WK-PRINT-IDX) TO WK-SWAP-LANG-CODE  
044900     MOVE WK-PRINT-SCORE     (WK-PRINT-IDX) TO WK-SWAP-SCORE      
045000     MOVE WK-PRINT-BEST-SW   (WK-PRINT-IDX) TO WK-SWAP-BEST-SW    
045100                                                                  
045200     MOVE WK-PRINT-LANG-NAME (WK-NEXT-IDX)                        
045300                         TO WK-PRINT-LANG-NAME (WK-PRINT-IDX)     
045400     MOVE WK-PRINT-LANG-CODE (WK-NEXT-IDX)                        
045500                         TO WK-PRINT-LANG-CODE (WK-PRINT-IDX)     
045600     MOVE WK-PRINT-SCORE     (WK-NEXT-IDX)                        
045700                         TO WK-PRINT-SCORE     (WK-PRINT-IDX)     
045800     MOVE WK-PRINT-BEST-SW   (WK-NEXT-IDX)                        
045900                         TO WK-PRINT-BEST-SW   (WK-PRINT-IDX)     
046000                                                                  
046100     MOVE WK-SWAP-LANG-NAME TO WK-PRINT-LANG-NAME (WK-NEXT-IDX)   
046200     MOVE WK-SWAP-LANG-CODE TO WK-PRINT-LANG-CODE (WK-NEXT-IDX)   
046300     MOVE WK-SWAP-SCORE     TO WK-PRINT-SCORE     (WK-NEXT-IDX)   
046400     MOVE WK-SWAP-BEST-SW   TO WK-PRINT-BEST-SW   (WK-NEXT-IDX).  
046500*                                                                 
046600 WRITE-METHOD-BLOCK.                                              
046700     WRITE RP-PRINT-RECORD FROM LQ-METHOD-HEADING-LINE            
046800        AFTER ADVANCING 2 LINES                                   
046900                                                                  
047000     PERFORM WRITE-ONE-PRINT-ROW                                  
047100        VARYING WK-PRINT-IDX FROM 1 BY 1                          
047200        UNTIL WK-PRINT-IDX > 5.                                   
047300*                                                                 
047400 WRITE-ONE-PRINT-ROW.                                             
047500     MOVE WK-PRINT-LANG-NAME (WK-PRINT-IDX) TO LQ-MB-LANGUAGE     
047600     COMPUTE LQ-MB-CONFIDENCE ROUNDED =                           
047700        WK-PRINT-SCORE (WK-PRINT-IDX) * 100                       
047800                                                                  
047900     IF WK-PRINT-BEST-SW (WK-PRINT-IDX) EQUAL 'Y'                 
048000        MOVE ' (Best Match)'    TO LQ-MB-BEST-MARK                
048100     ELSE                                                         
048200        MOVE SPACES             TO LQ-MB-BEST-MARK                
048300     END-IF                                                       
048400                                                                  
048500     WRITE RP-PRINT-RECORD FROM LQ-METHOD-BLOCK-LINE              
048600        AFTER ADVANCING 1 LINES.                                  
048700*                                                                 
048800 PRINT-REJECTION-BLOCK.                                           
048900     MOVE LT-REJECT-MESSAGE           TO LQ-BN-TEXT               
049000     WRITE RP-PRINT-RECORD FROM LQ-BANNER-LINE                    
049100        AFTER ADVANCING TOP-OF-FORM.                              
049200*                                                                 
049300 RAISE-CALL-ERROR.                                                
049400     DISPLAY 'CALL EXCEPTION IN RUN-ALL-METHODS'                  
049500     PERFORM RAISE-ERROR.                                         
049600*                                                                 
049700 RAISE-ERROR.                                                     
049800     MOVE 8                           TO RETURN-CODE              
049900     GOBACK.                                                      
