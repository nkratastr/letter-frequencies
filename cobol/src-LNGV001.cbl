000100 CBL OPT(2)                                                       
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    LNGV001.                                          
000400 AUTHOR.        BELLINI.                                          
000500 INSTALLATION.  MI2457 DATA CENTER.                               
000600 DATE-WRITTEN.  05/12/87.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      NONE.                                             
000900*---------------------------------------------------------------- 
001000* LNGV001                                                         
001100* **++ programma per la validazione del testo in ingresso         
001200* prima di avviare i motori di riconoscimento lingua.             
001300*---------------------------------------------------------------- 
001400* CHANGE LOG                                                      
001500*---------------------------------------------------------------- 
001600* DATE     BY   TKT/REQ      DESCRIPTION                          
001700* -------- ---- ------------ ---------------------------------    
001800* 05/12/87 GB   MI2457-014   VERSIONE INIZIALE - TESTO VUOTO E    
001900*                            TESTO SENZA LETTERE VENGONO RESPINTI 
002000* 11/03/88 GB   MI2457-031   CORRETTO IL TEST SULLA LUNGHEZZA A   
002100*                            ZERO QUANDO IL BUFFER E' TUTTO SPAZI 
002200* 22/09/90 RT   MI2457-058   MESSAGGI DI RIFIUTO DISTINTI PER     
002300*                            TESTO VUOTO E TESTO SENZA LETTERE    
002400* 14/02/93 RT   MI2457-077   STANDARDIZZATA LA FAMIGLIA DI RITORNO
002500*                            SU LR-CALL-RESULT PER TUTTI I SERVIZI
002600* 19/11/98 PDM  MI2457-102   Y2K - NESSUN CAMPO DATA IN QUESTO    
002700*                            PROGRAMMA, VERIFICATO E CHIUSO       
002800* 06/06/01 PDM  MI2457-119   RIVISTI I COMMENTI DI TESTATA        
002900*---------------------------------------------------------------- 
003000 ENVIRONMENT DIVISION.                                            
003100*                                                                 
003200 CONFIGURATION SECTION.                                           
003300 SOURCE-COMPUTER.    IBM-370.                                     
003400 OBJECT-COMPUTER.    IBM-370.                                     
003500 SPECIAL-NAMES.                                                   
003600     CLASS ALPHA-LOWER IS 'a' THRU 'z'.                           
003700*                                                                 
003800 INPUT-OUTPUT SECTION.                                            
003900 FILE-CONTROL.                                                    
004000**                                                                
004100 DATA DIVISION.                                                   
004200**                                                                
004300 FILE SECTION.                                                    
004400**                                                                
004500 WORKING-STORAGE SECTION.                                         
004600*                                                                 
004700 01  WK-LITERALS.                                                 
004800   03  WK-MSG-EMPTY        PIC X(40) VALUE                        
004900       'Text cannot be empty'.                                    
005000   03  WK-MSG-NO-LETTERS   PIC X(40) VALUE                        
005100       'Text must contain at least one letter'.                   
005200   03  FILLER              PIC X(08) VALUE SPACES.                
005300*                                                                 
005400 01  LS-SCAN-AREA.                                                
005500   03  WV-CHAR-IDX-N       PIC 9(4) COMP VALUE ZERO.              
005600   03  WV-CHAR-IDX-X REDEFINES WV-CHAR-IDX-N                      
005700                           PIC X(2).                              
005800   03  WV-TRIM-LEN         PIC 9(4) COMP VALUE ZERO.              
005900   03  WV-NONBLANK-FOUND   PIC X(1) VALUE 'N'.                    
006000       88  NONBLANK-WAS-FOUND     VALUE 'Y'.                      
006100   03  WV-ALPHA-FOUND      PIC X(1) VALUE 'N'.                    
006200       88  ALPHA-WAS-FOUND        VALUE 'Y'.                      
006300   03  FILLER              PIC X(08) VALUE SPACES.                
006400*                                                                 
006500 01  WK-REJECT-CODE-AREA.                                         
006600   03  WK-REJECT-CODE      PIC 9(2) COMP VALUE ZERO.              
006700       88  REJECT-CODE-NONE          VALUE 0.                     
006800       88  REJECT-CODE-EMPTY         VALUE 1.                     
006900       88  REJECT-CODE-NO-LETTERS    VALUE 2.                     
007000   03  WK-REJECT-CODE-X REDEFINES WK-REJECT-CODE                  
007100                           PIC X(2).                              
007200   03  FILLER              PIC X(08) VALUE SPACES.                
007300*                                                                 
007400 LINKAGE SECTION.                                                 
007500 COPY LNGMTXT.                                                    
007600 COPY LNGMSCR.                                                    
007700*                                                                 
007800 01  LD-TEXT-TABLE REDEFINES LT-TEXT-AREA.                        
007900   03  LD-DOC-CHAR OCCURS 4096 TIMES                              
008000                    INDEXED BY LD-CHAR-IDX                        
008100                           PIC X(1).                              
008200   03  FILLER              PIC X(4525).                           
008300*                                                                 
008400**                                                                
008500 PROCEDURE DIVISION USING LT-TEXT-AREA                            
008600                          LR-CALL-RESULT.                         
008700*                                                                 
008800 BEGIN.                                                           
008900     MOVE ZERO                        TO LR-RETURN-CODE           
009000     MOVE SPACES                      TO LR-DESCRIPTION           
009100     SET REJECT-CODE-NONE             TO TRUE                     
009200     SET LT-DOCUMENT-REJECTED         TO TRUE                     
009300     MOVE SPACES                      TO LT-REJECT-MESSAGE        
009400                                                                  
009500     PERFORM CHECK-FOR-NONBLANK-TEXT                              
009600     PERFORM CHECK-FOR-ALPHA-TEXT                                 
009700                                                                  
009800     EVALUATE TRUE                                                
009900        WHEN NOT NONBLANK-WAS-FOUND                               
010000           SET REJECT-CODE-EMPTY       TO TRUE                    
010100           MOVE WK-MSG-EMPTY           TO LT-REJECT-MESSAGE       
010200        WHEN NOT ALPHA-WAS-FOUND                                  
010300           SET REJECT-CODE-NO-LETTERS  TO TRUE                    
010400           MOVE WK-MSG-NO-LETTERS      TO LT-REJECT-MESSAGE       
010500        WHEN OTHER                                                
010600           SET LT-DOCUMENT-VALID       TO TRUE                    
010700     END-EVALUATE                                                 
010800                                                                  
010900     MOVE 'LNGV001 VALIDATION COMPLETE' TO LR-DESCRIPTION         
011000                                                                  
011100     GOBACK.                                                      
011200*                                                                 
011300 CHECK-FOR-NONBLANK-TEXT.                                         
011400     MOVE 'N'                         TO WV-NONBLANK-FOUND        
011500     IF LT-DOCUMENT-LENGTH NOT GREATER THAN ZERO                  
011600        GO TO CHECK-FOR-NONBLANK-TEXT-EXIT                        
011700     END-IF                                                       
011800                                                                  
011900     PERFORM CHECK-ONE-CHAR-NONBLANK                              
012000        VARYING WV-CHAR-IDX-N FROM 1 BY 1                         
012100        UNTIL WV-CHAR-IDX-N > LT-DOCUMENT-LENGTH                  
012200           OR NONBLANK-WAS-FOUND.                                 
012300*                                                                 
012400 CHECK-FOR-NONBLANK-TEXT-EXIT.                                    
012500     EXIT.                                                        
012600*                                                                 
012700 CHECK-ONE-CHAR-NONBLANK.                                         
012800     IF LD-DOC-CHAR (WV-CHAR-IDX-N) NOT EQUAL SPACE               
012900        MOVE 'Y'                      TO WV-NONBLANK-FOUND        
013000     END-IF.                                                      
013100*                                                                 
013200 CHECK-FOR-ALPHA-TEXT.                                            
013300     MOVE 'N'                         TO WV-ALPHA-FOUND           
013400     IF LT-DOCUMENT-LENGTH NOT GREATER THAN ZERO                  
013500        GO TO CHECK-FOR-ALPHA-TEXT-EXIT                           
013600     END-IF                                                       
013700                                                                  
013800     PERFORM CHECK-ONE-CHAR-ALPHA                                 
013900        VARYING WV-CHAR-IDX-N FROM 1 BY 1                         
014000        UNTIL WV-CHAR-IDX-N > LT-DOCUMENT-LENGTH                  
014100           OR ALPHA-WAS-FOUND.                                    
014200*                                                                 
014300 CHECK-FOR-ALPHA-TEXT-EXIT.                                       
014400     EXIT.                                                        
014500*                                                                 
014600 CHECK-ONE-CHAR-ALPHA.                                            
014700     IF LD-DOC-CHAR (WV-CHAR-IDX-N) ALPHA-LOWER                   
014800        MOVE 'Y'                      TO WV-ALPHA-FOUND           
014900     END-IF.                                                      
