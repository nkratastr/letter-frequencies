000100 CBL OPT(2)                                                       
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    LNGS001.                                          
000400 AUTHOR.        GAROFALO.                                         
000500 INSTALLATION.  MI2457 DATA CENTER.                               
000600 DATE-WRITTEN.  14/03/88.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      NONE.                                             
000900*---------------------------------------------------------------- 
001000* LNGS001                                                         
001100* **++ servizio di analisi per parole comuni: spezza il testo     
001200* in parole (separatore = qualunque carattere non alfabetico)     
001300* e conta quante parole di lunghezza >= 2 compaiono nell'elenco   
001400* di parole comuni di ciascuna lingua (LNGMSTP, 30 PER LINGUA).   
001500* UNA PAROLA PUO' APPARTENERE A PIU' DI UNA LINGUA.               
001600*---------------------------------------------------------------- 
001700* CHANGE LOG                                                      
001800*---------------------------------------------------------------- 
001900* DATE     BY   TKT/REQ      DESCRIPTION                          
002000* -------- ---- ------------ ---------------------------------    
002100* 14/03/88 GB   MI2457-018   VERSIONE INIZIALE - TOKENIZZATORE E  
002200*                            CONFRONTO CONTRO ELENCO PAROLE COMUNI
002300* 09/09/90 RT   MI2457-059   SE NESSUNA PAROLA TROVA MATCH        
002400*                            OGNI LINGUA RICEVE 0,2 ANZICHE' ZERO 
002500* 26/11/98 PDM  MI2457-106   Y2K - NESSUN CAMPO DATA, CHIUSO      
002600* 17/04/07 SF   MI2457-120   AGGIORNATO IL PUNTEGGIO DI NON-MATCH 
002700*                            SU RICHIESTA DELL'UFFICIO METODI     
002800*---------------------------------------------------------------- 
002900 ENVIRONMENT DIVISION.                                            
003000*                                                                 
003100 CONFIGURATION SECTION.                                           
003200 SOURCE-COMPUTER.    IBM-370.                                     
003300 OBJECT-COMPUTER.    IBM-370.                                     
003400 SPECIAL-NAMES.                                                   
003500     CLASS ALPHA-LOWER IS 'a' THRU 'z'.                           
003600*                                                                 
003700 INPUT-OUTPUT SECTION.                                            
003800 FILE-CONTROL.                                                    
003900**                                                                
004000 DATA DIVISION.                                                   
004100**                                                                
004200 FILE SECTION.                                                    
004300**                                                                
004400 WORKING-STORAGE SECTION.                                         
004500*                                                                 
004600 01  WK-LITERALS.                                                 
004700   03  WK-METHOD-NAME      PIC X(20) VALUE 'STOPWORD'.            
004800   03  WK-NO-MATCH-SCORE   PIC S9(1)V9(4) VALUE +0.2.             
004900   03  FILLER              PIC X(08) VALUE SPACES.                
005000*                                                                 
005100 COPY LNGMLNG.                                                    
005200 COPY LNGMSTP.                                                    
005300*                                                                 
005400 01  WK-WORD-BUILD.                                               
005500   03  WK-WORD-BUFFER      PIC X(30) VALUE SPACES.                
005600   03  WK-WORD-LEN         PIC 9(2) COMP VALUE ZERO.              
005700   03  WK-WORD-10          PIC X(10) VALUE SPACES.                
005800   03  FILLER              PIC X(08) VALUE SPACES.                
005900*                                                                 
006000 01  WK-MATCH-COUNTS.                                             
006100   03  WK-LANG-MATCH OCCURS 5 TIMES                               
006200                    INDEXED BY WK-MATCH-IDX                       
006300                           PIC 9(5) COMP.                         
006400   03  WK-MAX-COUNT        PIC 9(5) COMP VALUE ZERO.              
006500   03  WK-MAX-COUNT-X REDEFINES WK-MAX-COUNT                      
006600                           PIC X(5).                              
006700   03  FILLER              PIC X(08) VALUE SPACES.                
006800*                                                                 
006900 01  WS-SCAN-AREA.                                                
007000   03  WV-CHAR-IDX-N       PIC 9(4) COMP VALUE ZERO.              
007100   03  WV-CHAR-IDX-X REDEFINES WV-CHAR-IDX-N                      
007200                           PIC X(2).                              
007300   03  WV-WORD-IDX         PIC 9(4) COMP VALUE ZERO.              
007400   03  WV-WORD-IDX-X REDEFINES WV-WORD-IDX                        
007500                           PIC X(4).                              
007600   03  WV-SUBIDX           PIC 9(4) COMP VALUE ZERO.              
007700   03  WV-LANG-START       PIC 9(4) COMP VALUE ZERO.              
007800   03  WV-LANG-END         PIC 9(4) COMP VALUE ZERO.              
007900   03  WV-WORD-FOUND-SW    PIC X(1) VALUE 'N'.                    
008000       88  WORD-WAS-FOUND         VALUE 'Y'.                      
008100   03  WV-BEST-SCORE       PIC S9(3)V9(6) VALUE ZERO.             
008200   03  FILLER              PIC X(08) VALUE SPACES.                
008300*                                                                 
008400 LINKAGE SECTION.                                                 
008500 COPY LNGMTXT.                                                    
008600 COPY LNGMSCR.                                                    
008700*                                                                 
008800 01  LD-TEXT-TABLE REDEFINES LT-TEXT-AREA.                        
008900   03  LD-DOC-CHAR OCCURS 4096 TIMES                              
009000                    INDEXED BY LD-CHAR-IDX                        
009100                           PIC X(1).                              
009200   03  FILLER              PIC X(4525).                           
009300*                                                                 
009400**                                                                
009500 PROCEDURE DIVISION USING LT-TEXT-AREA                            
009600                          LR-SCORE-RESULT                         
009700                          LR-CALL-RESULT.                         
009800*                                                                 
009900 BEGIN.                                                           
010000     MOVE ZERO                        TO LR-RETURN-CODE           
010100     MOVE SPACES                      TO LR-DESCRIPTION           
010200     MOVE WK-METHOD-NAME               TO LR-METHOD-NAME          
010300     MOVE SPACES                      TO LR-BEST-LANG-CODE        
010400                                                                  
010500     PERFORM TOKENIZE-DOCUMENT                                    
010600     PERFORM COUNT-MATCHES-EVERY-WORD                             
010700     PERFORM SCORE-EVERY-LANGUAGE                                 
010800     PERFORM FIND-BEST-MATCH                                      
010900                                                                  
011000     MOVE 'LNGS001 SCORING COMPLETE'   TO LR-DESCRIPTION          
011100                                                                  
011200     GOBACK.                                                      
011300*                                                                 
011400 TOKENIZE-DOCUMENT.                                               
011500     MOVE ZERO                        TO LT-WORD-TOTAL            
011600     MOVE SPACES                      TO WK-WORD-BUFFER           
011700     MOVE ZERO                        TO WK-WORD-LEN              
011800                                                                  
011900     IF LT-DOCUMENT-LENGTH NOT GREATER THAN ZERO                  
012000        GO TO TOKENIZE-DOCUMENT-EXIT                              
012100     END-IF                                                       
012200                                                                  
012300     PERFORM TOKENIZE-ONE-CHAR                                    
012400        VARYING WV-CHAR-IDX-N FROM 1 BY 1                         
012500        UNTIL WV-CHAR-IDX-N > LT-DOCUMENT-LENGTH                  
012600                                                                  
012700     PERFORM FLUSH-CURRENT-WORD.                                  
012800*                                                                 
012900 TOKENIZE-DOCUMENT-EXIT.                                          
013000     EXIT.                                                        
013100*                                                                 
013200 TOKENIZE-ONE-CHAR.                                               
013300     IF LD-DOC-CHAR (WV-CHAR-IDX-N) ALPHA-LOWER                   
013400        IF WK-WORD-LEN LESS THAN 30                               
013500           ADD 1 TO WK-WORD-LEN                                   
013600           MOVE LD-DOC-CHAR (WV-CHAR-IDX-N)                       
013700                    TO WK-WORD-BUFFER (WK-WORD-LEN:1)             
013800        END-IF                                                    
013900     ELSE                                                         
014000        PERFORM FLUSH-CURRENT-WORD                                
014100     END-IF.                                                      
014200*                                                                 
014300 FLUSH-CURRENT-WORD.                                              
014400     IF WK-WORD-LEN GREATER THAN ZERO                             
014500           AND LT-WORD-TOTAL LESS THAN 800                        
014600        ADD 1 TO LT-WORD-TOTAL                                    
014700        MOVE WK-WORD-BUFFER TO LT-WORD-TEXT (LT-WORD-TOTAL)       
014800        MOVE WK-WORD-LEN    TO LT-WORD-LENGTH (LT-WORD-TOTAL)     
014900     END-IF                                                       
015000     MOVE SPACES                      TO WK-WORD-BUFFER           
015100     MOVE ZERO                        TO WK-WORD-LEN.             
015200*                                                                 
015300 COUNT-MATCHES-EVERY-WORD.                                        
015400     PERFORM ZERO-ONE-MATCH-COUNT                                 
015500        VARYING WK-MATCH-IDX FROM 1 BY 1                          
015600        UNTIL WK-MATCH-IDX > LN-LANGUAGE-TOTAL                    
015700                                                                  
015800     IF LT-WORD-TOTAL NOT GREATER THAN ZERO                       
015900        GO TO COUNT-MATCHES-EVERY-WORD-EXIT                       
016000     END-IF                                                       
016100                                                                  
016200     PERFORM COUNT-MATCHES-ONE-WORD                               
016300        VARYING WV-WORD-IDX FROM 1 BY 1                           
016400        UNTIL WV-WORD-IDX > LT-WORD-TOTAL.                        
016500*                                                                 
016600 COUNT-MATCHES-EVERY-WORD-EXIT.                                   
016700     EXIT.                                                        
016800*                                                                 
016900 ZERO-ONE-MATCH-COUNT.                                            
017000     MOVE ZERO TO WK-LANG-MATCH (WK-MATCH-IDX).                   
017100*                                                                 
017200 COUNT-MATCHES-ONE-WORD.                                          
017300     IF LT-WORD-LENGTH (WV-WORD-IDX) LESS THAN 2                  
017400        GO TO COUNT-MATCHES-ONE-WORD-EXIT                         
017500     END-IF                                                       
017600                                                                  
017700     MOVE LT-WORD-TEXT (WV-WORD-IDX)   TO WK-WORD-10              
017800                                                                  
017900     PERFORM COUNT-MATCH-ONE-LANGUAGE                             
018000        VARYING WK-MATCH-IDX FROM 1 BY 1                          
018100        UNTIL WK-MATCH-IDX > LN-LANGUAGE-TOTAL.                   
018200*                                                                 
018300 COUNT-MATCHES-ONE-WORD-EXIT.                                     
018400     EXIT.                                                        
018500*                                                                 
018600 COUNT-MATCH-ONE-LANGUAGE.                                        
018700     MOVE 'N'                         TO WV-WORD-FOUND-SW         
018800     COMPUTE WV-LANG-START = ((WK-MATCH-IDX - 1) * 30) + 1        
018900     COMPUTE WV-LANG-END   = WK-MATCH-IDX * 30                    
019000                                                                  
019100     PERFORM CHECK-ONE-STOPWORD-ROW                               
019200        VARYING WV-SUBIDX FROM WV-LANG-START BY 1                 
019300        UNTIL WV-SUBIDX > WV-LANG-END OR WORD-WAS-FOUND           
019400                                                                  
019500     IF WORD-WAS-FOUND                                            
019600        ADD 1 TO WK-LANG-MATCH (WK-MATCH-IDX)                     
019700     END-IF.                                                      
019800*                                                                 
019900 CHECK-ONE-STOPWORD-ROW.                                          
020000     IF LP-STOPWORD (WV-SUBIDX) EQUAL WK-WORD-10                  
020100        MOVE 'Y'                      TO WV-WORD-FOUND-SW         
020200     END-IF.                                                      
020300*                                                                 
020400 SCORE-EVERY-LANGUAGE.                                            
020500     MOVE ZERO                        TO WK-MAX-COUNT             
020600                                                                  
020700     PERFORM FIND-MAX-ONE-LANGUAGE                                
020800        VARYING WK-MATCH-IDX FROM 1 BY 1                          
020900        UNTIL WK-MATCH-IDX > LN-LANGUAGE-TOTAL                    
021000                                                                  
021100     PERFORM SCORE-ONE-LANGUAGE                                   
021200        VARYING LR-LANG-IDX FROM 1 BY 1                           
021300        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL.                    
021400*                                                                 
021500 FIND-MAX-ONE-LANGUAGE.                                           
021600     IF WK-LANG-MATCH (WK-MATCH-IDX) GREATER THAN WK-MAX-COUNT    
021700        MOVE WK-LANG-MATCH (WK-MATCH-IDX) TO WK-MAX-COUNT         
021800     END-IF.                                                      
021900*                                                                 
022000 SCORE-ONE-LANGUAGE.                                              
022100     MOVE LN-LANG-CODE (LR-LANG-IDX)                              
022200                                TO LR-LANG-CODE (LR-LANG-IDX)     
022300     MOVE 'N'                  TO LR-BEST-MATCH-SW (LR-LANG-IDX)  
022400                                                                  
022500     IF WK-MAX-COUNT EQUAL ZERO                                   
022600        MOVE WK-NO-MATCH-SCORE TO LR-SCORE-VALUE (LR-LANG-IDX)    
022700     ELSE                                                         
022800        COMPUTE LR-SCORE-VALUE (LR-LANG-IDX) ROUNDED =            
022900           WK-LANG-MATCH (LR-LANG-IDX) / WK-MAX-COUNT             
023000     END-IF.                                                      
023100*                                                                 
023200 FIND-BEST-MATCH.                                                 
023300     SET LR-LANG-IDX TO 1                                         
023400     MOVE LR-SCORE-VALUE (1)          TO WV-BEST-SCORE            
023500     MOVE LN-LANG-CODE (1)            TO LR-BEST-LANG-CODE        
023600                                                                  
023700     PERFORM COMPARE-ONE-LANGUAGE-MAX                             
023800        VARYING LR-LANG-IDX FROM 2 BY 1                           
023900        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL                     
024000                                                                  
024100     PERFORM MARK-BEST-LANGUAGE                                   
024200        VARYING LR-LANG-IDX FROM 1 BY 1                           
024300        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL.                    
024400*                                                                 
024500 COMPARE-ONE-LANGUAGE-MAX.                                        
024600     IF LR-SCORE-VALUE (LR-LANG-IDX) GREATER THAN WV-BEST-SCORE   
024700        MOVE LR-SCORE-VALUE (LR-LANG-IDX)   TO WV-BEST-SCORE      
024800        MOVE LR-LANG-CODE (LR-LANG-IDX)     TO LR-BEST-LANG-CODE  
024900     END-IF.                                                      
025000*                                                                 
025100 MARK-BEST-LANGUAGE.                                              
025200     IF LR-LANG-CODE (LR-LANG-IDX) EQUAL LR-BEST-LANG-CODE        
025300        MOVE 'Y'     TO LR-BEST-MATCH-SW (LR-LANG-IDX)            
025400     END-IF.                                                      
