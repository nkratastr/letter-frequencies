000100*                                                                 
000200*****++ LNGMSTP -- LANGUAGE-STOPWORD-TABLE (RESIDENT TABLE)       
000300*  30 COMMON WORDS PER LANGUAGE (150 ROWS). SAME TABLE DOUBLES    
000400*  AS THE COMMON-WORD LIST CONSULTED BY THE LEVENSHTEIN-DISTANCE  
000500*  SCORING PARAGRAPH -- ONE COMPREHENSIVE LIST, TWO CONSUMERS.    
000600*                                                                 
000700 01  LP-STOPWORD-VALUES.                                          
000800   03  FILLER.                                                    
000900     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
001000     05  FILLER            PIC X(10) VALUE 'the'.                 
001100   03  FILLER.                                                    
001200     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
001300     05  FILLER            PIC X(10) VALUE 'and'.                 
001400   03  FILLER.                                                    
001500     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
001600     05  FILLER            PIC X(10) VALUE 'for'.                 
001700   03  FILLER.                                                    
001800     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
001900     05  FILLER            PIC X(10) VALUE 'are'.                 
002000   03  FILLER.                                                    
002100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
002200     05  FILLER            PIC X(10) VALUE 'but'.                 
002300   03  FILLER.                                                    
002400     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
002500     05  FILLER            PIC X(10) VALUE 'not'.                 
002600   03  FILLER.                                                    
002700     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
002800     05  FILLER            PIC X(10) VALUE 'you'.                 
002900   03  FILLER.                                                    
003000     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
003100     05  FILLER            PIC X(10) VALUE 'all'.                 
003200   03  FILLER.                                                    
003300     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
003400     05  FILLER            PIC X(10) VALUE 'any'.                 
003500   03  FILLER.                                                    
003600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
003700     05  FILLER            PIC X(10) VALUE 'can'.                 
003800   03  FILLER.                                                    
003900     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
004000     05  FILLER            PIC X(10) VALUE 'had'.                 
004100   03  FILLER.                                                    
004200     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
004300     05  FILLER            PIC X(10) VALUE 'her'.                 
004400   03  FILLER.                                                    
004500     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
004600     05  FILLER            PIC X(10) VALUE 'was'.                 
004700   03  FILLER.                                                    
004800     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
004900     05  FILLER            PIC X(10) VALUE 'one'.                 
005000   03  FILLER.                                                    
005100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
005200     05  FILLER            PIC X(10) VALUE 'our'.                 
005300   03  FILLER.                                                    
005400     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
005500     05  FILLER            PIC X(10) VALUE 'out'.                 
005600   03  FILLER.                                                    
005700     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
005800     05  FILLER            PIC X(10) VALUE 'day'.                 
005900   03  FILLER.                                                    
006000     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
006100     05  FILLER            PIC X(10) VALUE 'get'.                 
006200   03  FILLER.                                                    
006300     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
006400     05  FILLER            PIC X(10) VALUE 'has'.                 
006500   03  FILLER.                                                    
006600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
006700     05  FILLER            PIC X(10) VALUE 'him'.                 
006800   03  FILLER.                                                    
006900     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
007000     05  FILLER            PIC X(10) VALUE 'his'.                 
007100   03  FILLER.                                                    
007200     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
007300     05  FILLER            PIC X(10) VALUE 'how'.                 
007400   03  FILLER.                                                    
007500     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
007600     05  FILLER            PIC X(10) VALUE 'man'.                 
007700   03  FILLER.                                                    
007800     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
007900     05  FILLER            PIC X(10) VALUE 'new'.                 
008000   03  FILLER.                                                    
008100     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
008200     05  FILLER            PIC X(10) VALUE 'now'.                 
008300   03  FILLER.                                                    
008400     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
008500     05  FILLER            PIC X(10) VALUE 'old'.                 
008600   03  FILLER.                                                    
008700     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
008800     05  FILLER            PIC X(10) VALUE 'see'.                 
008900   03  FILLER.                                                    
009000     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
009100     05  FILLER            PIC X(10) VALUE 'two'.                 
009200   03  FILLER.                                                    
009300     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
009400     05  FILLER            PIC X(10) VALUE 'way'.                 
009500   03  FILLER.                                                    
009600     05  FILLER            PIC X(7)  VALUE 'ENGLISH'.             
009700     05  FILLER            PIC X(10) VALUE 'who'.                 
009800   03  FILLER.                                                    
009900     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
010000     05  FILLER            PIC X(10) VALUE 'le'.                  
010100   03  FILLER.                                                    
010200     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
010300     05  FILLER            PIC X(10) VALUE 'la'.                  
010400   03  FILLER.                                                    
010500     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
010600     05  FILLER            PIC X(10) VALUE 'les'.                 
010700   03  FILLER.                                                    
010800     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
010900     05  FILLER            PIC X(10) VALUE 'des'.                 
011000   03  FILLER.                                                    
011100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
011200     05  FILLER            PIC X(10) VALUE 'une'.                 
011300   03  FILLER.                                                    
011400     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
011500     05  FILLER            PIC X(10) VALUE 'est'.                 
011600   03  FILLER.                                                    
011700     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
011800     05  FILLER            PIC X(10) VALUE 'que'.                 
011900   03  FILLER.                                                    
012000     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
012100     05  FILLER            PIC X(10) VALUE 'qui'.                 
012200   03  FILLER.                                                    
012300     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
012400     05  FILLER            PIC X(10) VALUE 'pour'.                
012500   03  FILLER.                                                    
012600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
012700     05  FILLER            PIC X(10) VALUE 'dans'.                
012800   03  FILLER.                                                    
012900     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
013000     05  FILLER            PIC X(10) VALUE 'avec'.                
013100   03  FILLER.                                                    
013200     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
013300     05  FILLER            PIC X(10) VALUE 'sur'.                 
013400   03  FILLER.                                                    
013500     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
013600     05  FILLER            PIC X(10) VALUE 'pas'.                 
013700   03  FILLER.                                                    
013800     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
013900     05  FILLER            PIC X(10) VALUE 'plus'.                
014000   03  FILLER.                                                    
014100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
014200     05  FILLER            PIC X(10) VALUE 'mais'.                
014300   03  FILLER.                                                    
014400     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
014500     05  FILLER            PIC X(10) VALUE 'ils'.                 
014600   03  FILLER.                                                    
014700     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
014800     05  FILLER            PIC X(10) VALUE 'elle'.                
014900   03  FILLER.                                                    
015000     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
015100     05  FILLER            PIC X(10) VALUE 'son'.                 
015200   03  FILLER.                                                    
015300     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
015400     05  FILLER            PIC X(10) VALUE 'ses'.                 
015500   03  FILLER.                                                    
015600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
015700     05  FILLER            PIC X(10) VALUE 'cette'.               
015800   03  FILLER.                                                    
015900     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
016000     05  FILLER            PIC X(10) VALUE 'nous'.                
016100   03  FILLER.                                                    
016200     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
016300     05  FILLER            PIC X(10) VALUE 'vous'.                
016400   03  FILLER.                                                    
016500     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
016600     05  FILLER            PIC X(10) VALUE 'tout'.                
016700   03  FILLER.                                                    
016800     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
016900     05  FILLER            PIC X(10) VALUE 'bien'.                
017000   03  FILLER.                                                    
017100     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
017200     05  FILLER            PIC X(10) VALUE 'etre'.                
017300   03  FILLER.                                                    
017400     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
017500     05  FILLER            PIC X(10) VALUE 'avoir'.               
017600   03  FILLER.                                                    
017700     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
017800     05  FILLER            PIC X(10) VALUE 'faire'.               
017900   03  FILLER.                                                    
018000     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
018100     05  FILLER            PIC X(10) VALUE 'sans'.                
018200   03  FILLER.                                                    
018300     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
018400     05  FILLER            PIC X(10) VALUE 'sous'.                
018500   03  FILLER.                                                    
018600     05  FILLER            PIC X(7)  VALUE 'FRENCH'.              
018700     05  FILLER            PIC X(10) VALUE 'entre'.               
018800   03  FILLER.                                                    
018900     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
019000     05  FILLER            PIC X(10) VALUE 'der'.                 
019100   03  FILLER.                                                    
019200     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
019300     05  FILLER            PIC X(10) VALUE 'die'.                 
019400   03  FILLER.                                                    
019500     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
019600     05  FILLER            PIC X(10) VALUE 'das'.                 
019700   03  FILLER.                                                    
019800     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
019900     05  FILLER            PIC X(10) VALUE 'und'.                 
020000   03  FILLER.                                                    
020100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
020200     05  FILLER            PIC X(10) VALUE 'ist'.                 
020300   03  FILLER.                                                    
020400     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
020500     05  FILLER            PIC X(10) VALUE 'den'.                 
020600   03  FILLER.                                                    
020700     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
020800     05  FILLER            PIC X(10) VALUE 'mit'.                 
020900   03  FILLER.                                                    
021000     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
021100     05  FILLER            PIC X(10) VALUE 'dem'.                 
021200   03  FILLER.                                                    
021300     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
021400     05  FILLER            PIC X(10) VALUE 'sich'.                
021500   03  FILLER.                                                    
021600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
021700     05  FILLER            PIC X(10) VALUE 'auf'.                 
021800   03  FILLER.                                                    
021900     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
022000     05  FILLER            PIC X(10) VALUE 'fur'.                 
022100   03  FILLER.                                                    
022200     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
022300     05  FILLER            PIC X(10) VALUE 'nicht'.               
022400   03  FILLER.                                                    
022500     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
022600     05  FILLER            PIC X(10) VALUE 'auch'.                
022700   03  FILLER.                                                    
022800     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
022900     05  FILLER            PIC X(10) VALUE 'als'.                 
023000   03  FILLER.                                                    
023100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
023200     05  FILLER            PIC X(10) VALUE 'aus'.                 
023300   03  FILLER.                                                    
023400     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
023500     05  FILLER            PIC X(10) VALUE 'bei'.                 
023600   03  FILLER.                                                    
023700     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
023800     05  FILLER            PIC X(10) VALUE 'nach'.                
023900   03  FILLER.                                                    
024000     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
024100     05  FILLER            PIC X(10) VALUE 'wenn'.                
024200   03  FILLER.                                                    
024300     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
024400     05  FILLER            PIC X(10) VALUE 'wie'.                 
024500   03  FILLER.                                                    
024600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
024700     05  FILLER            PIC X(10) VALUE 'wir'.                 
024800   03  FILLER.                                                    
024900     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
025000     05  FILLER            PIC X(10) VALUE 'sie'.                 
025100   03  FILLER.                                                    
025200     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
025300     05  FILLER            PIC X(10) VALUE 'ein'.                 
025400   03  FILLER.                                                    
025500     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
025600     05  FILLER            PIC X(10) VALUE 'eine'.                
025700   03  FILLER.                                                    
025800     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
025900     05  FILLER            PIC X(10) VALUE 'einen'.               
026000   03  FILLER.                                                    
026100     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
026200     05  FILLER            PIC X(10) VALUE 'hat'.                 
026300   03  FILLER.                                                    
026400     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
026500     05  FILLER            PIC X(10) VALUE 'war'.                 
026600   03  FILLER.                                                    
026700     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
026800     05  FILLER            PIC X(10) VALUE 'sind'.                
026900   03  FILLER.                                                    
027000     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
027100     05  FILLER            PIC X(10) VALUE 'werden'.              
027200   03  FILLER.                                                    
027300     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
027400     05  FILLER            PIC X(10) VALUE 'noch'.                
027500   03  FILLER.                                                    
027600     05  FILLER            PIC X(7)  VALUE 'GERMAN'.              
027700     05  FILLER            PIC X(10) VALUE 'uber'.                
027800   03  FILLER.                                                    
027900     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
028000     05  FILLER            PIC X(10) VALUE 'il'.                  
028100   03  FILLER.                                                    
028200     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
028300     05  FILLER            PIC X(10) VALUE 'lo'.                  
028400   03  FILLER.                                                    
028500     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
028600     05  FILLER            PIC X(10) VALUE 'la'.                  
028700   03  FILLER.                                                    
028800     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
028900     05  FILLER            PIC X(10) VALUE 'gli'.                 
029000   03  FILLER.                                                    
029100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
029200     05  FILLER            PIC X(10) VALUE 'le'.                  
029300   03  FILLER.                                                    
029400     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
029500     05  FILLER            PIC X(10) VALUE 'di'.                  
029600   03  FILLER.                                                    
029700     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
029800     05  FILLER            PIC X(10) VALUE 'che'.                 
029900   03  FILLER.                                                    
030000     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
030100     05  FILLER            PIC X(10) VALUE 'per'.                 
030200   03  FILLER.                                                    
030300     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
030400     05  FILLER            PIC X(10) VALUE 'non'.                 
030500   03  FILLER.                                                    
030600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
030700     05  FILLER            PIC X(10) VALUE 'una'.                 
030800   03  FILLER.                                                    
030900     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
031000     05  FILLER            PIC X(10) VALUE 'sono'.                
031100   03  FILLER.                                                    
031200     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
031300     05  FILLER            PIC X(10) VALUE 'con'.                 
031400   03  FILLER.                                                    
031500     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
031600     05  FILLER            PIC X(10) VALUE 'del'.                 
031700   03  FILLER.                                                    
031800     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
031900     05  FILLER            PIC X(10) VALUE 'della'.               
032000   03  FILLER.                                                    
032100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
032200     05  FILLER            PIC X(10) VALUE 'anche'.               
032300   03  FILLER.                                                    
032400     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
032500     05  FILLER            PIC X(10) VALUE 'come'.                
032600   03  FILLER.                                                    
032700     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
032800     05  FILLER            PIC X(10) VALUE 'piu'.                 
032900   03  FILLER.                                                    
033000     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
033100     05  FILLER            PIC X(10) VALUE 'questo'.              
033200   03  FILLER.                                                    
033300     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
033400     05  FILLER            PIC X(10) VALUE 'questa'.              
033500   03  FILLER.                                                    
033600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
033700     05  FILLER            PIC X(10) VALUE 'loro'.                
033800   03  FILLER.                                                    
033900     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
034000     05  FILLER            PIC X(10) VALUE 'suo'.                 
034100   03  FILLER.                                                    
034200     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
034300     05  FILLER            PIC X(10) VALUE 'sua'.                 
034400   03  FILLER.                                                    
034500     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
034600     05  FILLER            PIC X(10) VALUE 'ma'.                  
034700   03  FILLER.                                                    
034800     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
034900     05  FILLER            PIC X(10) VALUE 'se'.                  
035000   03  FILLER.                                                    
035100     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
035200     05  FILLER            PIC X(10) VALUE 'tutto'.               
035300   03  FILLER.                                                    
035400     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
035500     05  FILLER            PIC X(10) VALUE 'fare'.                
035600   03  FILLER.                                                    
035700     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
035800     05  FILLER            PIC X(10) VALUE 'essere'.              
035900   03  FILLER.                                                    
036000     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
036100     05  FILLER            PIC X(10) VALUE 'dove'.                
036200   03  FILLER.                                                    
036300     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
036400     05  FILLER            PIC X(10) VALUE 'quando'.              
036500   03  FILLER.                                                    
036600     05  FILLER            PIC X(7)  VALUE 'ITALIAN'.             
036700     05  FILLER            PIC X(10) VALUE 'molto'.               
036800   03  FILLER.                                                    
036900     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
037000     05  FILLER            PIC X(10) VALUE 'de'.                  
037100   03  FILLER.                                                    
037200     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
037300     05  FILLER            PIC X(10) VALUE 'het'.                 
037400   03  FILLER.                                                    
037500     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
037600     05  FILLER            PIC X(10) VALUE 'een'.                 
037700   03  FILLER.                                                    
037800     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
037900     05  FILLER            PIC X(10) VALUE 'van'.                 
038000   03  FILLER.                                                    
038100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
038200     05  FILLER            PIC X(10) VALUE 'en'.                  
038300   03  FILLER.                                                    
038400     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
038500     05  FILLER            PIC X(10) VALUE 'in'.                  
038600   03  FILLER.                                                    
038700     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
038800     05  FILLER            PIC X(10) VALUE 'is'.                  
038900   03  FILLER.                                                    
039000     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
039100     05  FILLER            PIC X(10) VALUE 'dat'.                 
039200   03  FILLER.                                                    
039300     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
039400     05  FILLER            PIC X(10) VALUE 'op'.                  
039500   03  FILLER.                                                    
039600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
039700     05  FILLER            PIC X(10) VALUE 'te'.                  
039800   03  FILLER.                                                    
039900     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
040000     05  FILLER            PIC X(10) VALUE 'met'.                 
040100   03  FILLER.                                                    
040200     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
040300     05  FILLER            PIC X(10) VALUE 'voor'.                
040400   03  FILLER.                                                    
040500     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
040600     05  FILLER            PIC X(10) VALUE 'niet'.                
040700   03  FILLER.                                                    
040800     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
040900     05  FILLER            PIC X(10) VALUE 'zijn'.                
041000   03  FILLER.                                                    
041100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
041200     05  FILLER            PIC X(10) VALUE 'aan'.                 
041300   03  FILLER.                                                    
041400     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
041500     05  FILLER            PIC X(10) VALUE 'ook'.                 
041600   03  FILLER.                                                    
041700     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
041800     05  FILLER            PIC X(10) VALUE 'maar'.                
041900   03  FILLER.                                                    
042000     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
042100     05  FILLER            PIC X(10) VALUE 'als'.                 
042200   03  FILLER.                                                    
042300     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
042400     05  FILLER            PIC X(10) VALUE 'bij'.                 
042500   03  FILLER.                                                    
042600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
042700     05  FILLER            PIC X(10) VALUE 'wat'.                 
042800   03  FILLER.                                                    
042900     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
043000     05  FILLER            PIC X(10) VALUE 'dit'.                 
043100   03  FILLER.                                                    
043200     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
043300     05  FILLER            PIC X(10) VALUE 'die'.                 
043400   03  FILLER.                                                    
043500     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
043600     05  FILLER            PIC X(10) VALUE 'door'.                
043700   03  FILLER.                                                    
043800     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
043900     05  FILLER            PIC X(10) VALUE 'naar'.                
044000   03  FILLER.                                                    
044100     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
044200     05  FILLER            PIC X(10) VALUE 'over'.                
044300   03  FILLER.                                                    
044400     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
044500     05  FILLER            PIC X(10) VALUE 'want'.                
044600   03  FILLER.                                                    
044700     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
044800     05  FILLER            PIC X(10) VALUE 'worden'.              
044900   03  FILLER.                                                    
045000     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
045100     05  FILLER            PIC X(10) VALUE 'hun'.                 
045200   03  FILLER.                                                    
045300     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
045400     05  FILLER            PIC X(10) VALUE 'heeft'.               
045500   03  FILLER.                                                    
045600     05  FILLER            PIC X(7)  VALUE 'DUTCH'.               
045700     05  FILLER            PIC X(10) VALUE 'kan'.                 
045800*                                                                 
045900 01  LP-STOPWORD-TABLE REDEFINES LP-STOPWORD-VALUES.              
046000   03  LP-STOPWORD-ROW     OCCURS 150 TIMES                       
046100                           INDEXED BY LP-STOPWORD-IDX.            
046200     05  LP-LANG-CODE      PIC X(7).                              
046300     05  LP-STOPWORD       PIC X(10).                             
