000100 CBL OPT(2)                                                       
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.    LNGI001.                                          
000400 AUTHOR.        GAROFALO.                                         
000500 INSTALLATION.  MI2457 DATA CENTER.                               
000600 DATE-WRITTEN.  02/05/88.                                         
000700 DATE-COMPILED.                                                   
000800 SECURITY.      NONE.                                             
000900*---------------------------------------------------------------- 
001000* LNGI001                                                         
001100* **++ servizio di analisi per indice di coincidenza: misura      
001200* quanto il testo si discosta da una distribuzione uniforme       
001300* delle 26 lettere e confronta il valore con l'indice atteso      
001400* di ciascuna lingua (LNGMSTI).  PUNTEGGIO PIU' ALTO = MIGLIORE.  
001500*---------------------------------------------------------------- 
001600* CHANGE LOG                                                      
001700*---------------------------------------------------------------- 
001800* DATE     BY   TKT/REQ      DESCRIPTION                          
001900* -------- ---- ------------ ---------------------------------    
002000* 02/05/88 GB   MI2457-019   VERSIONE INIZIALE - IC = SOMMA       
002100*                            N(N-1) SU TOTALE*(TOTALE-1)          
002200* 19/09/91 RT   MI2457-065   MENO DI 2 LETTERE: IC FORZATO A ZERO 
002300* 12/02/94 RT   MI2457-076   SIMILARITA' NON PUO' SCENDERE SOTTO  
002400*                            ZERO (MAX CON ZERO)                  
002500* 28/11/98 PDM  MI2457-107   Y2K - NESSUN CAMPO DATA, CHIUSO      
002600* 02/10/04 SF   MI2457-112   RIVISTO IL LIMITE MINIMO DI          
002700*                            SIMILARITA' SU RICHIESTA DEI METODI  
002800*---------------------------------------------------------------- 
002900 ENVIRONMENT DIVISION.                                            
003000*                                                                 
003100 CONFIGURATION SECTION.                                           
003200 SOURCE-COMPUTER.    IBM-370.                                     
003300 OBJECT-COMPUTER.    IBM-370.                                     
003400 SPECIAL-NAMES.                                                   
003500     CLASS ALPHA-LOWER IS 'a' THRU 'z'.                           
003600*                                                                 
003700 INPUT-OUTPUT SECTION.                                            
003800 FILE-CONTROL.                                                    
003900**                                                                
004000 DATA DIVISION.                                                   
004100**                                                                
004200 FILE SECTION.                                                    
004300**                                                                
004400 WORKING-STORAGE SECTION.                                         
004500*                                                                 
004600 01  WK-LITERALS.                                                 
004700   03  WK-METHOD-NAME      PIC X(20) VALUE 'INDEXOFCOINCIDENCE'.  
004800   03  WK-ALPHABET         PIC X(26) VALUE                        
004900       'abcdefghijklmnopqrstuvwxyz'.                              
005000   03  WK-IC-FLOOR-DIVISOR PIC S9(1)V9(4) VALUE +0.05.            
005100   03  FILLER              PIC X(08) VALUE SPACES.                
005200*                                                                 
005300 COPY LNGMLNG.                                                    
005400 COPY LNGMSTI.                                                    
005500 COPY LNGMWRK.                                                    
005600*                                                                 
005700 01  WS-SCAN-AREA.                                                
005800   03  WV-CHAR-IDX-N       PIC 9(4) COMP VALUE ZERO.              
005900   03  WV-CHAR-IDX-X REDEFINES WV-CHAR-IDX-N                      
006000                           PIC X(2).                              
006100   03  WV-LETTER-IDX       PIC 9(2) COMP VALUE ZERO.              
006200   03  FILLER              PIC X(08) VALUE SPACES.                
006300*                                                                 
006400 01  WS-IC-AREA.                                                  
006500   03  WV-IC-NUMERATOR     PIC S9(9) COMP VALUE ZERO.             
006600   03  WV-IC-NUMERATOR-X REDEFINES WV-IC-NUMERATOR                
006700                           PIC X(4).                              
006800   03  WV-IC-DENOMINATOR   PIC S9(9) COMP VALUE ZERO.             
006900   03  WV-DOCUMENT-IC      PIC S9(1)V9(6) VALUE ZERO.             
007000   03  WV-DIFFERENCE       PIC S9(1)V9(6) VALUE ZERO.             
007100   03  WV-DIFFERENCE-X REDEFINES WV-DIFFERENCE                    
007200                           PIC X(9).                              
007300   03  FILLER              PIC X(08) VALUE SPACES.                
007400*                                                                 
007500 LINKAGE SECTION.                                                 
007600 COPY LNGMTXT.                                                    
007700 COPY LNGMSCR.                                                    
007800*                                                                 
007900 01  LD-TEXT-TABLE REDEFINES LT-TEXT-AREA.                        
008000   03  LD-DOC-CHAR OCCURS 4096 TIMES                              
008100                    INDEXED BY LD-CHAR-IDX                        
008200                           PIC X(1).                              
008300   03  FILLER              PIC X(4525).                           
008400*                                                                 
008500**                                                                
008600 PROCEDURE DIVISION USING LT-TEXT-AREA                            
008700                          LR-SCORE-RESULT                         
008800                          LR-CALL-RESULT.                         
008900*                                                                 
009000 BEGIN.                                                           
009100     MOVE ZERO                        TO LR-RETURN-CODE           
009200     MOVE SPACES                      TO LR-DESCRIPTION           
009300     MOVE WK-METHOD-NAME               TO LR-METHOD-NAME          
009400     MOVE SPACES                      TO LR-BEST-LANG-CODE        
009500                                                                  
009600     PERFORM INIT-LETTER-TABLE                                    
009700     PERFORM COUNT-LETTERS-IN-TEXT                                
009800     PERFORM COMPUTE-DOCUMENT-IC                                  
009900     PERFORM SCORE-EVERY-LANGUAGE                                 
010000     PERFORM FIND-BEST-MATCH                                      
010100                                                                  
010200     MOVE 'LNGI001 SCORING COMPLETE'   TO LR-DESCRIPTION          
010300                                                                  
010400     GOBACK.                                                      
010500*                                                                 
010600 INIT-LETTER-TABLE.                                               
010700     MOVE ZERO                        TO LW-TOTAL-LETTERS         
010800     PERFORM INIT-ONE-LETTER-ROW                                  
010900        VARYING WV-LETTER-IDX FROM 1 BY 1                         
011000        UNTIL WV-LETTER-IDX > 26.                                 
011100*                                                                 
011200 INIT-ONE-LETTER-ROW.                                             
011300     MOVE WK-ALPHABET (WV-LETTER-IDX:1)                           
011400                              TO LW-LETTER (WV-LETTER-IDX)        
011500     MOVE ZERO                TO LW-LETTER-COUNT (WV-LETTER-IDX). 
011600*                                                                 
011700 COUNT-LETTERS-IN-TEXT.                                           
011800     IF LT-DOCUMENT-LENGTH NOT GREATER THAN ZERO                  
011900        GO TO COUNT-LETTERS-IN-TEXT-EXIT                          
012000     END-IF                                                       
012100                                                                  
012200     PERFORM COUNT-ONE-CHARACTER                                  
012300        VARYING WV-CHAR-IDX-N FROM 1 BY 1                         
012400        UNTIL WV-CHAR-IDX-N > LT-DOCUMENT-LENGTH.                 
012500*                                                                 
012600 COUNT-LETTERS-IN-TEXT-EXIT.                                      
012700     EXIT.                                                        
012800*                                                                 
012900 COUNT-ONE-CHARACTER.                                             
013000     IF LD-DOC-CHAR (WV-CHAR-IDX-N) ALPHA-LOWER                   
013100        PERFORM FIND-LETTER-SLOT                                  
013200        ADD 1 TO LW-LETTER-COUNT (LW-LETTER-IDX)                  
013300        ADD 1 TO LW-TOTAL-LETTERS                                 
013400     END-IF.                                                      
013500*                                                                 
013600 FIND-LETTER-SLOT.                                                
013700     SET LW-LETTER-IDX TO 1                                       
013800     SEARCH LW-LETTER-ROW                                         
013900        AT END                                                    
014000           SET LW-LETTER-IDX TO 1                                 
014100        WHEN LW-LETTER (LW-LETTER-IDX)                            
014200                EQUAL LD-DOC-CHAR (WV-CHAR-IDX-N)                 
014300           CONTINUE                                               
014400     END-SEARCH.                                                  
014500*                                                                 
014600 COMPUTE-DOCUMENT-IC.                                             
014700     MOVE ZERO                        TO WV-IC-NUMERATOR          
014800     MOVE ZERO                        TO WV-DOCUMENT-IC           
014900                                                                  
015000     IF LW-TOTAL-LETTERS LESS THAN 2                              
015100        GO TO COMPUTE-DOCUMENT-IC-EXIT                            
015200     END-IF                                                       
015300                                                                  
015400     PERFORM ACCUMULATE-ONE-LETTER-IC                             
015500        VARYING WV-LETTER-IDX FROM 1 BY 1                         
015600        UNTIL WV-LETTER-IDX > 26                                  
015700                                                                  
015800     COMPUTE WV-IC-DENOMINATOR =                                  
015900        LW-TOTAL-LETTERS * (LW-TOTAL-LETTERS - 1)                 
016000                                                                  
016100     COMPUTE WV-DOCUMENT-IC ROUNDED =                             
016200        WV-IC-NUMERATOR / WV-IC-DENOMINATOR.                      
016300*                                                                 
016400 COMPUTE-DOCUMENT-IC-EXIT.                                        
016500     EXIT.                                                        
016600*                                                                 
016700 ACCUMULATE-ONE-LETTER-IC.                                        
016800     COMPUTE WV-IC-NUMERATOR =                                    
016900        WV-IC-NUMERATOR +                                         
017000           (LW-LETTER-COUNT (WV-LETTER-IDX) *                     
017100              (LW-LETTER-COUNT (WV-LETTER-IDX) - 1)).             
017200*                                                                 
017300 SCORE-EVERY-LANGUAGE.                                            
017400     PERFORM SCORE-ONE-LANGUAGE                                   
017500        VARYING LR-LANG-IDX FROM 1 BY 1                           
017600        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL.                    
017700*                                                                 
017800 SCORE-ONE-LANGUAGE.                                              
017900     MOVE LN-LANG-CODE (LR-LANG-IDX)                              
018000                                TO LR-LANG-CODE (LR-LANG-IDX)     
018100     MOVE 'N'                  TO LR-BEST-MATCH-SW (LR-LANG-IDX)  
018200                                                                  
018300     COMPUTE WV-DIFFERENCE =                                      
018400        WV-DOCUMENT-IC - LI-EXPECTED-IC (LR-LANG-IDX)             
018500                                                                  
018600     IF WV-DIFFERENCE LESS THAN ZERO                              
018700        COMPUTE WV-DIFFERENCE = WV-DIFFERENCE * -1                
018800     END-IF                                                       
018900                                                                  
019000     COMPUTE LR-SCORE-VALUE (LR-LANG-IDX) ROUNDED =               
019100        1 - (WV-DIFFERENCE / WK-IC-FLOOR-DIVISOR)                 
019200                                                                  
019300     IF LR-SCORE-VALUE (LR-LANG-IDX) LESS THAN ZERO               
019400        MOVE ZERO TO LR-SCORE-VALUE (LR-LANG-IDX)                 
019500     END-IF.                                                      
019600*                                                                 
019700 FIND-BEST-MATCH.                                                 
019800     SET LR-LANG-IDX TO 1                                         
019900     MOVE LR-SCORE-VALUE (1)          TO WV-DOCUMENT-IC           
020000     MOVE LN-LANG-CODE (1)            TO LR-BEST-LANG-CODE        
020100                                                                  
020200     PERFORM COMPARE-ONE-LANGUAGE-MAX                             
020300        VARYING LR-LANG-IDX FROM 2 BY 1                           
020400        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL                     
020500                                                                  
020600     PERFORM MARK-BEST-LANGUAGE                                   
020700        VARYING LR-LANG-IDX FROM 1 BY 1                           
020800        UNTIL LR-LANG-IDX > LN-LANGUAGE-TOTAL.                    
020900*                                                                 
021000 COMPARE-ONE-LANGUAGE-MAX.                                        
021100     IF LR-SCORE-VALUE (LR-LANG-IDX) GREATER THAN WV-DOCUMENT-IC  
021200        MOVE LR-SCORE-VALUE (LR-LANG-IDX)   TO WV-DOCUMENT-IC     
021300        MOVE LR-LANG-CODE (LR-LANG-IDX)     TO LR-BEST-LANG-CODE  
021400     END-IF.                                                      
021500*                                                                 
021600 MARK-BEST-LANGUAGE.                                              
021700     IF LR-LANG-CODE (LR-LANG-IDX) EQUAL LR-BEST-LANG-CODE        
021800        MOVE 'Y'     TO LR-BEST-MATCH-SW (LR-LANG-IDX)            
021900     END-IF.                                                      
